000100******************************************************************
000200* COPYBOOK ..... LEADIN                                          *
000300*        LIBRARY(MKTG.LEADGEN.COPYLIB(LEADIN))                   *
000400*        ACTION(REPLACE)                                         *
000500*        APOST                                                   *
000600* ... IS THE COPYBOOK STANDARD THAT MADE THE FOLLOWING STATEMENTS*
000700******************************************************************
000800*
000900* DESCRIBES THE INBOUND LEAD EXTRACT RECEIVED NIGHTLY FROM THE
001000* MARKETING WEB FRONT END.  ONE RECORD PER SALES LEAD, FIXED
001100* WIDTH, LINE SEQUENTIAL.  USED BY LEADSCOR AND ITS CALLED
001200* SCORING MODULES.
001300*
001400******************************************************************
001500* COBOL DECLARATION FOR FILE LEADGEN.LEADIN                      *
001600******************************************************************
001700 01  LEAD-IN.
001800*                       CONTACT-NAME
001900     10 LI-NAME             PIC X(30).
002000*                       EMAIL-ADDRESS
002100     10 LI-EMAIL            PIC X(50).
002200*                       LEAD-DATE-YYYYMMDD
002300     10 LI-DATE             PIC 9(08).
002400*                       RESERVED-FOR-FUTURE-USE
002500     10 LI-FILLER           PIC X(12).
002600******************************************************************
002700* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 4       *
002800* RECORD LENGTH IS 100                                           *
002900******************************************************************
