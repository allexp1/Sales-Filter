000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ENRADJ.
000300 AUTHOR.        MO OKAFOR.
000400 INSTALLATION.  MARKETING OPERATIONS - LEAD GENERATION UNIT.
000500 DATE-WRITTEN.  03/17/1995.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - MARKETING OPS ONLY.
000800*REMARKS.       APPLIES THE COMPANY/PHONE ENRICHMENT ADJUSTMENT
000900*                TO A LEAD ALREADY SCORED BY DIDWWENG, WHEN THE
001000*                ENRICH-IN LOOKASIDE TABLE (LOADED AND BINARY-
001100*                SEARCHED BY LEADSCOR) HAS A ROW FOR THE LEAD'S
001200*                DOMAIN.  ALSO FORMATS THE PHONE NUMBER FOR
001300*                DISPLAY ON THE SCORED OUTPUT WHEN CALLED FOR.
001400*
001500******************************************************************
001600* CHANGE LOG                                                     *
001700******************************************************************
001800* 03/17/1995 MO  ORIGINAL - COMPANY AGE/STATUS/EMPLOYEE-COUNT
001900*                ADJUSTMENT, ADDED TO THE DIDWWENG SCORE BEFORE
002000*                CAPPING, PER SALES DESK REQUEST 95-028.
002100* 08/02/1995 MO  ADDED TELECOM-FLAG BONUS - REQUEST 95-071.
002200* 06/19/1996 AN  ADDED PHONE-PRESENT / VERIFIED / MOBILE
002300*                ADJUSTMENT COMPONENT - REQUEST 96-030.
002400* 11/30/1998 SPT Y2K REMEDIATION - EN-COMPANY-AGE IS ALREADY A
002500*                YEAR COUNT, NOT A YEAR NUMBER; VERIFIED CLEAN.
002600* 07/15/1999 ANG ADDED PHONE DISPLAY FORMATTING (0300-FORMAT-
002700*                PHONE) SO LEADSCOR CAN CARRY A READABLE NUMBER
002800*                THROUGH TO THE SALES DESK EXTRACT - REQUEST
002900*                99-133.
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.   IBM-370.
003400 OBJECT-COMPUTER.   IBM-370.
003500 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800 01  WS-SWITCHES.
003900     05 WS-FOUND-SW            PIC X(01).
004000         88 WS-FOUND           VALUE 'Y'.
004100         88 WS-NOT-FOUND       VALUE 'N'.
004200*
004300 01  WS-COUNTERS-COMP          COMP.
004400     05 WS-ADJUSTMENT          PIC S9(5).
004500     05 WS-PHONE-LEN           PIC S9(4).
004600     05 WS-SUB-IDX             PIC S9(4).
004700*
004800*    PHONE DISPLAY WORK AREA.  WS-PHONE-DIGITS IS REDEFINED SO
004900*    THE 10-DIGIT AND 11-DIGIT (LEADING '1') LAYOUTS CAN BE
005000*    PICKED APART BY GROUP MOVE INSTEAD OF REFERENCE
005100*    MODIFICATION EVERYWHERE.
005200 01  WS-PHONE-WORK.
005300     05 WS-PHONE-DIGITS        PIC X(16).
005400     05 WS-PHONE-11 REDEFINES WS-PHONE-DIGITS.
005500         10 WS-P11-COUNTRY     PIC X(01).
005600         10 WS-P11-AREA        PIC X(03).
005700         10 WS-P11-EXCH        PIC X(03).
005800         10 WS-P11-LINE        PIC X(04).
005900         10 FILLER             PIC X(05).
006000     05 WS-PHONE-10 REDEFINES WS-PHONE-DIGITS.
006100         10 WS-P10-AREA        PIC X(03).
006200         10 WS-P10-EXCH        PIC X(03).
006300         10 WS-P10-LINE        PIC X(04).
006400         10 FILLER             PIC X(06).
006500*    LOCAL-ONLY (NO AREA CODE) VIEW - CARRIED OVER FROM THE OLD
006600*    IN-STATE PHONE FORMAT, KEPT IN CASE THE SALES DESK EVER
006700*    ASKS FOR IT AGAIN.
006800     05 WS-PHONE-7 REDEFINES WS-PHONE-DIGITS.
006900         10 WS-P7-EXCH         PIC X(03).
007000         10 WS-P7-LINE         PIC X(04).
007100         10 FILLER             PIC X(09).
007200*
007300 LINKAGE SECTION.
007400 01  LK-SCORE                  PIC S9(3).
007500 01  LK-ENRICH-FOUND           PIC X(01).
007600     88 LK-ENRICH-WAS-FOUND    VALUE 'Y'.
007700 01  EN-DOMAIN                 PIC X(30).
007800 01  EN-COMPANY-AGE            PIC 9(03).
007900 01  EN-STATUS                 PIC X(01).
008000 01  EN-EMPLOYEES              PIC 9(07).
008100 01  EN-TELECOM-FLAG           PIC X(01).
008200 01  EN-PHONE                  PIC X(16).
008300 01  EN-PHONE-VERIFIED         PIC X(01).
008400 01  EN-PHONE-TYPE             PIC X(01).
008500 01  LK-PHONE-DISPLAY          PIC X(20).
008600*
008700 PROCEDURE DIVISION USING LK-SCORE LK-ENRICH-FOUND EN-DOMAIN
008800                          EN-COMPANY-AGE EN-STATUS EN-EMPLOYEES
008900                          EN-TELECOM-FLAG EN-PHONE
009000                          EN-PHONE-VERIFIED EN-PHONE-TYPE
009100                          LK-PHONE-DISPLAY.
009200*
009300 0100-APPLY-ADJUSTMENT.
009400     MOVE SPACES TO LK-PHONE-DISPLAY.
009500     IF LK-ENRICH-WAS-FOUND
009600         MOVE 0 TO WS-ADJUSTMENT
009700         PERFORM 0110-COMPANY-ADJUST THRU 0110-EXIT
009800         PERFORM 0120-PHONE-ADJUST THRU 0120-EXIT
009900         ADD WS-ADJUSTMENT TO LK-SCORE
010000         PERFORM 0300-FORMAT-PHONE THRU 0300-EXIT.
010100 0100-EXIT.
010200     EXIT.
010300 0100-GOBACK.
010400     GOBACK.
010500*
010600 0110-COMPANY-ADJUST.
010700*    COMPANY ADJUSTMENT - AGE, STATUS, EMPLOYEE COUNT, TELECOM
010800*    FLAG.  EACH COMPONENT IS INDEPENDENT.
010900     IF EN-COMPANY-AGE > 5
011000         ADD 5 TO WS-ADJUSTMENT.
011100     IF EN-STATUS = 'D'
011200         SUBTRACT 50 FROM WS-ADJUSTMENT
011300     ELSE
011400     IF EN-STATUS = 'I'
011500         SUBTRACT 20 FROM WS-ADJUSTMENT.
011600     IF EN-EMPLOYEES > 500
011700         ADD 10 TO WS-ADJUSTMENT
011800     ELSE
011900     IF EN-EMPLOYEES > 100
012000         ADD 5 TO WS-ADJUSTMENT.
012100     IF EN-TELECOM-FLAG = 'Y'
012200         ADD 10 TO WS-ADJUSTMENT.
012300 0110-EXIT.
012400     EXIT.
012500*
012600 0120-PHONE-ADJUST.                                               CHG96030
012700*    PHONE ADJUSTMENT - PRESENT, VERIFIED, MOBILE, EACH LAYERED
012800*    ON THE PREVIOUS ONE.
012900     IF EN-PHONE = SPACES OR EN-PHONE = ZEROS
013000         GO TO 0120-EXIT.
013100     ADD 10 TO WS-ADJUSTMENT.
013200     IF EN-PHONE-VERIFIED = 'Y'                                   CHG96030
013300         ADD 5 TO WS-ADJUSTMENT
013400         IF EN-PHONE-TYPE = 'M'
013500             ADD 5 TO WS-ADJUSTMENT.
013600 0120-EXIT.
013700     EXIT.
013800*
013900 0300-FORMAT-PHONE.                                               CHG99133
014000*    11 DIGITS BEGINNING '1' -> "+1 (XXX) XXX-XXXX"
014100*    10 DIGITS               -> "(XXX) XXX-XXXX"
014200*    OTHERWISE UNCHANGED (LEFT-JUSTIFIED, AS SUPPLIED).
014300     MOVE EN-PHONE TO WS-PHONE-DIGITS.                            CHG99133
014400     MOVE 16 TO WS-PHONE-LEN.
014500     PERFORM VARYING WS-PHONE-LEN FROM 16 BY -1
014600             UNTIL WS-PHONE-LEN = 0
014700             OR WS-PHONE-DIGITS (WS-PHONE-LEN:1) NOT = SPACE
014800         CONTINUE.
014900     IF WS-PHONE-LEN = 11 AND WS-P11-COUNTRY = '1'
015000         STRING '+1 (' DELIMITED BY SIZE
015100                WS-P11-AREA DELIMITED BY SIZE
015200                ') ' DELIMITED BY SIZE
015300                WS-P11-EXCH DELIMITED BY SIZE
015400                '-' DELIMITED BY SIZE
015500                WS-P11-LINE DELIMITED BY SIZE
015600             INTO LK-PHONE-DISPLAY
015700         GO TO 0300-EXIT.
015800     IF WS-PHONE-LEN = 10
015900         STRING '(' DELIMITED BY SIZE
016000                WS-P10-AREA DELIMITED BY SIZE
016100                ') ' DELIMITED BY SIZE
016200                WS-P10-EXCH DELIMITED BY SIZE
016300                '-' DELIMITED BY SIZE
016400                WS-P10-LINE DELIMITED BY SIZE
016500             INTO LK-PHONE-DISPLAY
016600         GO TO 0300-EXIT.
016700     MOVE EN-PHONE TO LK-PHONE-DISPLAY.
016800 0300-EXIT.
016900     EXIT.
