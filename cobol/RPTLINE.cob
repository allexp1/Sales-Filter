000100******************************************************************
000200* COPYBOOK ..... RPTLINE                                         *
000300*        LIBRARY(MKTG.LEADGEN.COPYLIB(RPTLINE))                  *
000400*        ACTION(REPLACE)                                         *
000500*        APOST                                                   *
000600* ... IS THE COPYBOOK STANDARD THAT MADE THE FOLLOWING STATEMENTS*
000700******************************************************************
000800*
000900* PRINT LINE LAYOUTS FOR THE LEADSCOR END-OF-BATCH CONTROL
001000* REPORT.  133 PRINT POSITIONS, COLUMN 1 CARRIES THE ASA
001100* CARRIAGE-CONTROL CHARACTER (SEE C01 IN SPECIAL-NAMES).
001200* ONE HEADING LINE, ONE REUSABLE LABEL/VALUE TOTALS LINE, AND
001300* ONE REUSABLE DETAIL LINE SHARED BY THE TOP-DOMAINS AND
001400* TOP-INDUSTRIES SECTIONS OF THE REPORT.
001500*
001600******************************************************************
001700* COBOL DECLARATION FOR FILE LEADGEN.RPTLINE                     *
001800******************************************************************
001900 01  RPT-HEADING-LINE.
002000     10 RH-CC                PIC X(01).
002100     10 FILLER               PIC X(09) VALUE SPACES.
002200     10 RH-PROGRAM-NAME      PIC X(08).
002300     10 FILLER               PIC X(03) VALUE SPACES.
002400     10 RH-TITLE             PIC X(45).
002500     10 FILLER               PIC X(05) VALUE SPACES.
002600     10 RH-RUN-DATE-LIT      PIC X(09) VALUE 'RUN DATE '.
002700     10 RH-RUN-DATE          PIC X(10).
002800     10 FILLER               PIC X(43) VALUE SPACES.
002900*
003000 01  RPT-TOTALS-LINE.
003100     10 RT-CC                PIC X(01).
003200     10 FILLER               PIC X(09) VALUE SPACES.
003300     10 RT-LABEL             PIC X(40).
003400     10 RT-VALUE             PIC ZZZ,ZZZ,ZZ9.
003500     10 RT-VALUE-DEC REDEFINES RT-VALUE
003600                              PIC ZZ9.99.
003700     10 FILLER               PIC X(72) VALUE SPACES.
003800*
003900 01  RPT-DETAIL-LINE.
004000     10 RD-CC                PIC X(01).
004100     10 FILLER               PIC X(04) VALUE SPACES.
004200     10 RD-RANK              PIC Z9.
004300     10 FILLER               PIC X(03) VALUE SPACES.
004400     10 RD-NAME              PIC X(30).
004500     10 RD-NAME-AS-DOMAIN REDEFINES RD-NAME
004600                              PIC X(30).
004700     10 RD-NAME-AS-INDUSTRY REDEFINES RD-NAME
004800                              PIC X(30).
004900     10 FILLER               PIC X(03) VALUE SPACES.
005000     10 RD-INDUSTRY          PIC X(20).
005100     10 FILLER               PIC X(03) VALUE SPACES.
005200     10 RD-COUNT             PIC ZZZ9.
005300     10 FILLER               PIC X(03) VALUE SPACES.
005400     10 RD-AVG-SCORE         PIC ZZ9.99.
005500     10 FILLER               PIC X(54) VALUE SPACES.
005600******************************************************************
005700* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 3       *
005800* PRINT LINE LENGTH IS 133 FOR EACH RECORD                       *
005900******************************************************************
