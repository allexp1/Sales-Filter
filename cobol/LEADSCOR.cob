000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LEADSCOR.
000300 AUTHOR.        R KOWALCZYK.
000400 INSTALLATION.  MARKETING OPERATIONS - LEAD GENERATION UNIT.
000500 DATE-WRITTEN.  05/14/1993.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - MARKETING OPS ONLY.
000800*REMARKS.       NIGHTLY SALES-LEAD SCORING BATCH DRIVER.  READS
000900*                THE MARKETING WEB FRONT END'S LEAD EXTRACT,
001000*                SCORES EACH LEAD THROUGH DIDWWENG (AND, WHEN
001100*                THE ENHANCED-SCORER UPSI IS ON, LEADANLZ), RUNS
001200*                CLSCSCOR FOR THE BUSINESS-DOMAIN / INDUSTRY
001300*                STATISTICS, APPLIES ANY ENRADJ ENRICHMENT
001400*                ADJUSTMENT, AND WRITES THE SCORED LEAD FILE AND
001500*                THE END-OF-BATCH CONTROL REPORT FOR THE SALES
001600*                DESK.
001700*
001800******************************************************************
001900* CHANGE LOG                                                     *
002000******************************************************************
002100* 05/14/1993 RK  ORIGINAL - DRIVES CLSCSCOR ONLY (THE CLASSIC
002200*                SCORER), NO ENRICHMENT, NO DATE WINDOW.
002300* 03/17/1995 MO  ADDED ENRCHIN LOAD AND ENRADJ CALL PER SALES
002400*                DESK REQUEST 95-028.
002500* 06/06/2000 ANG SWITCHED THE PRIMARY SCORE FROM CLSCSCOR TO
002600*                DIDWWENG; CLSCSCOR KEPT FOR THE BUSINESS-DOMAIN
002700*                AND INDUSTRY STATISTICS ONLY - REQUEST 2000-077.
002800* 11/30/1998 SPT Y2K REMEDIATION - REPORT RUN-DATE STILL COMES
002900*                FROM ACCEPT ... FROM DATE (2-DIGIT YEAR); LEAD
003000*                DATE WINDOW COMPARE USES THE FULL 8-DIGIT
003100*                LI-DATE SO THE WINDOW ITSELF IS Y2K SAFE.
003200* 04/02/1999 ANG ADDED THE OPTIONAL PARAMETER-CARD DATE WINDOW
003300*                (DATE-FROM/DATE-TO) - REQUEST 99-058.
003400* 07/15/1999 ANG ADDED THE PHONE-DISPLAY PARAMETER TO THE ENRADJ
003500*                CALL PER REQUEST 99-133 SO A READABLE NUMBER IS
003600*                BUILT IN WORKING STORAGE.  LEADOUT WAS NOT
003700*                CHANGED - LO-FILLER STAYS RESERVED UNTIL THE
003800*                SALES DESK ASKS FOR THE LAYOUT ITSELF.
003900* 10/11/2002 TR  ADDED THE UPSI-0 ENHANCED-SCORER SWITCH AND THE
004000*                LEADANLZ CALL SO THE SALES DESK CAN RUN EITHER
004100*                SCORING ENGINE FROM THE SAME JCL - REQUEST
004200*                2002-151.  SEE 0270-SELECT-FINAL-SCORE.          CHG02151
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-370.
004700 OBJECT-COMPUTER.   IBM-370.
004800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
004900                    UPSI-0 ON  STATUS IS WS-ENHANCED-ON           CHG02151
005000                           OFF STATUS IS WS-ENHANCED-OFF.         CHG02151
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT LEADS-FILE  ASSIGN TO LEADS
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-LEADS-STATUS.
005600     SELECT ENRICH-FILE ASSIGN TO ENRCH
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-ENRICH-STATUS.
005900     SELECT SCORED-FILE ASSIGN TO SCORED
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-SCORED-STATUS.
006200     SELECT RPTOUT-FILE ASSIGN TO RPTOUT
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-RPTOUT-STATUS.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  LEADS-FILE
006900     RECORDING MODE F
007000     LABEL RECORDS STANDARD.
007100 COPY LEADIN.
007200*
007300 FD  ENRICH-FILE
007400     RECORDING MODE F
007500     LABEL RECORDS STANDARD.
007600 COPY ENRCHIN.
007700*
007800 FD  SCORED-FILE
007900     RECORDING MODE F
008000     LABEL RECORDS STANDARD.
008100 COPY LEADOUT.
008200*
008300 FD  RPTOUT-FILE
008400     RECORDING MODE F
008500     LABEL RECORDS STANDARD.
008600 COPY RPTLINE.
008700*
008800 WORKING-STORAGE SECTION.
008900 01  WS-FILE-STATUSES.
009000     05 WS-LEADS-STATUS         PIC X(02).
009100         88 WS-LEADS-OK         VALUE '00'.
009200     05 WS-ENRICH-STATUS        PIC X(02).
009300         88 WS-ENRICH-OK        VALUE '00'.
009400     05 WS-SCORED-STATUS        PIC X(02).
009500         88 WS-SCORED-OK        VALUE '00'.
009600     05 WS-RPTOUT-STATUS        PIC X(02).
009700         88 WS-RPTOUT-OK        VALUE '00'.
009800*
009900 01  WS-SWITCHES.
010000     05 WS-EOF-SW               PIC X(01) VALUE 'N'.
010100         88 WS-EOF-YES          VALUE 'Y'.
010200     05 WS-ENRICH-EOF-SW        PIC X(01).
010300         88 WS-ENRICH-EOF-YES   VALUE 'Y'.
010400     05 WS-SKIP-SW              PIC X(01).
010500     05 WS-DOMAIN-ERROR-SW      PIC X(01).
010600     05 WS-ENRICH-FOUND-SW      PIC X(01).
010700*    WS-ENHANCED-ON / WS-ENHANCED-OFF ARE NOT DECLARED HERE -
010800*    THEY ARE THE UPSI-0 CONDITION-NAMES SET UP BY THE ON
010900*    STATUS/OFF STATUS CLAUSE IN SPECIAL-NAMES ABOVE.
011000*
011100 01  WS-PARM-CARD.
011200     05 WS-PARM-DATE-FROM       PIC 9(08).
011300     05 WS-PARM-DATE-TO         PIC 9(08).
011400     05 FILLER                  PIC X(64).
011500*    RAW ALTERNATE VIEW OF THE PARAMETER CARD - KEPT SO A TRACE
011600*    DUMP CAN SHOW THE CARD AS PUNCHED WHEN A RUN COMPLAINS THE
011700*    DATE WINDOW CAME OUT WRONG.
011800 01  WS-PARM-CARD-RAW REDEFINES WS-PARM-CARD.
011900     05 WS-PARM-CARD-TEXT       PIC X(80).
012000*
012100 01  WS-COUNTERS-COMP           COMP.
012200     05 WS-CT-READ              PIC 9(07).
012300     05 WS-CT-FILTERED          PIC 9(07).
012400     05 WS-CT-ERROR             PIC 9(07).
012500     05 WS-CT-PROCESSED         PIC 9(07).
012600     05 WS-CT-FREE-COUNT        PIC 9(07).
012700     05 WS-CT-TELECOM-COUNT     PIC 9(07).
012800     05 WS-CT-ENTERPRISE-COUNT  PIC 9(07).
012900     05 WS-CT-CORPORATE-COUNT   PIC 9(07).
013000     05 WS-CT-SCORE-SUM         PIC S9(09).
013100     05 WS-AT-POS               PIC S9(04).
013200     05 WS-DOMAIN-LEN           PIC S9(04).
013300     05 WS-LOCAL-LEN            PIC S9(04).
013400     05 WS-SUB-IDX              PIC S9(04).
013500     05 WS-ENRICH-COUNT         PIC 9(05).
013600*
013700 01  WS-AVG-SCORE                PIC S9(03)V99.
013800*
013900 01  WS-EMAIL-WORK               PIC X(50).
014000 01  WS-DOMAIN                   PIC X(30).
014100 01  WS-LOCAL                    PIC X(50).
014200 01  WS-ENGINE-NAME               PIC X(30).
014300*
014400*    U2 (DIDWWENG), U3 (LEADANLZ) AND U4 (CLSCSCOR) LINKAGE
014500*    WORK AREAS - SAME SHAPE AS THE ENGINES' OWN LINKAGE
014600*    SECTIONS SO THE CALLS ARE STRAIGHT PASS-THROUGH.
014700 01  WS-U2-SCORE                  PIC S9(03).
014800 01  WS-U2-DOM-TYPE               PIC X(10).
014900 01  WS-U2-INDUSTRY               PIC X(20).
015000 01  WS-U3-SCORE                  PIC S9(03).
015100 01  WS-U3-DOM-TYPE               PIC X(10).
015200 01  WS-U3-INDUSTRY               PIC X(20).
015300 01  WS-U4-CALL-MODE              PIC X(01).
015400 01  WS-U4-SCORE                  PIC S9(03).
015500 01  WS-U4-DOM-TYPE               PIC X(10).
015600 01  WS-U4-INDUSTRY               PIC X(20).
015700 01  WS-FINAL-SCORE               PIC S9(03).
015800*
015900 01  WS-TOP-DOMAIN-TABLE.
016000     05 WS-TD-ENTRY OCCURS 10 TIMES.
016100         10 WS-TD-DOMAIN          PIC X(30).
016200         10 WS-TD-INDUSTRY        PIC X(20).
016300         10 WS-TD-COUNT           PIC 9(04).
016400         10 WS-TD-AVG-SCORE       PIC S9(03)V99.
016500 01  WS-TOP-DOMAIN-LINES          PIC 9(02).
016600 01  WS-TOP-INDUS-TABLE.
016700     05 WS-TI-ENTRY OCCURS 10 TIMES.
016800         10 WS-TI-INDUSTRY        PIC X(20).
016900         10 WS-TI-COUNT           PIC 9(04).
017000         10 WS-TI-AVG-SCORE       PIC S9(03)V99.
017100 01  WS-TOP-INDUS-LINES           PIC 9(02).
017200*
017300*    IN-MEMORY COPY OF THE ENRICHMENT LOOKASIDE FILE.  THE
017400*    FEEDER JOB DELIVERS IT PRE-SORTED ASCENDING ON EN-DOMAIN
017500*    (SEE ENRCHIN REMARKS), SO A STRAIGHT LOAD SATISFIES THE
017600*    ASCENDING KEY FOR SEARCH ALL.
017700 01  WS-ENRICH-TABLE.
017800     05 WS-EN-ENTRY OCCURS 1 TO 2000 TIMES
017900             DEPENDING ON WS-ENRICH-COUNT
018000             ASCENDING KEY IS WS-EN-DOMAIN
018100             INDEXED BY WS-EN-IDX.
018200         10 WS-EN-DOMAIN            PIC X(30).
018300         10 WS-EN-COMPANY-AGE       PIC 9(03).
018400         10 WS-EN-STATUS            PIC X(01).
018500         10 WS-EN-EMPLOYEES         PIC 9(07).
018600         10 WS-EN-TELECOM-FLAG      PIC X(01).
018700         10 WS-EN-PHONE             PIC X(16).
018800         10 WS-EN-PHONE-VERIFIED    PIC X(01).
018900         10 WS-EN-PHONE-TYPE        PIC X(01).
019000         10 WS-EN-FILLER            PIC X(20).
019100*    RAW 80-BYTE VIEW OF THE ENRICHMENT TABLE - LETS A ONE-OFF
019200*    DIAGNOSTIC PARAGRAPH DUMP AN ENTRY WITHOUT NAMING EVERY
019300*    SUB-FIELD.
019400 01  WS-ENRICH-TABLE-RAW REDEFINES WS-ENRICH-TABLE.
019500     05 WS-EN-ENTRY-RAW PIC X(80) OCCURS 2000 TIMES.
019600*
019700*    HOLDS A COPY OF THE MATCHED ENRICH-IN ROW (OR SPACES/ZERO
019800*    WHEN NONE MATCHES) SO ENRADJ IS NEVER CALLED WITH A
019900*    REFERENCE INTO THE VARIABLE-LENGTH TABLE ABOVE.
020000 01  WS-ENRICH-MATCH.
020100     05 WS-EM-DOMAIN            PIC X(30).
020200     05 WS-EM-COMPANY-AGE       PIC 9(03).
020300     05 WS-EM-STATUS            PIC X(01).
020400     05 WS-EM-EMPLOYEES         PIC 9(07).
020500     05 WS-EM-TELECOM-FLAG      PIC X(01).
020600     05 WS-EM-PHONE             PIC X(16).
020700     05 WS-EM-PHONE-VERIFIED    PIC X(01).
020800     05 WS-EM-PHONE-TYPE        PIC X(01).
020900 01  WS-PHONE-DISPLAY               PIC X(20).
021000*
021100 01  WS-CURRENT-DATE.
021200     05 WS-CD-YY                    PIC 9(02).
021300     05 WS-CD-MM                    PIC 9(02).
021400     05 WS-CD-DD                    PIC 9(02).
021500 01  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE
021600                                    PIC 9(06).
021700*
021800 PROCEDURE DIVISION.
021900*
022000 0100-MAIN-CONTROL.
022100     PERFORM 0110-INITIALIZE THRU 0110-EXIT.
022200     PERFORM 0210-READ-LEAD THRU 0210-EXIT.
022300     PERFORM 0200-PROCESS-RECORD THRU 0200-EXIT
022400         UNTIL WS-EOF-YES.
022500     PERFORM 0800-END-OF-BATCH THRU 0800-EXIT.
022600     CLOSE LEADS-FILE ENRICH-FILE SCORED-FILE RPTOUT-FILE.
022700 0100-GOBACK.
022800     STOP RUN.
022900*
023000 0110-INITIALIZE.
023100     OPEN INPUT LEADS-FILE ENRICH-FILE.
023200     OPEN OUTPUT SCORED-FILE RPTOUT-FILE.
023300     MOVE ZERO TO WS-CT-READ WS-CT-FILTERED WS-CT-ERROR
023400                  WS-CT-PROCESSED WS-CT-FREE-COUNT
023500                  WS-CT-TELECOM-COUNT WS-CT-ENTERPRISE-COUNT
023600                  WS-CT-CORPORATE-COUNT WS-CT-SCORE-SUM.
023700     PERFORM 0120-LOAD-ENRICH-TABLE THRU 0120-EXIT.
023800     PERFORM 0130-READ-PARM-CARD THRU 0130-EXIT.
023900 0110-EXIT.
024000     EXIT.
024100*
024200 0120-LOAD-ENRICH-TABLE.
024300     MOVE 0 TO WS-ENRICH-COUNT.
024400     MOVE 'N' TO WS-ENRICH-EOF-SW.
024500     PERFORM 0121-LOAD-ONE-ENRICH-REC THRU 0121-EXIT
024600         UNTIL WS-ENRICH-EOF-YES.
024700 0120-EXIT.
024800     EXIT.
024900*
025000 0121-LOAD-ONE-ENRICH-REC.
025100     READ ENRICH-FILE
025200         AT END
025300             MOVE 'Y' TO WS-ENRICH-EOF-SW
025400         NOT AT END
025500             ADD 1 TO WS-ENRICH-COUNT
025600             MOVE ENRICH-IN TO WS-EN-ENTRY (WS-ENRICH-COUNT).
025700 0121-EXIT.
025800     EXIT.
025900*
026000 0130-READ-PARM-CARD.                                             CHG99058
026100*    OPTIONAL DATE-WINDOW PARAMETER CARD (RULE - DATE WINDOW).
026200*    A MISSING OR BLANK CARD LEAVES BOTH DATES ZERO, I.E. THE
026300*    WINDOW IS UNBOUNDED.
026400     MOVE ZERO TO WS-PARM-DATE-FROM WS-PARM-DATE-TO.              CHG99058
026500     ACCEPT WS-PARM-CARD FROM SYSIN.                              CHG99058
026600 0130-EXIT.
026700     EXIT.
026800*
026900 0190-TERMINATE.
027000     EXIT.
027100*
027200 0200-PROCESS-RECORD.
027300     PERFORM 0220-DATE-WINDOW-CHECK THRU 0220-EXIT.
027400     IF WS-SKIP-SW = 'Y'
027500         ADD 1 TO WS-CT-FILTERED
027600     ELSE
027700         PERFORM 0230-DERIVE-DOMAIN THRU 0230-EXIT
027800         IF WS-DOMAIN-ERROR-SW = 'Y'
027900             PERFORM 0240-WRITE-ERROR-ROW THRU 0240-EXIT
028000         ELSE
028100             PERFORM 0250-SCORE-AND-WRITE THRU 0250-EXIT.
028200     PERFORM 0210-READ-LEAD THRU 0210-EXIT.
028300 0200-EXIT.
028400     EXIT.
028500*
028600 0210-READ-LEAD.
028700     READ LEADS-FILE
028800         AT END
028900             MOVE 'Y' TO WS-EOF-SW
029000         NOT AT END
029100             ADD 1 TO WS-CT-READ.
029200 0210-EXIT.
029300     EXIT.
029400*
029500 0220-DATE-WINDOW-CHECK.
029600*    A NON-ZERO LI-DATE OUTSIDE A REQUESTED WINDOW IS FILTERED;
029700*    LI-DATE = 0 IS ALWAYS PROCESSED.
029800     MOVE 'N' TO WS-SKIP-SW.
029900     IF WS-PARM-DATE-FROM = 0 AND WS-PARM-DATE-TO = 0
030000         GO TO 0220-EXIT.
030100     IF LI-DATE = 0
030200         GO TO 0220-EXIT.
030300     IF WS-PARM-DATE-FROM NOT = 0 AND LI-DATE < WS-PARM-DATE-FROM
030400         MOVE 'Y' TO WS-SKIP-SW
030500         GO TO 0220-EXIT.
030600     IF WS-PARM-DATE-TO NOT = 0 AND LI-DATE > WS-PARM-DATE-TO
030700         MOVE 'Y' TO WS-SKIP-SW.
030800 0220-EXIT.
030900     EXIT.
031000*
031100 0230-DERIVE-DOMAIN.
031200*    RULE - DOMAIN DERIVATION.  LOWER-CASES THE WHOLE ADDRESS,
031300*    THEN SPLITS ON THE FIRST '@'.  NO '@', AN '@' IN THE FIRST
031400*    OR LAST POSITION, OR AN EMPTY DOMAIN IS AN ERROR ROW.
031500     MOVE 'N' TO WS-DOMAIN-ERROR-SW.
031600     MOVE SPACES TO WS-DOMAIN WS-LOCAL.
031700     MOVE LI-EMAIL TO WS-EMAIL-WORK.
031800     INSPECT WS-EMAIL-WORK CONVERTING
031900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
032000         'abcdefghijklmnopqrstuvwxyz'.
032100     MOVE 0 TO WS-AT-POS.
032200     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
032300             UNTIL WS-SUB-IDX > 50 OR WS-AT-POS NOT = 0
032400         IF WS-EMAIL-WORK (WS-SUB-IDX:1) = '@'
032500             MOVE WS-SUB-IDX TO WS-AT-POS.
032600     IF WS-AT-POS = 0 OR WS-AT-POS = 1 OR WS-AT-POS = 50
032700         MOVE 'Y' TO WS-DOMAIN-ERROR-SW
032800         GO TO 0230-EXIT.
032900     COMPUTE WS-DOMAIN-LEN = 50 - WS-AT-POS.
033000     MOVE WS-EMAIL-WORK (WS-AT-POS + 1:WS-DOMAIN-LEN)
033100         TO WS-DOMAIN.
033200     COMPUTE WS-LOCAL-LEN = WS-AT-POS - 1.
033300     MOVE WS-EMAIL-WORK (1:WS-LOCAL-LEN) TO WS-LOCAL.
033400     IF WS-DOMAIN = SPACES
033500         MOVE 'Y' TO WS-DOMAIN-ERROR-SW.
033600 0230-EXIT.
033700     EXIT.
033800*
033900 0240-WRITE-ERROR-ROW.
034000     MOVE LI-NAME     TO LO-NAME.
034100     MOVE LI-EMAIL    TO LO-EMAIL.
034200     MOVE LI-DATE     TO LO-DATE.
034300     MOVE SPACES      TO LO-DOMAIN.
034400     MOVE ZERO        TO LO-SCORE.
034500     MOVE 'UNKNOWN'   TO LO-DOMAIN-TYPE.
034600     MOVE SPACES      TO LO-INDUSTRY.
034700     MOVE 'E'         TO LO-STATUS.
034800     MOVE SPACES      TO LO-FILLER.
034900     WRITE LEAD-OUT.
035000     ADD 1 TO WS-CT-ERROR.
035100 0240-EXIT.
035200     EXIT.
035300*
035400 0250-SCORE-AND-WRITE.
035500     MOVE LI-NAME TO WS-ENGINE-NAME.
035600     CALL 'DIDWWENG' USING WS-ENGINE-NAME WS-DOMAIN WS-LOCAL
035700          WS-U2-SCORE WS-U2-DOM-TYPE WS-U2-INDUSTRY.
035800     CALL 'LEADANLZ' USING WS-ENGINE-NAME WS-DOMAIN WS-LOCAL
035900          WS-U3-SCORE WS-U3-DOM-TYPE WS-U3-INDUSTRY.
036000     MOVE 'S' TO WS-U4-CALL-MODE.
036100     CALL 'CLSCSCOR' USING WS-U4-CALL-MODE WS-ENGINE-NAME
036200          WS-DOMAIN WS-LOCAL WS-U4-SCORE WS-U4-DOM-TYPE
036300          WS-U4-INDUSTRY WS-TOP-DOMAIN-TABLE WS-TOP-DOMAIN-LINES
036400          WS-TOP-INDUS-TABLE WS-TOP-INDUS-LINES.
036500     PERFORM 0260-ENRICH-LOOKUP THRU 0260-EXIT.
036600     PERFORM 0270-SELECT-FINAL-SCORE THRU 0270-EXIT.
036700     PERFORM 0280-BUILD-OUTPUT THRU 0280-EXIT.
036800     WRITE LEAD-OUT.
036900     PERFORM 0285-ACCUM-TOTALS THRU 0285-EXIT.
037000     ADD 1 TO WS-CT-PROCESSED.
037100 0250-EXIT.
037200     EXIT.
037300*
037400 0260-ENRICH-LOOKUP.                                              CHG95028
037500*    RULE - U5 ENRICHMENT.  ONLY APPLIED WHEN ENRICH-IN HAS A
037600*    ROW FOR THE DOMAIN.  ADJUSTS THE U2 SCORE, WHICH IS RE-
037700*    CAPPED HERE SO THE 0-100 RANGE STILL HOLDS AFTER THE
037800*    ENRICHMENT IS ADDED IN.
037900     MOVE 'N' TO WS-ENRICH-FOUND-SW.
038000*    WS-PHONE-DISPLAY RECEIVES ENRADJ'S FORMATTED NUMBER BUT IS
038100*    NOT CARRIED TO LEAD-OUT - LO-FILLER IS RESERVED, NOT A
038200*    PHONE-DISPLAY FIELD.  SEE THE 07/15/1999 CHANGE LOG ENTRY.
038300     MOVE SPACES TO WS-PHONE-DISPLAY.
038400     MOVE SPACES TO WS-ENRICH-MATCH.
038500     MOVE ZEROS TO WS-EM-COMPANY-AGE WS-EM-EMPLOYEES.
038600     IF WS-ENRICH-COUNT > 0
038700         SET WS-EN-IDX TO 1
038800         SEARCH ALL WS-EN-ENTRY
038900             WHEN WS-EN-DOMAIN (WS-EN-IDX) = WS-DOMAIN
039000                 MOVE 'Y' TO WS-ENRICH-FOUND-SW
039100                 MOVE WS-EN-DOMAIN (WS-EN-IDX)
039200                     TO WS-EM-DOMAIN
039300                 MOVE WS-EN-COMPANY-AGE (WS-EN-IDX)
039400                     TO WS-EM-COMPANY-AGE
039500                 MOVE WS-EN-STATUS (WS-EN-IDX)
039600                     TO WS-EM-STATUS
039700                 MOVE WS-EN-EMPLOYEES (WS-EN-IDX)
039800                     TO WS-EM-EMPLOYEES
039900                 MOVE WS-EN-TELECOM-FLAG (WS-EN-IDX)
040000                     TO WS-EM-TELECOM-FLAG
040100                 MOVE WS-EN-PHONE (WS-EN-IDX)
040200                     TO WS-EM-PHONE
040300                 MOVE WS-EN-PHONE-VERIFIED (WS-EN-IDX)
040400                     TO WS-EM-PHONE-VERIFIED
040500                 MOVE WS-EN-PHONE-TYPE (WS-EN-IDX)
040600                     TO WS-EM-PHONE-TYPE.
040700     CALL 'ENRADJ' USING WS-U2-SCORE WS-ENRICH-FOUND-SW           CHG95028
040800          WS-EM-DOMAIN WS-EM-COMPANY-AGE
040900          WS-EM-STATUS WS-EM-EMPLOYEES
041000          WS-EM-TELECOM-FLAG WS-EM-PHONE
041100          WS-EM-PHONE-VERIFIED
041200          WS-EM-PHONE-TYPE WS-PHONE-DISPLAY.
041300     IF WS-U2-SCORE < 0
041400         MOVE 0 TO WS-U2-SCORE.
041500     IF WS-U2-SCORE > 100
041600         MOVE 100 TO WS-U2-SCORE.
041700 0260-EXIT.
041800     EXIT.
041900*
042000 0270-SELECT-FINAL-SCORE.                                         CHG02151
042100*    UPSI-0 ON = ENHANCED SCORER (LEADANLZ COMPOSITE, -50..150,
042200*    NO ENRICHMENT ADJUSTMENT).  UPSI-0 OFF = LEGACY SCORER
042300*    (DIDWWENG + ENRADJ, 0..100).  DOMAIN TYPE AND INDUSTRY ON
042400*    THE OUTPUT RECORD ALWAYS COME FROM DIDWWENG REGARDLESS OF
042500*    SWITCH, SO THE SALES DESK SEES ONE CONSISTENT
042600*    CLASSIFICATION NO MATTER WHICH SCORER PRODUCED LO-SCORE.
042700     IF WS-ENHANCED-ON                                            CHG02151
042800         MOVE WS-U3-SCORE TO WS-FINAL-SCORE                       CHG02151
042900     ELSE
043000         MOVE WS-U2-SCORE TO WS-FINAL-SCORE.                      CHG02151
043100 0270-EXIT.
043200     EXIT.
043300*
043400 0280-BUILD-OUTPUT.
043500     MOVE LI-NAME        TO LO-NAME.
043600     MOVE LI-EMAIL       TO LO-EMAIL.
043700     MOVE LI-DATE        TO LO-DATE.
043800     MOVE WS-DOMAIN      TO LO-DOMAIN.
043900     MOVE WS-FINAL-SCORE TO LO-SCORE.
044000     MOVE WS-U2-DOM-TYPE TO LO-DOMAIN-TYPE.
044100     MOVE WS-U2-INDUSTRY TO LO-INDUSTRY.
044200     MOVE 'P'            TO LO-STATUS.
044300*    LO-FILLER IS RESERVED FOR FUTURE USE - IT DOES NOT CARRY
044400*    WS-PHONE-DISPLAY.  NO OUTPUT FIELD FOR THE ENRADJ PHONE
044500*    DISPLAY HAS BEEN ADDED TO THIS LAYOUT.
044600     MOVE SPACES         TO LO-FILLER.
044700 0280-EXIT.
044800     EXIT.
044900*
045000 0285-ACCUM-TOTALS.
045100     ADD WS-FINAL-SCORE TO WS-CT-SCORE-SUM.
045200     IF WS-U2-DOM-TYPE = 'FREE'
045300         ADD 1 TO WS-CT-FREE-COUNT
045400     ELSE
045500     IF WS-U2-DOM-TYPE = 'TELECOM'
045600         ADD 1 TO WS-CT-TELECOM-COUNT
045700     ELSE
045800     IF WS-U2-DOM-TYPE = 'ENTERPRISE'
045900         ADD 1 TO WS-CT-ENTERPRISE-COUNT
046000     ELSE
046100         ADD 1 TO WS-CT-CORPORATE-COUNT.
046200 0285-EXIT.
046300     EXIT.
046400*
046500 0800-END-OF-BATCH.
046600     IF WS-CT-PROCESSED > 0
046700         COMPUTE WS-AVG-SCORE ROUNDED =
046800             WS-CT-SCORE-SUM / WS-CT-PROCESSED
046900     ELSE
047000         MOVE 0 TO WS-AVG-SCORE.
047100     MOVE 'R' TO WS-U4-CALL-MODE.
047200     CALL 'CLSCSCOR' USING WS-U4-CALL-MODE WS-ENGINE-NAME
047300          WS-DOMAIN WS-LOCAL WS-U4-SCORE WS-U4-DOM-TYPE
047400          WS-U4-INDUSTRY WS-TOP-DOMAIN-TABLE WS-TOP-DOMAIN-LINES
047500          WS-TOP-INDUS-TABLE WS-TOP-INDUS-LINES.
047600     PERFORM 0900-PRINT-HEADING THRU 0900-EXIT.
047700     PERFORM 0910-PRINT-TOTALS THRU 0910-EXIT.
047800     PERFORM 0920-PRINT-TOP-DOMAINS THRU 0920-EXIT.
047900     PERFORM 0930-PRINT-TOP-INDUSTRIES THRU 0930-EXIT.
048000 0800-EXIT.
048100     EXIT.
048200*
048300 0900-PRINT-HEADING.
048400     ACCEPT WS-CURRENT-DATE FROM DATE.
048500     MOVE SPACES TO RPT-HEADING-LINE.
048600     MOVE '1' TO RH-CC.
048700     MOVE 'LEADSCOR' TO RH-PROGRAM-NAME.
048800     MOVE 'SALES LEAD SCORING - END OF BATCH CONTROL REPORT'
048900         TO RH-TITLE.
049000     STRING WS-CD-MM DELIMITED BY SIZE
049100            '/' DELIMITED BY SIZE
049200            WS-CD-DD DELIMITED BY SIZE
049300            '/' DELIMITED BY SIZE
049400            WS-CD-YY DELIMITED BY SIZE
049500         INTO RH-RUN-DATE.
049600     WRITE RPT-HEADING-LINE.
049700 0900-EXIT.
049800     EXIT.
049900*
050000 0910-PRINT-TOTALS.
050100     MOVE SPACES TO RPT-TOTALS-LINE.
050200     MOVE ' '            TO RT-CC.
050300     MOVE 'RECORDS READ' TO RT-LABEL.
050400     MOVE WS-CT-READ     TO RT-VALUE.
050500     WRITE RPT-TOTALS-LINE.
050600     MOVE SPACES TO RPT-TOTALS-LINE.
050700     MOVE ' '                    TO RT-CC.
050800     MOVE 'RECORDS FILTERED BY DATE WINDOW' TO RT-LABEL.
050900     MOVE WS-CT-FILTERED         TO RT-VALUE.
051000     WRITE RPT-TOTALS-LINE.
051100     MOVE SPACES TO RPT-TOTALS-LINE.
051200     MOVE ' '            TO RT-CC.
051300     MOVE 'ROWS IN ERROR' TO RT-LABEL.
051400     MOVE WS-CT-ERROR    TO RT-VALUE.
051500     WRITE RPT-TOTALS-LINE.
051600     MOVE SPACES TO RPT-TOTALS-LINE.
051700     MOVE ' '              TO RT-CC.
051800     MOVE 'ROWS PROCESSED' TO RT-LABEL.
051900     MOVE WS-CT-PROCESSED  TO RT-VALUE.
052000     WRITE RPT-TOTALS-LINE.
052100     MOVE SPACES TO RPT-TOTALS-LINE.
052200     MOVE ' '           TO RT-CC.
052300     MOVE 'FREE DOMAINS' TO RT-LABEL.
052400     MOVE WS-CT-FREE-COUNT TO RT-VALUE.
052500     WRITE RPT-TOTALS-LINE.
052600     MOVE SPACES TO RPT-TOTALS-LINE.
052700     MOVE ' '              TO RT-CC.
052800     MOVE 'TELECOM DOMAINS' TO RT-LABEL.
052900     MOVE WS-CT-TELECOM-COUNT TO RT-VALUE.
053000     WRITE RPT-TOTALS-LINE.
053100     MOVE SPACES TO RPT-TOTALS-LINE.
053200     MOVE ' '                 TO RT-CC.
053300     MOVE 'ENTERPRISE DOMAINS' TO RT-LABEL.
053400     MOVE WS-CT-ENTERPRISE-COUNT TO RT-VALUE.
053500     WRITE RPT-TOTALS-LINE.
053600     MOVE SPACES TO RPT-TOTALS-LINE.
053700     MOVE ' '                 TO RT-CC.
053800     MOVE 'CORPORATE DOMAINS' TO RT-LABEL.
053900     MOVE WS-CT-CORPORATE-COUNT TO RT-VALUE.
054000     WRITE RPT-TOTALS-LINE.
054100     MOVE SPACES TO RPT-TOTALS-LINE.
054200     MOVE ' '            TO RT-CC.
054300     MOVE 'AVERAGE SCORE' TO RT-LABEL.
054400     MOVE WS-AVG-SCORE   TO RT-VALUE-DEC.
054500     WRITE RPT-TOTALS-LINE.
054600 0910-EXIT.
054700     EXIT.
054800*
054900 0920-PRINT-TOP-DOMAINS.
055000     MOVE SPACES TO RPT-TOTALS-LINE.
055100     MOVE ' ' TO RT-CC.
055200     MOVE 'TOP BUSINESS DOMAINS' TO RT-LABEL.
055300     WRITE RPT-TOTALS-LINE.
055400     PERFORM 0921-PRINT-ONE-DOMAIN THRU 0921-EXIT
055500         VARYING WS-SUB-IDX FROM 1 BY 1
055600         UNTIL WS-SUB-IDX > WS-TOP-DOMAIN-LINES.
055700 0920-EXIT.
055800     EXIT.
055900*
056000 0921-PRINT-ONE-DOMAIN.
056100     MOVE SPACES TO RPT-DETAIL-LINE.
056200     MOVE ' '                        TO RD-CC.
056300     MOVE WS-SUB-IDX                 TO RD-RANK.
056400     MOVE WS-TD-DOMAIN (WS-SUB-IDX)   TO RD-NAME-AS-DOMAIN.
056500     MOVE WS-TD-INDUSTRY (WS-SUB-IDX) TO RD-INDUSTRY.
056600     MOVE WS-TD-COUNT (WS-SUB-IDX)    TO RD-COUNT.
056700     MOVE WS-TD-AVG-SCORE (WS-SUB-IDX) TO RD-AVG-SCORE.
056800     WRITE RPT-DETAIL-LINE.
056900 0921-EXIT.
057000     EXIT.
057100*
057200 0930-PRINT-TOP-INDUSTRIES.
057300     MOVE SPACES TO RPT-TOTALS-LINE.
057400     MOVE ' ' TO RT-CC.
057500     MOVE 'TOP INDUSTRIES' TO RT-LABEL.
057600     WRITE RPT-TOTALS-LINE.
057700     PERFORM 0931-PRINT-ONE-INDUSTRY THRU 0931-EXIT
057800         VARYING WS-SUB-IDX FROM 1 BY 1
057900         UNTIL WS-SUB-IDX > WS-TOP-INDUS-LINES.
058000 0930-EXIT.
058100     EXIT.
058200*
058300 0931-PRINT-ONE-INDUSTRY.
058400     MOVE SPACES TO RPT-DETAIL-LINE.
058500     MOVE ' '                          TO RD-CC.
058600     MOVE WS-SUB-IDX                   TO RD-RANK.
058700     MOVE WS-TI-INDUSTRY (WS-SUB-IDX)   TO RD-NAME-AS-INDUSTRY.
058800     MOVE WS-TI-COUNT (WS-SUB-IDX)      TO RD-COUNT.
058900     MOVE WS-TI-AVG-SCORE (WS-SUB-IDX)  TO RD-AVG-SCORE.
059000     WRITE RPT-DETAIL-LINE.
059100 0931-EXIT.
059200     EXIT.
