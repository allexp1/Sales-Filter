000100******************************************************************
000200* COPYBOOK ..... ENRCHIN                                         *
000300*        LIBRARY(MKTG.LEADGEN.COPYLIB(ENRCHIN))                  *
000400*        ACTION(REPLACE)                                         *
000500*        APOST                                                   *
000600* ... IS THE COPYBOOK STANDARD THAT MADE THE FOLLOWING STATEMENTS*
000700******************************************************************
000800*
000900* DESCRIBES THE COMPANY / PHONE ENRICHMENT REFERENCE FILE.  THIS
001000* IS A PRE-BUILT LOOKASIDE FILE, ONE ROW PER KNOWN DOMAIN, SORTED
001100* ASCENDING ON EN-DOMAIN BY THE FEEDER JOB THAT BUILDS IT FROM
001200* THE VENDOR COMPANY/PHONE LOOKUP EXTRACTS.  LEADSCOR LOADS THE
001300* WHOLE FILE TO A TABLE AND HANDS IT TO ENRADJ FOR BINARY SEARCH.
001400*
001500******************************************************************
001600* COBOL DECLARATION FOR FILE LEADGEN.ENRCHIN                     *
001700******************************************************************
001800 01  ENRICH-IN.
001900*                       EMAIL-DOMAIN-KEY
002000     10 EN-DOMAIN            PIC X(30).
002100*                       COMPANY-AGE-YEARS
002200     10 EN-COMPANY-AGE       PIC 9(03).
002300*                       COMPANY-STATUS-A-D-I-U
002400     10 EN-STATUS            PIC X(01).
002500*                       EMPLOYEE-COUNT
002600     10 EN-EMPLOYEES         PIC 9(07).
002700*                       VERIFIED-TELECOM-INDUSTRY-FLAG
002800     10 EN-TELECOM-FLAG      PIC X(01).
002900*                       PHONE-NUMBER-DIGITS
003000     10 EN-PHONE             PIC X(16).
003100*                       PHONE-VERIFIED-FLAG
003200     10 EN-PHONE-VERIFIED    PIC X(01).
003300*                       PHONE-TYPE-M-L-U
003400     10 EN-PHONE-TYPE        PIC X(01).
003500*                       RESERVED-FOR-FUTURE-USE
003600     10 EN-FILLER            PIC X(20).
003700******************************************************************
003800* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 8       *
003900* RECORD LENGTH IS 80                                            *
004000******************************************************************
