000100******************************************************************
000200* COPYBOOK ..... LEADOUT                                         *
000300*        LIBRARY(MKTG.LEADGEN.COPYLIB(LEADOUT))                  *
000400*        ACTION(REPLACE)                                         *
000500*        APOST                                                   *
000600* ... IS THE COPYBOOK STANDARD THAT MADE THE FOLLOWING STATEMENTS*
000700******************************************************************
000800*
000900* DESCRIBES THE SCORED LEAD OUTPUT RECORD WRITTEN BY LEADSCOR.
001000* ONE RECORD PER INPUT LEAD, EITHER SCORED (STATUS P) OR FLAGGED
001100* IN ERROR (STATUS E) WHEN THE E-MAIL ADDRESS WAS UNUSABLE.
001200* SIGN OF LO-SCORE IS LEADING SEPARATE SO A DOWNSTREAM VIEWER
001300* OR SPREADSHEET LOAD SEES A PLAIN PRINTABLE SIGN CHARACTER.
001400*
001500******************************************************************
001600* COBOL DECLARATION FOR FILE LEADGEN.LEADOUT                     *
001700******************************************************************
001800 01  LEAD-OUT.
001900*                       CONTACT-NAME
002000     10 LO-NAME             PIC X(30).
002100*                       EMAIL-ADDRESS
002200     10 LO-EMAIL            PIC X(50).
002300*                       LEAD-DATE-YYYYMMDD
002400     10 LO-DATE             PIC 9(08).
002500*                       EMAIL-DOMAIN-LOWERCASED
002600     10 LO-DOMAIN           PIC X(30).
002700*                       FINAL-COMPOSITE-SCORE
002800     10 LO-SCORE            PIC S9(03)
002900                             SIGN IS LEADING SEPARATE CHARACTER.
003000*                       DOMAIN-CLASSIFICATION-TYPE
003100     10 LO-DOMAIN-TYPE      PIC X(10).
003200*                       DETECTED-INDUSTRY-LABEL
003300     10 LO-INDUSTRY         PIC X(20).
003400*                       ROW-STATUS-P-PROCESSED-E-ERROR
003500     10 LO-STATUS           PIC X(01).
003600*                       RESERVED-FOR-FUTURE-USE
003700     10 LO-FILLER           PIC X(07).
003800******************************************************************
003900* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 8       *
004000* RECORD LENGTH IS 160                                           *
004100******************************************************************
