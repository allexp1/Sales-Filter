000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DIDWWENG.
000300 AUTHOR.        R KOWALCZYK.
000400 INSTALLATION.  MARKETING OPERATIONS - LEAD GENERATION UNIT.
000500 DATE-WRITTEN.  05/14/1993.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - MARKETING OPS ONLY.
000800*REMARKS.       PRIMARY LEAD SCORING ENGINE (THE "DIDWW"
000900*                ENGINE, NAMED FOR THE DIDWW ACCOUNT THIS
001000*                RULE SET WAS ORIGINALLY BUILT AROUND).
001100*                SCORES ONE LEAD FROM ITS E-MAIL DOMAIN, LOCAL
001200*                PART AND CONTACT NAME.  CALLED ONCE PER ACCEPTED
001300*                LEAD BY LEADSCOR, WHICH ADDS ANY ENRADJ
001400*                ADJUSTMENT AND CAPS THE RESULT 0-100 ITSELF.
001500*
001600******************************************************************
001700* CHANGE LOG                                                     *
001800******************************************************************
001900* 05/14/1993 RK  ORIGINAL - SCORED MAIL-ORDER LEADS ON POSTAL
002000*                CODE AND PRODUCT LINE ONLY.  SUPERSEDED BELOW.
002100* 11/02/1994 RK  ADDED DOMAIN CATEGORY BASE SCORE (FREE / TELECOM
002200*                / ENTERPRISE / CORPORATE) FOR THE NEW E-MAIL
002300*                LEAD FEED FROM THE MARKETING WEB FORM.
002400* 03/21/1996 MO  ADDED TLD BONUS AND DOMAIN-ALIVE BONUS PER
002500*                MKTG-OPS REQUEST #1996-114.
002600* 07/09/1997 MO  ADDED DOMAIN METADATA BONUS (ROOT LENGTH, DIGIT
002700*                CHECK) - REQUEST #1997-058.
002800* 02/18/1998 SPT ADDED SANCTIONS SCREENING PER LEGAL/EXPORT
002900*                CONTROL MEMO 98-03.  SEE 0120-SANCTIONS-CHECK.
003000* 11/30/1998 SPT Y2K REMEDIATION - LEAD DATE WINDOW NOW HANDLED
003100*                BY LEADSCOR, NO 2-DIGIT YEAR LOGIC REMAINS HERE.
003200* 06/06/1999 ANG ADDED SOCIAL / PROFESSIONAL NETWORK FOOTPRINT
003300*                BONUSES (WEB-FOOTPRINT FEED) - REQUEST 99-211.
003400* 04/12/2001 ANG ADDED ROLE-BASED E-MAIL PENALTY AND FREE-MAIL
003500*                USERNAME MATCH BONUS - REQUEST 2001-077.
003600* 09/25/2002 TR  ADDED INDUSTRY LABEL DETECTION FOR THE QUARTERLY
003700*                VERTICAL-MIX REPORT - REQUEST 2002-140.
003800* 10/11/2002 TR  MOVED THE FINAL 0-100 CAP OUT OF THIS PROGRAM ANDCHG02151
003900*                INTO LEADSCOR.  LEADSCOR NOW CAPS AFTER ANY      CHG02151
004000*                ENRADJ ADJUSTMENT IS ADDED, SO A DISSOLVED-
004100*                COMPANY PENALTY ON A LEAD THAT SCORED WELL OVER
004200*                100 HERE STILL COMES OFF THE UNCAPPED TOTAL,
004300*                NOT AN ALREADY-CAPPED ONE - REQUEST 2002-151.
004400*                THE OLD 0195-CAP-SCORE PARAGRAPH IS GONE - LK-
004500*                SCORE COMES BACK RAW NOW, NOT 0-100.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-370.
005000 OBJECT-COMPUTER.   IBM-370.
005100 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400 COPY SCTAB.
005500*
005600 01  WS-SWITCHES.
005700     05 WS-CATEGORY            PIC X(10).
005800     05 WS-FOUND-SW            PIC X(01).
005900         88 WS-FOUND           VALUE 'Y'.
006000         88 WS-NOT-FOUND       VALUE 'N'.
006100*
006200 01  WS-COUNTERS-COMP          COMP.
006300     05 WS-DOMAIN-LEN          PIC S9(4).
006400     05 WS-LOCAL-LEN           PIC S9(4).
006500     05 WS-NAME-LEN            PIC S9(4).
006600     05 WS-FIRST-DOT-POS       PIC S9(4).
006700     05 WS-LAST-DOT-POS        PIC S9(4).
006800     05 WS-PREV-DOT-POS        PIC S9(4).
006900     05 WS-SUB-IDX             PIC S9(4).
007000     05 WS-SP-IDX              PIC S9(4).
007100     05 WS-REMAINDER           PIC S9(4).
007200*
007300 01  WS-STRING-WORK.
007400     05 WS-TLD                 PIC X(08).
007500     05 WS-TLD-LEN             PIC S9(4)  COMP.
007600     05 WS-PENULT-LABEL        PIC X(04).
007700     05 WS-DOMAIN-ROOT         PIC X(30).
007800     05 WS-ROOT-LEN            PIC S9(4)  COMP.
007900     05 WS-FIRSTNAME           PIC X(30).
008000     05 WS-LASTNAME            PIC X(30).
008100     05 WS-FIRSTNAME-LEN       PIC S9(4)  COMP.
008200     05 WS-LASTNAME-LEN        PIC S9(4)  COMP.
008300*    GENERIC SUBSTRING SCAN WORK AREA (REUSED FOR EVERY
008400*    "DOMAIN/LOCAL CONTAINS KEYWORD" TEST IN THIS PROGRAM)
008500 01  WS-SCAN-WORK.
008600     05 WS-SCAN-TARGET         PIC X(50).
008700     05 WS-SCAN-TARGET-LEN     PIC S9(4)  COMP.
008800     05 WS-SCAN-KEY            PIC X(20).
008900     05 WS-SCAN-KEY-LEN        PIC S9(4)  COMP.
009000     05 WS-SCAN-RESULT         PIC X(01).
009100         88 WS-SCAN-FOUND      VALUE 'Y'.
009200*
009300*    TWO-LABEL COUNTRY-TLD QUALIFIER SET, REDEFINED AS A TABLE
009400 01  WS-PENULT-QUAL-SEED.
009500     05 FILLER                 PIC X(04) VALUE 'co'.
009600     05 FILLER                 PIC X(04) VALUE 'com'.
009700     05 FILLER                 PIC X(04) VALUE 'org'.
009800     05 FILLER                 PIC X(04) VALUE 'net'.
009900     05 FILLER                 PIC X(04) VALUE 'gov'.
010000     05 FILLER                 PIC X(04) VALUE 'edu'.
010100 01  WS-PENULT-QUAL-TABLE REDEFINES WS-PENULT-QUAL-SEED.
010200     05 WS-PQ-ENTRY             PIC X(04) OCCURS 6 TIMES.
010300*
010400*    GITHUB TECH-KEYWORD SET (SOCIAL FOOTPRINT RULE 6B)
010500 01  WS-GITHUB-KW-SEED.
010600     05 FILLER                 PIC X(06) VALUE 'dev'.
010700     05 FILLER                 PIC X(06) VALUE 'tech'.
010800     05 FILLER                 PIC X(06) VALUE 'soft'.
010900     05 FILLER                 PIC X(06) VALUE 'code'.
011000     05 FILLER                 PIC X(06) VALUE 'data'.
011100     05 FILLER                 PIC X(06) VALUE 'cloud'.
011200 01  WS-GITHUB-KW-TABLE REDEFINES WS-GITHUB-KW-SEED.
011300     05 WS-GH-KW               PIC X(06) OCCURS 6 TIMES.
011400*
011500*    ROLE-BASED LOCAL-PART KEYWORD SET (RULE 7)
011600 01  WS-ROLE-KW-SEED.
011700     05 FILLER                 PIC X(10) VALUE 'info'.
011800     05 FILLER                 PIC X(10) VALUE 'sales'.
011900     05 FILLER                 PIC X(10) VALUE 'support'.
012000     05 FILLER                 PIC X(10) VALUE 'admin'.
012100     05 FILLER                 PIC X(10) VALUE 'contact'.
012200     05 FILLER                 PIC X(10) VALUE 'help'.
012300     05 FILLER                 PIC X(10) VALUE 'service'.
012400     05 FILLER                 PIC X(10) VALUE 'noreply'.
012500     05 FILLER                 PIC X(10) VALUE 'no-reply'.
012600     05 FILLER                 PIC X(10) VALUE 'hello'.
012700     05 FILLER                 PIC X(10) VALUE 'team'.
012800     05 FILLER                 PIC X(10) VALUE 'office'.
012900     05 FILLER                 PIC X(10) VALUE 'mail'.
013000     05 FILLER                 PIC X(10) VALUE 'general'.
013100     05 FILLER                 PIC X(10) VALUE 'enquiry'.
013200     05 FILLER                 PIC X(10) VALUE 'inquiry'.
013300 01  WS-ROLE-KW-TABLE REDEFINES WS-ROLE-KW-SEED.
013400     05 WS-RK-KW               PIC X(10) OCCURS 16 TIMES.
013500*
013600*    INDUSTRY KEYWORD-TO-LABEL TABLE, GROUP ORDER = PRIORITY
013700 01  WS-INDUS-KW-SEED.
013800     05 FILLER PIC X(12) VALUE 'tech'.
013900     05 FILLER PIC X(20) VALUE 'Technology'.
014000     05 FILLER PIC X(12) VALUE 'software'.
014100     05 FILLER PIC X(20) VALUE 'Technology'.
014200     05 FILLER PIC X(12) VALUE 'digital'.
014300     05 FILLER PIC X(20) VALUE 'Technology'.
014400     05 FILLER PIC X(12) VALUE 'telecom'.
014500     05 FILLER PIC X(20) VALUE 'Telecommunications'.
014600     05 FILLER PIC X(12) VALUE 'telco'.
014700     05 FILLER PIC X(20) VALUE 'Telecommunications'.
014800     05 FILLER PIC X(12) VALUE 'wireless'.
014900     05 FILLER PIC X(20) VALUE 'Telecommunications'.
015000     05 FILLER PIC X(12) VALUE 'broadband'.
015100     05 FILLER PIC X(20) VALUE 'Telecommunications'.
015200     05 FILLER PIC X(12) VALUE 'bank'.
015300     05 FILLER PIC X(20) VALUE 'Finance'.
015400     05 FILLER PIC X(12) VALUE 'capital'.
015500     05 FILLER PIC X(20) VALUE 'Finance'.
015600     05 FILLER PIC X(12) VALUE 'finance'.
015700     05 FILLER PIC X(20) VALUE 'Finance'.
015800     05 FILLER PIC X(12) VALUE 'invest'.
015900     05 FILLER PIC X(20) VALUE 'Finance'.
016000     05 FILLER PIC X(12) VALUE 'health'.
016100     05 FILLER PIC X(20) VALUE 'Healthcare'.
016200     05 FILLER PIC X(12) VALUE 'medical'.
016300     05 FILLER PIC X(20) VALUE 'Healthcare'.
016400     05 FILLER PIC X(12) VALUE 'pharma'.
016500     05 FILLER PIC X(20) VALUE 'Healthcare'.
016600     05 FILLER PIC X(12) VALUE 'clinic'.
016700     05 FILLER PIC X(20) VALUE 'Healthcare'.
016800     05 FILLER PIC X(12) VALUE 'retail'.
016900     05 FILLER PIC X(20) VALUE 'Retail'.
017000     05 FILLER PIC X(12) VALUE 'shop'.
017100     05 FILLER PIC X(20) VALUE 'Retail'.
017200     05 FILLER PIC X(12) VALUE 'store'.
017300     05 FILLER PIC X(20) VALUE 'Retail'.
017400     05 FILLER PIC X(12) VALUE 'market'.
017500     05 FILLER PIC X(20) VALUE 'Retail'.
017600     05 FILLER PIC X(12) VALUE 'manufactur'.
017700     05 FILLER PIC X(20) VALUE 'Manufacturing'.
017800     05 FILLER PIC X(12) VALUE 'industrial'.
017900     05 FILLER PIC X(20) VALUE 'Manufacturing'.
018000     05 FILLER PIC X(12) VALUE 'factory'.
018100     05 FILLER PIC X(20) VALUE 'Manufacturing'.
018200     05 FILLER PIC X(12) VALUE 'school'.
018300     05 FILLER PIC X(20) VALUE 'Education'.
018400     05 FILLER PIC X(12) VALUE 'academy'.
018500     05 FILLER PIC X(20) VALUE 'Education'.
018600     05 FILLER PIC X(12) VALUE 'college'.
018700     05 FILLER PIC X(20) VALUE 'Education'.
018800     05 FILLER PIC X(12) VALUE 'energy'.
018900     05 FILLER PIC X(20) VALUE 'Energy'.
019000     05 FILLER PIC X(12) VALUE 'power'.
019100     05 FILLER PIC X(20) VALUE 'Energy'.
019200     05 FILLER PIC X(12) VALUE 'solar'.
019300     05 FILLER PIC X(20) VALUE 'Energy'.
019400     05 FILLER PIC X(12) VALUE 'petrol'.
019500     05 FILLER PIC X(20) VALUE 'Energy'.
019600     05 FILLER PIC X(12) VALUE 'media'.
019700     05 FILLER PIC X(20) VALUE 'Media'.
019800     05 FILLER PIC X(12) VALUE 'broadcast'.
019900     05 FILLER PIC X(20) VALUE 'Media'.
020000     05 FILLER PIC X(12) VALUE 'studio'.
020100     05 FILLER PIC X(20) VALUE 'Media'.
020200     05 FILLER PIC X(12) VALUE 'realty'.
020300     05 FILLER PIC X(20) VALUE 'Real Estate'.
020400     05 FILLER PIC X(12) VALUE 'property'.
020500     05 FILLER PIC X(20) VALUE 'Real Estate'.
020600     05 FILLER PIC X(12) VALUE 'estate'.
020700     05 FILLER PIC X(20) VALUE 'Real Estate'.
020800     05 FILLER PIC X(12) VALUE 'transport'.
020900     05 FILLER PIC X(20) VALUE 'Transportation'.
021000     05 FILLER PIC X(12) VALUE 'logistic'.
021100     05 FILLER PIC X(20) VALUE 'Transportation'.
021200     05 FILLER PIC X(12) VALUE 'freight'.
021300     05 FILLER PIC X(20) VALUE 'Transportation'.
021400     05 FILLER PIC X(12) VALUE 'consult'.
021500     05 FILLER PIC X(20) VALUE 'Consulting'.
021600     05 FILLER PIC X(12) VALUE 'advisory'.
021700     05 FILLER PIC X(20) VALUE 'Consulting'.
021800     05 FILLER PIC X(12) VALUE 'municipal'.
021900     05 FILLER PIC X(20) VALUE 'Government'.
022000     05 FILLER PIC X(12) VALUE 'federal'.
022100     05 FILLER PIC X(20) VALUE 'Government'.
022200     05 FILLER PIC X(12) VALUE 'govt'.
022300     05 FILLER PIC X(20) VALUE 'Government'.
022400     05 FILLER PIC X(12) VALUE 'foundation'.
022500     05 FILLER PIC X(20) VALUE 'Non-profit'.
022600     05 FILLER PIC X(12) VALUE 'charity'.
022700     05 FILLER PIC X(20) VALUE 'Non-profit'.
022800     05 FILLER PIC X(12) VALUE 'nonprofit'.
022900     05 FILLER PIC X(20) VALUE 'Non-profit'.
023000     05 FILLER PIC X(12) VALUE 'agri'.
023100     05 FILLER PIC X(20) VALUE 'Agriculture'.
023200     05 FILLER PIC X(12) VALUE 'farm'.
023300     05 FILLER PIC X(20) VALUE 'Agriculture'.
023400     05 FILLER PIC X(12) VALUE 'agro'.
023500     05 FILLER PIC X(20) VALUE 'Agriculture'.
023600     05 FILLER PIC X(12) VALUE 'hotel'.
023700     05 FILLER PIC X(20) VALUE 'Hospitality'.
023800     05 FILLER PIC X(12) VALUE 'resort'.
023900     05 FILLER PIC X(20) VALUE 'Hospitality'.
024000     05 FILLER PIC X(12) VALUE 'hospitality'.
024100     05 FILLER PIC X(20) VALUE 'Hospitality'.
024200     05 FILLER PIC X(12) VALUE 'lawfirm'.
024300     05 FILLER PIC X(20) VALUE 'Legal'.
024400     05 FILLER PIC X(12) VALUE 'attorney'.
024500     05 FILLER PIC X(20) VALUE 'Legal'.
024600     05 FILLER PIC X(12) VALUE 'legal'.
024700     05 FILLER PIC X(20) VALUE 'Legal'.
024800     05 FILLER PIC X(12) VALUE 'motors'.
024900     05 FILLER PIC X(20) VALUE 'Automotive'.
025000     05 FILLER PIC X(12) VALUE 'auto'.
025100     05 FILLER PIC X(20) VALUE 'Automotive'.
025200     05 FILLER PIC X(12) VALUE 'dealership'.
025300     05 FILLER PIC X(20) VALUE 'Automotive'.
025400 01  WS-INDUS-KW-TABLE REDEFINES WS-INDUS-KW-SEED.
025500     05 WS-IK-ENTRY             OCCURS 55 TIMES.
025600         10 WS-IK-KEYWORD        PIC X(12).
025700         10 WS-IK-LABEL          PIC X(20).
025800*
025900 LINKAGE SECTION.
026000 01  LK-NAME                    PIC X(30).
026100 01  LK-DOMAIN                  PIC X(30).
026200 01  LK-LOCAL                   PIC X(50).
026300 01  LK-SCORE                   PIC S9(3).
026400 01  LK-DOM-TYPE                PIC X(10).
026500 01  LK-INDUSTRY                PIC X(20).
026600*
026700 PROCEDURE DIVISION USING LK-NAME LK-DOMAIN LK-LOCAL
026800                          LK-SCORE LK-DOM-TYPE LK-INDUSTRY.
026900*
027000 0100-SCORE-LEAD.
027100     MOVE ZERO             TO LK-SCORE.
027200     MOVE SPACES           TO LK-DOM-TYPE LK-INDUSTRY.
027300     PERFORM 0400-MEASURE-STRINGS THRU 0400-EXIT.
027400     PERFORM 0410-FIND-TLD-AND-ROOT THRU 0410-EXIT.
027500     PERFORM 0110-CATEGORY-BASE THRU 0110-EXIT.
027600     PERFORM 0120-SANCTIONS-CHECK THRU 0120-EXIT.
027700     PERFORM 0130-DOMAIN-ALIVE THRU 0130-EXIT.
027800     PERFORM 0140-TLD-BONUS THRU 0140-EXIT.
027900     IF WS-CATEGORY NOT = 'FREE'
028000         PERFORM 0150-DOMAIN-METADATA THRU 0150-EXIT.
028100     PERFORM 0160-SOCIAL-FOOTPRINT THRU 0160-EXIT.
028200     PERFORM 0170-ROLE-PENALTY THRU 0170-EXIT.
028300     IF WS-CATEGORY = 'FREE'
028400         PERFORM 0180-FREEMAIL-MATCH THRU 0180-EXIT.
028500     PERFORM 0190-INDUSTRY-DETECT THRU 0190-EXIT.
028600     MOVE WS-CATEGORY TO LK-DOM-TYPE.
028700     GOBACK.
028800*
028900 0110-CATEGORY-BASE.
029000*    RULE 1 - CATEGORY BASE SCORE.  FREE-MAIL FIRST, THEN
029100*    TELECOM-OPERATOR / ENTERPRISE LOOKUP, ELSE CORPORATE.
029200     PERFORM 0420-CHECK-FREEMAIL THRU 0420-EXIT.
029300     IF WS-FOUND
029400         MOVE 'FREE'      TO WS-CATEGORY
029500         MOVE ZERO        TO LK-SCORE
029600         GO TO 0110-EXIT.
029700     SET SC-DM-IDX TO 1.
029800     SEARCH ALL SC-DM-ENTRY
029900         AT END
030000             MOVE 'CORPORATE' TO WS-CATEGORY
030100             ADD 10 TO LK-SCORE
030200         WHEN SC-DM-DOMAIN (SC-DM-IDX) = LK-DOMAIN
030300             IF SC-DM-CLASS (SC-DM-IDX) = 'T'
030400                 MOVE 'TELECOM' TO WS-CATEGORY
030500                 ADD 30 TO LK-SCORE
030600             ELSE
030700                 MOVE 'ENTERPRISE' TO WS-CATEGORY
030800                 ADD 20 TO LK-SCORE.
030900 0110-EXIT.
031000     EXIT.
031100*
031200 0120-SANCTIONS-CHECK.
031300*    RULE 2 - SANCTIONS SCREENING (LEGAL/EXPORT CONTROL MEMO
031400*    98-03).  DOMAIN DENY LIST OR SANCTIONED TLD COUNTRY CODE.
031500     MOVE 'N' TO WS-FOUND-SW.
031600     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
031700             UNTIL WS-SUB-IDX > 3
031800         IF LK-DOMAIN = SC-SD-DOMAIN (WS-SUB-IDX)
031900             MOVE 'Y' TO WS-FOUND-SW.
032000     IF WS-TLD-LEN = 3
032100         MOVE WS-TLD (2:2) TO WS-PENULT-LABEL (1:2)
032200         PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
032300                 UNTIL WS-SUB-IDX > 7
032400             IF WS-PENULT-LABEL (1:2) = SC-SC-CODE (WS-SUB-IDX)
032500                 MOVE 'Y' TO WS-FOUND-SW.
032600     IF WS-FOUND
032700         SUBTRACT 50 FROM LK-SCORE.
032800 0120-EXIT.
032900     EXIT.
033000*
033100 0130-DOMAIN-ALIVE.
033200*    RULE 3 - DOMAIN-ALIVE BONUS.  LIVE PROBE OUT OF SCOPE -
033300*    EVERY NON-FREE DOMAIN IS DEEMED ALIVE.
033400     IF WS-CATEGORY NOT = 'FREE'
033500         ADD 10 TO LK-SCORE.
033600 0130-EXIT.
033700     EXIT.
033800*
033900 0140-TLD-BONUS.
034000*    RULE 4 - TLD BONUS.
034100     MOVE 'N' TO WS-FOUND-SW.
034200     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 3
034300         IF WS-TLD = SC-U2TF-TLD (WS-SUB-IDX)
034400             MOVE 'Y' TO WS-FOUND-SW.
034500     IF WS-NOT-FOUND
034600         PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
034700                 UNTIL WS-SUB-IDX > 15
034800             IF WS-TLD = SC-CT-TLD (WS-SUB-IDX)
034900                 MOVE 'Y' TO WS-FOUND-SW.
035000     IF WS-FOUND
035100         ADD 5 TO LK-SCORE.
035200 0140-EXIT.
035300     EXIT.
035400*
035500 0150-DOMAIN-METADATA.
035600*    RULE 5 - DOMAIN METADATA (NON-FREE ONLY).
035700     IF WS-ROOT-LEN NOT > 10
035800         ADD 5 TO LK-SCORE.
035900     MOVE 'N' TO WS-FOUND-SW.
036000     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
036100             UNTIL WS-SUB-IDX > WS-ROOT-LEN
036200         IF WS-DOMAIN-ROOT (WS-SUB-IDX:1) >= '0'
036300            AND WS-DOMAIN-ROOT (WS-SUB-IDX:1) <= '9'
036400             MOVE 'Y' TO WS-FOUND-SW.
036500     IF WS-FOUND
036600         SUBTRACT 5 FROM LK-SCORE.
036700 0150-EXIT.
036800     EXIT.
036900*
037000 0160-SOCIAL-FOOTPRINT.
037100*    RULE 6 - SIMULATED SOCIAL / PROFESSIONAL FOOTPRINT CHECKS,
037200*    FED HISTORICALLY BY THE WEB-FOOTPRINT VERIFICATION TAPE.
037300*    6A LINKEDIN.
037400     IF WS-CATEGORY NOT = 'FREE' AND WS-NAME-LEN > 3
037500         ADD 10 TO LK-SCORE.
037600*    6B GITHUB.
037700     MOVE LK-DOMAIN         TO WS-SCAN-TARGET
037800     MOVE WS-DOMAIN-LEN     TO WS-SCAN-TARGET-LEN
037900     MOVE 'N'               TO WS-SCAN-RESULT
038000     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 6
038100         MOVE WS-GH-KW (WS-SUB-IDX) TO WS-SCAN-KEY
038200         PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
038300         IF WS-SCAN-KEY-LEN > 0
038400             PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
038500             IF WS-SCAN-FOUND
038600                 MOVE 'Y' TO WS-SCAN-RESULT.
038700     IF WS-SCAN-RESULT = 'Y'
038800         ADD 15 TO LK-SCORE.
038900*    6C FACEBOOK.
039000     DIVIDE WS-NAME-LEN BY 3 GIVING WS-SUB-IDX
039100             REMAINDER WS-REMAINDER.
039200     IF WS-REMAINDER = 0 AND WS-NAME-LEN > 0
039300         ADD 5 TO LK-SCORE.
039400*    6D TWITTER.
039500     DIVIDE WS-NAME-LEN BY 4 GIVING WS-SUB-IDX
039600             REMAINDER WS-REMAINDER.
039700     IF WS-REMAINDER = 0 AND WS-NAME-LEN > 0
039800         ADD 5 TO LK-SCORE.
039900 0160-EXIT.
040000     EXIT.
040100*
040200 0170-ROLE-PENALTY.
040300*    RULE 7 - ROLE-BASED E-MAIL PENALTY.
040400     MOVE LK-LOCAL          TO WS-SCAN-TARGET
040500     MOVE WS-LOCAL-LEN      TO WS-SCAN-TARGET-LEN
040600     MOVE 'N'               TO WS-SCAN-RESULT
040700     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
040800             UNTIL WS-SUB-IDX > 16
040900         MOVE WS-RK-KW (WS-SUB-IDX) TO WS-SCAN-KEY
041000         PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
041100         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
041200         IF WS-SCAN-FOUND
041300             MOVE 'Y' TO WS-SCAN-RESULT.
041400     IF WS-SCAN-RESULT = 'Y'
041500         SUBTRACT 10 FROM LK-SCORE.
041600 0170-EXIT.
041700     EXIT.
041800*
041900 0180-FREEMAIL-MATCH.
042000*    RULE 8 - FREE-MAIL USERNAME MATCH (CATEGORY FREE ONLY).
042100     PERFORM 0440-SPLIT-NAME THRU 0440-EXIT.
042200     MOVE LK-LOCAL          TO WS-SCAN-TARGET
042300     MOVE WS-LOCAL-LEN      TO WS-SCAN-TARGET-LEN
042400     MOVE 'N'               TO WS-SCAN-RESULT
042500     IF WS-LASTNAME-LEN = 0
042600         MOVE WS-FIRSTNAME  TO WS-SCAN-KEY
042700         MOVE WS-FIRSTNAME-LEN TO WS-SCAN-KEY-LEN
042800         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
042900         IF WS-SCAN-FOUND
043000             MOVE 'Y' TO WS-SCAN-RESULT
043100     ELSE
043200         MOVE WS-FIRSTNAME  TO WS-SCAN-KEY
043300         MOVE WS-FIRSTNAME-LEN TO WS-SCAN-KEY-LEN
043400         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
043500         IF WS-SCAN-FOUND
043600             MOVE WS-LASTNAME  TO WS-SCAN-KEY
043700             MOVE WS-LASTNAME-LEN TO WS-SCAN-KEY-LEN
043800             PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
043900             IF WS-SCAN-FOUND
044000                 MOVE 'Y' TO WS-SCAN-RESULT.
044100     IF WS-SCAN-RESULT = 'N' AND WS-LASTNAME-LEN > 0
044200         MOVE WS-LASTNAME  TO WS-SCAN-KEY
044300         MOVE WS-LASTNAME-LEN TO WS-SCAN-KEY-LEN
044400         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
044500         IF WS-SCAN-FOUND
044600             MOVE WS-FIRSTNAME TO WS-SCAN-KEY
044700             MOVE WS-FIRSTNAME-LEN TO WS-SCAN-KEY-LEN
044800             PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
044900             IF WS-SCAN-FOUND
045000                 MOVE 'Y' TO WS-SCAN-RESULT.
045100     IF WS-SCAN-RESULT = 'Y'
045200         ADD 5 TO LK-SCORE.
045300 0180-EXIT.
045400     EXIT.
045500*
045600 0190-INDUSTRY-DETECT.
045700*    RULE 9 - INDUSTRY LABEL (OUTPUT ONLY, NO POINTS).
045800     IF WS-CATEGORY = 'FREE'
045900         MOVE 'Personal' TO LK-INDUSTRY
046000         GO TO 0190-EXIT.
046100     IF WS-CATEGORY = 'TELECOM'
046200         MOVE 'Telecommunications' TO LK-INDUSTRY
046300         GO TO 0190-EXIT.
046400     IF WS-CATEGORY = 'ENTERPRISE'
046500         SET SC-DM-IDX TO 1
046600         SEARCH ALL SC-DM-ENTRY
046700             WHEN SC-DM-DOMAIN (SC-DM-IDX) = LK-DOMAIN
046800                 MOVE SC-DM-INDUSTRY (SC-DM-IDX) TO LK-INDUSTRY
046900         GO TO 0190-EXIT.
047000     MOVE SPACES TO LK-INDUSTRY
047100     MOVE LK-DOMAIN         TO WS-SCAN-TARGET
047200     MOVE WS-DOMAIN-LEN     TO WS-SCAN-TARGET-LEN
047300     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
047400             UNTIL WS-SUB-IDX > 55 OR LK-INDUSTRY NOT = SPACES
047500         MOVE WS-IK-KEYWORD (WS-SUB-IDX) TO WS-SCAN-KEY
047600         PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
047700         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
047800         IF WS-SCAN-FOUND
047900             MOVE WS-IK-LABEL (WS-SUB-IDX) TO LK-INDUSTRY.
048000     IF LK-INDUSTRY = SPACES
048100         IF WS-TLD = '.edu'
048200             MOVE 'Education' TO LK-INDUSTRY
048300         ELSE
048400         IF WS-TLD = '.gov' OR WS-TLD = '.mil'
048500             MOVE 'Government' TO LK-INDUSTRY
048600         ELSE
048700         IF WS-TLD = '.org'
048800             MOVE 'Non-profit' TO LK-INDUSTRY
048900         ELSE
049000             MOVE 'Corporate' TO LK-INDUSTRY.
049100 0190-EXIT.
049200     EXIT.
049300*
049400 0400-MEASURE-STRINGS.
049500*    RIGHT-TRIM LENGTHS OF THE THREE PASSED STRINGS.
049600     MOVE 30 TO WS-DOMAIN-LEN.
049700     PERFORM VARYING WS-DOMAIN-LEN FROM 30 BY -1
049800             UNTIL WS-DOMAIN-LEN = 0
049900             OR LK-DOMAIN (WS-DOMAIN-LEN:1) NOT = SPACE
050000         CONTINUE.
050100     MOVE 50 TO WS-LOCAL-LEN.
050200     PERFORM VARYING WS-LOCAL-LEN FROM 50 BY -1
050300             UNTIL WS-LOCAL-LEN = 0
050400             OR LK-LOCAL (WS-LOCAL-LEN:1) NOT = SPACE
050500         CONTINUE.
050600     MOVE 30 TO WS-NAME-LEN.
050700     PERFORM VARYING WS-NAME-LEN FROM 30 BY -1
050800             UNTIL WS-NAME-LEN = 0
050900             OR LK-NAME (WS-NAME-LEN:1) NOT = SPACE
051000         CONTINUE.
051100 0400-EXIT.
051200     EXIT.
051300*
051400 0410-FIND-TLD-AND-ROOT.
051500*    DOMAIN ROOT = FIRST LABEL.  TLD = LAST LABEL, OR THE LAST
051600*    TWO LABELS WHEN THE PENULTIMATE LABEL IS A KNOWN
051700*    COUNTRY-TLD QUALIFIER (CO, COM, ORG, NET, GOV, EDU).
051800     MOVE SPACES TO WS-TLD WS-DOMAIN-ROOT.
051900     MOVE 0 TO WS-FIRST-DOT-POS WS-LAST-DOT-POS WS-PREV-DOT-POS.
052000     IF WS-DOMAIN-LEN = 0
052100         MOVE 0 TO WS-TLD-LEN WS-ROOT-LEN
052200         GO TO 0410-EXIT.
052300     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
052400             UNTIL WS-SUB-IDX > WS-DOMAIN-LEN
052500             OR WS-FIRST-DOT-POS NOT = 0
052600         IF LK-DOMAIN (WS-SUB-IDX:1) = '.'
052700             MOVE WS-SUB-IDX TO WS-FIRST-DOT-POS.
052800     PERFORM VARYING WS-SUB-IDX FROM WS-DOMAIN-LEN BY -1
052900             UNTIL WS-SUB-IDX < 1
053000             OR WS-LAST-DOT-POS NOT = 0
053100         IF LK-DOMAIN (WS-SUB-IDX:1) = '.'
053200             MOVE WS-SUB-IDX TO WS-LAST-DOT-POS.
053300     IF WS-LAST-DOT-POS = 0
053400         MOVE 0 TO WS-TLD-LEN WS-ROOT-LEN
053500         GO TO 0410-EXIT.
053600     IF WS-FIRST-DOT-POS > 0
053700         MOVE WS-FIRST-DOT-POS TO WS-ROOT-LEN
053800         SUBTRACT 1 FROM WS-ROOT-LEN
053900         IF WS-ROOT-LEN > 0
054000             MOVE LK-DOMAIN (1:WS-ROOT-LEN) TO WS-DOMAIN-ROOT.
054100     IF WS-LAST-DOT-POS > 1
054200         PERFORM VARYING WS-SUB-IDX FROM WS-LAST-DOT-POS - 1
054300                 BY -1 UNTIL WS-SUB-IDX < 1
054400                 OR WS-PREV-DOT-POS NOT = 0
054500             IF LK-DOMAIN (WS-SUB-IDX:1) = '.'
054600                 MOVE WS-SUB-IDX TO WS-PREV-DOT-POS.
054700     MOVE 'N' TO WS-FOUND-SW.
054800     IF WS-PREV-DOT-POS > 0
054900         MOVE SPACES TO WS-PENULT-LABEL
055000         MOVE LK-DOMAIN (WS-PREV-DOT-POS + 1:
055100             WS-LAST-DOT-POS - WS-PREV-DOT-POS - 1)
055200             TO WS-PENULT-LABEL
055300         PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
055400                 UNTIL WS-SUB-IDX > 6
055500             IF WS-PENULT-LABEL = WS-PQ-ENTRY (WS-SUB-IDX)
055600                 MOVE 'Y' TO WS-FOUND-SW.
055700     IF WS-FOUND
055800         MOVE LK-DOMAIN (WS-PREV-DOT-POS:
055900             WS-DOMAIN-LEN - WS-PREV-DOT-POS + 1) TO WS-TLD
056000         COMPUTE WS-TLD-LEN =
056100             WS-DOMAIN-LEN - WS-PREV-DOT-POS + 1
056200     ELSE
056300         MOVE LK-DOMAIN (WS-LAST-DOT-POS:
056400             WS-DOMAIN-LEN - WS-LAST-DOT-POS + 1) TO WS-TLD
056500         COMPUTE WS-TLD-LEN =
056600             WS-DOMAIN-LEN - WS-LAST-DOT-POS + 1.
056700 0410-EXIT.
056800     EXIT.
056900*
057000 0420-CHECK-FREEMAIL.
057100*    FREE-MAIL EXACT DOMAINS PLUS PREFIX WILDCARDS.
057200     MOVE 'N' TO WS-FOUND-SW.
057300     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 5
057400         IF LK-DOMAIN (1:15) = SC-FE-DOMAIN (WS-SUB-IDX)
057500             MOVE 'Y' TO WS-FOUND-SW.
057600     IF WS-NOT-FOUND
057700         PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
057800                 UNTIL WS-SUB-IDX > 8
057900             PERFORM 0421-CHECK-ONE-PREFIX THRU 0421-EXIT.
058000 0420-EXIT.
058100     EXIT.
058200*
058300 0421-CHECK-ONE-PREFIX.
058400     MOVE SPACES TO WS-SCAN-KEY.
058500     MOVE SC-FP-PREFIX (WS-SUB-IDX) TO WS-SCAN-KEY.
058600     PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT.
058700     IF WS-SCAN-KEY-LEN > 0
058800         IF LK-DOMAIN (1:WS-SCAN-KEY-LEN) =
058900                 WS-SCAN-KEY (1:WS-SCAN-KEY-LEN)
059000             MOVE 'Y' TO WS-FOUND-SW.
059100 0421-EXIT.
059200     EXIT.
059300*
059400 0430-COMPUTE-KEY-LEN.
059500*    RIGHT-TRIM WS-SCAN-KEY, RESULT IN WS-SCAN-KEY-LEN.
059600     MOVE 20 TO WS-SCAN-KEY-LEN.
059700     PERFORM VARYING WS-SCAN-KEY-LEN FROM 20 BY -1
059800             UNTIL WS-SCAN-KEY-LEN = 0
059900             OR WS-SCAN-KEY (WS-SCAN-KEY-LEN:1) NOT = SPACE
060000         CONTINUE.
060100 0430-EXIT.
060200     EXIT.
060300*
060400 0440-SPLIT-NAME.
060500*    FIRST WORD / LAST WORD OF LK-NAME, SPLIT ON SPACES.
060600     MOVE SPACES TO WS-FIRSTNAME WS-LASTNAME.
060700     MOVE 0 TO WS-FIRSTNAME-LEN WS-LASTNAME-LEN.
060800     IF WS-NAME-LEN = 0
060900         GO TO 0440-EXIT.
061000     MOVE 0 TO WS-FIRST-DOT-POS.
061100     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
061200             UNTIL WS-SUB-IDX > WS-NAME-LEN
061300             OR WS-FIRST-DOT-POS NOT = 0
061400         IF LK-NAME (WS-SUB-IDX:1) = SPACE
061500             MOVE WS-SUB-IDX TO WS-FIRST-DOT-POS.
061600     IF WS-FIRST-DOT-POS = 0
061700         MOVE LK-NAME (1:WS-NAME-LEN) TO WS-FIRSTNAME
061800         MOVE WS-NAME-LEN TO WS-FIRSTNAME-LEN
061900         GO TO 0440-EXIT.
062000     COMPUTE WS-FIRSTNAME-LEN = WS-FIRST-DOT-POS - 1.
062100     MOVE LK-NAME (1:WS-FIRSTNAME-LEN) TO WS-FIRSTNAME.
062200     MOVE 0 TO WS-LAST-DOT-POS.
062300     PERFORM VARYING WS-SUB-IDX FROM WS-NAME-LEN BY -1
062400             UNTIL WS-SUB-IDX < 1
062500             OR WS-LAST-DOT-POS NOT = 0
062600         IF LK-NAME (WS-SUB-IDX:1) = SPACE
062700             MOVE WS-SUB-IDX TO WS-LAST-DOT-POS.
062800     COMPUTE WS-LASTNAME-LEN = WS-NAME-LEN - WS-LAST-DOT-POS.
062900     MOVE LK-NAME (WS-LAST-DOT-POS + 1:WS-LASTNAME-LEN)
063000         TO WS-LASTNAME.
063100 0440-EXIT.
063200     EXIT.
063300*
063400 0700-SUBSTR-SCAN.
063500*    GENERAL-PURPOSE "TARGET CONTAINS KEY" TEST.  CALLER SETS
063600*    WS-SCAN-TARGET(-LEN) AND WS-SCAN-KEY(-LEN) FIRST.
063700     MOVE 'N' TO WS-SCAN-RESULT.
063800     IF WS-SCAN-KEY-LEN = 0 OR WS-SCAN-TARGET-LEN = 0
063900         GO TO 0700-EXIT.
064000     IF WS-SCAN-KEY-LEN > WS-SCAN-TARGET-LEN
064100         GO TO 0700-EXIT.
064200     PERFORM VARYING WS-SP-IDX FROM 1 BY 1
064300             UNTIL WS-SP-IDX >
064400                 (WS-SCAN-TARGET-LEN - WS-SCAN-KEY-LEN + 1)
064500             OR WS-SCAN-FOUND
064600         IF WS-SCAN-TARGET (WS-SP-IDX:WS-SCAN-KEY-LEN) =
064700                 WS-SCAN-KEY (1:WS-SCAN-KEY-LEN)
064800             MOVE 'Y' TO WS-SCAN-RESULT.
064900 0700-EXIT.
065000     EXIT.
