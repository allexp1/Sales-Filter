000100******************************************************************
000200* COPYBOOK ..... SCTAB                                           *
000300*        LIBRARY(MKTG.LEADGEN.COPYLIB(SCTAB))                    *
000400*        ACTION(REPLACE)                                         *
000500*        APOST                                                   *
000600* ... IS THE COPYBOOK STANDARD THAT MADE THE FOLLOWING STATEMENTS*
000700******************************************************************
000800*
000900* RULE TABLES SHARED BY THE SCORING MODULES DIDWWENG, LEADANLZ
001000* AND CLSCSCOR.  THE SEED VALUES BELOW ARE FIXED AT COMPILE TIME
001100* BY MARKETING OPERATIONS -- THEY ARE NOT MAINTAINED ON-LINE.
001200* EACH TABLE IS BUILT AS A LITERAL FILLER SEED GROUP REDEFINED
001300* AS AN OCCURS TABLE, THE SHOP STANDARD FOR A SMALL STATIC
001400* LOOKUP LIST.  DOMAIN-MASTER-TABLE MUST STAY IN ASCENDING
001500* SEQUENCE ON SC-DM-DOMAIN -- IT IS SEARCHED BY BINARY CHOP.
001600*
001700******************************************************************
001800* TABLE 1 -- FREE MAIL EXACT-MATCH DOMAINS                       *
001900******************************************************************
002000 01  SC-FREEMAIL-EXACT-SEED.
002100     05 FILLER               PIC X(15) VALUE 'gmail.com'.
002200     05 FILLER               PIC X(15) VALUE 'yandex.ru'.
002300     05 FILLER               PIC X(15) VALUE 'mail.ru'.
002400     05 FILLER               PIC X(15) VALUE 'bk.ru'.
002500     05 FILLER               PIC X(15) VALUE 'tutamail.com'.
002600 01  SC-FREEMAIL-EXACT-TABLE REDEFINES SC-FREEMAIL-EXACT-SEED.
002700     05 SC-FE-DOMAIN         PIC X(15) OCCURS 5 TIMES.
002800******************************************************************
002900* TABLE 2 -- FREE MAIL PREFIX DOMAINS (DOMAIN BEGINS WITH ...)   *
003000* ENTRIES 1-3 ARE ALSO THE NARROW SET USED BY LEADANLZ (U3)      *
003100******************************************************************
003200 01  SC-FREEMAIL-PFX-SEED.
003300     05 FILLER               PIC X(12) VALUE 'outlook.'.
003400     05 FILLER               PIC X(12) VALUE 'yahoo.'.
003500     05 FILLER               PIC X(12) VALUE 'hotmail.'.
003600     05 FILLER               PIC X(12) VALUE 'icloud.'.
003700     05 FILLER               PIC X(12) VALUE 'protonmail.'.
003800     05 FILLER               PIC X(12) VALUE 'aol.'.
003900     05 FILLER               PIC X(12) VALUE 'zoho.'.
004000     05 FILLER               PIC X(12) VALUE 'fastmail.'.
004100 01  SC-FREEMAIL-PFX-TABLE REDEFINES SC-FREEMAIL-PFX-SEED.
004200     05 SC-FP-PREFIX         PIC X(12) OCCURS 8 TIMES.
004300******************************************************************
004400* TABLE 3 -- KNOWN TELECOM OPERATOR / ENTERPRISE DOMAINS         *
004500* SC-DM-CLASS = 'T' TELECOM OPERATOR, 'E' MAJOR ENTERPRISE       *
004600* KEPT IN ASCENDING SEQUENCE ON SC-DM-DOMAIN FOR SEARCH ALL      *
004700******************************************************************
004800 01  SC-DOMAIN-MASTER-SEED.
004900     05 FILLER PIC X(30) VALUE 'amazon.com'.
005000     05 FILLER PIC X(01) VALUE 'E'.
005100     05 FILLER PIC X(20) VALUE 'E-commerce'.
005200     05 FILLER PIC X(30) VALUE 'att.com'.
005300     05 FILLER PIC X(01) VALUE 'T'.
005400     05 FILLER PIC X(20) VALUE 'Telecommunications'.
005500     05 FILLER PIC X(30) VALUE 'bt.com'.
005600     05 FILLER PIC X(01) VALUE 'T'.
005700     05 FILLER PIC X(20) VALUE 'Telecommunications'.
005800     05 FILLER PIC X(30) VALUE 'chevron.com'.
005900     05 FILLER PIC X(01) VALUE 'E'.
006000     05 FILLER PIC X(20) VALUE 'Energy'.
006100     05 FILLER PIC X(30) VALUE 'deutschetelekom.de'.
006200     05 FILLER PIC X(01) VALUE 'T'.
006300     05 FILLER PIC X(20) VALUE 'Telecommunications'.
006400     05 FILLER PIC X(30) VALUE 'didww.com'.
006500     05 FILLER PIC X(01) VALUE 'T'.
006600     05 FILLER PIC X(20) VALUE 'Telecommunications'.
006700     05 FILLER PIC X(30) VALUE 'ebay.com'.
006800     05 FILLER PIC X(01) VALUE 'E'.
006900     05 FILLER PIC X(20) VALUE 'E-commerce'.
007000     05 FILLER PIC X(30) VALUE 'exxonmobil.com'.
007100     05 FILLER PIC X(01) VALUE 'E'.
007200     05 FILLER PIC X(20) VALUE 'Energy'.
007300     05 FILLER PIC X(30) VALUE 'goldmansachs.com'.
007400     05 FILLER PIC X(01) VALUE 'E'.
007500     05 FILLER PIC X(20) VALUE 'Finance'.
007600     05 FILLER PIC X(30) VALUE 'google.com'.
007700     05 FILLER PIC X(01) VALUE 'E'.
007800     05 FILLER PIC X(20) VALUE 'Technology'.
007900     05 FILLER PIC X(30) VALUE 'jnj.com'.
008000     05 FILLER PIC X(01) VALUE 'E'.
008100     05 FILLER PIC X(20) VALUE 'Healthcare'.
008200     05 FILLER PIC X(30) VALUE 'jpmorgan.com'.
008300     05 FILLER PIC X(01) VALUE 'E'.
008400     05 FILLER PIC X(20) VALUE 'Finance'.
008500     05 FILLER PIC X(30) VALUE 'lumen.com'.
008600     05 FILLER PIC X(01) VALUE 'E'.
008700     05 FILLER PIC X(20) VALUE 'Telecommunications'.
008800     05 FILLER PIC X(30) VALUE 'microsoft.com'.
008900     05 FILLER PIC X(01) VALUE 'E'.
009000     05 FILLER PIC X(20) VALUE 'Technology'.
009100     05 FILLER PIC X(30) VALUE 'ntt.co.jp'.
009200     05 FILLER PIC X(01) VALUE 'T'.
009300     05 FILLER PIC X(20) VALUE 'Telecommunications'.
009400     05 FILLER PIC X(30) VALUE 'orange.com'.
009500     05 FILLER PIC X(01) VALUE 'T'.
009600     05 FILLER PIC X(20) VALUE 'Telecommunications'.
009700     05 FILLER PIC X(30) VALUE 'pfizer.com'.
009800     05 FILLER PIC X(01) VALUE 'E'.
009900     05 FILLER PIC X(20) VALUE 'Healthcare'.
010000     05 FILLER PIC X(30) VALUE 'sprint.com'.
010100     05 FILLER PIC X(01) VALUE 'T'.
010200     05 FILLER PIC X(20) VALUE 'Telecommunications'.
010300     05 FILLER PIC X(30) VALUE 'target.com'.
010400     05 FILLER PIC X(01) VALUE 'E'.
010500     05 FILLER PIC X(20) VALUE 'Retail'.
010600     05 FILLER PIC X(30) VALUE 'telefonica.com'.
010700     05 FILLER PIC X(01) VALUE 'T'.
010800     05 FILLER PIC X(20) VALUE 'Telecommunications'.
010900     05 FILLER PIC X(30) VALUE 'telstra.com.au'.
011000     05 FILLER PIC X(01) VALUE 'T'.
011100     05 FILLER PIC X(20) VALUE 'Telecommunications'.
011200     05 FILLER PIC X(30) VALUE 'tmobile.com'.
011300     05 FILLER PIC X(01) VALUE 'T'.
011400     05 FILLER PIC X(20) VALUE 'Telecommunications'.
011500     05 FILLER PIC X(30) VALUE 'twilio.com'.
011600     05 FILLER PIC X(01) VALUE 'T'.
011700     05 FILLER PIC X(20) VALUE 'Telecommunications'.
011800     05 FILLER PIC X(30) VALUE 'verizon.com'.
011900     05 FILLER PIC X(01) VALUE 'T'.
012000     05 FILLER PIC X(20) VALUE 'Telecommunications'.
012100     05 FILLER PIC X(30) VALUE 'vodafone.com'.
012200     05 FILLER PIC X(01) VALUE 'T'.
012300     05 FILLER PIC X(20) VALUE 'Telecommunications'.
012400     05 FILLER PIC X(30) VALUE 'walmart.com'.
012500     05 FILLER PIC X(01) VALUE 'E'.
012600     05 FILLER PIC X(20) VALUE 'Retail'.
012700 01  SC-DOMAIN-MASTER-TABLE REDEFINES SC-DOMAIN-MASTER-SEED.
012800     05 SC-DM-ENTRY           OCCURS 26 TIMES
012900                               ASCENDING KEY IS SC-DM-DOMAIN
013000                               INDEXED BY SC-DM-IDX.
013100         10 SC-DM-DOMAIN       PIC X(30).
013200         10 SC-DM-CLASS        PIC X(01).
013300         10 SC-DM-INDUSTRY     PIC X(20).
013400******************************************************************
013500* TABLE 4 -- SANCTIONED DOMAINS (EXPLICIT DENY LIST)             *
013600******************************************************************
013700 01  SC-SANCTION-DOM-SEED.
013800     05 FILLER               PIC X(30) VALUE 'sanctionedbank.com'.
013900     05 FILLER               PIC X(30) VALUE 'embargotrade.net'.
014000     05 FILLER               PIC X(30) VALUE 'blacklistcorp.org'.
014100 01  SC-SANCTION-DOM-TABLE REDEFINES SC-SANCTION-DOM-SEED.
014200     05 SC-SD-DOMAIN          PIC X(30) OCCURS 3 TIMES.
014300******************************************************************
014400* TABLE 5 -- SANCTIONED COUNTRY CODES (TLD COUNTRY LABEL)        *
014500******************************************************************
014600 01  SC-SANCTION-CTRY-SEED.
014700     05 FILLER               PIC X(02) VALUE 'ir'.
014800     05 FILLER               PIC X(02) VALUE 'kp'.
014900     05 FILLER               PIC X(02) VALUE 'sy'.
015000     05 FILLER               PIC X(02) VALUE 'cu'.
015100     05 FILLER               PIC X(02) VALUE 'ru'.
015200     05 FILLER               PIC X(02) VALUE 'by'.
015300     05 FILLER               PIC X(02) VALUE 'mm'.
015400 01  SC-SANCTION-CTRY-TABLE REDEFINES SC-SANCTION-CTRY-SEED.
015500     05 SC-SC-CODE            PIC X(02) OCCURS 7 TIMES.
015600******************************************************************
015700* TABLE 6 -- U2 FLAT-BONUS TLD LIST (+5, NO COUNTRY QUALIFIER)   *
015800******************************************************************
015900 01  SC-U2-TLD-FLAT-SEED.
016000     05 FILLER               PIC X(06) VALUE '.com'.
016100     05 FILLER               PIC X(06) VALUE '.net'.
016200     05 FILLER               PIC X(06) VALUE '.tel'.
016300 01  SC-U2-TLD-FLAT-TABLE REDEFINES SC-U2-TLD-FLAT-SEED.
016400     05 SC-U2TF-TLD           PIC X(06) OCCURS 3 TIMES.
016500******************************************************************
016600* TABLE 7 -- COUNTRY TLD LIST (U2 RULE 4 +5, U4 COUNTRY-TLD +10) *
016700******************************************************************
016800 01  SC-COUNTRY-TLD-SEED.
016900     05 FILLER               PIC X(06) VALUE '.co.il'.
017000     05 FILLER               PIC X(06) VALUE '.de'.
017100     05 FILLER               PIC X(06) VALUE '.us'.
017200     05 FILLER               PIC X(06) VALUE '.uk'.
017300     05 FILLER               PIC X(06) VALUE '.fr'.
017400     05 FILLER               PIC X(06) VALUE '.it'.
017500     05 FILLER               PIC X(06) VALUE '.es'.
017600     05 FILLER               PIC X(06) VALUE '.ca'.
017700     05 FILLER               PIC X(06) VALUE '.au'.
017800     05 FILLER               PIC X(06) VALUE '.jp'.
017900     05 FILLER               PIC X(06) VALUE '.kr'.
018000     05 FILLER               PIC X(06) VALUE '.cn'.
018100     05 FILLER               PIC X(06) VALUE '.in'.
018200     05 FILLER               PIC X(06) VALUE '.br'.
018300     05 FILLER               PIC X(06) VALUE '.mx'.
018400 01  SC-COUNTRY-TLD-TABLE REDEFINES SC-COUNTRY-TLD-SEED.
018500     05 SC-CT-TLD             PIC X(06) OCCURS 15 TIMES.
