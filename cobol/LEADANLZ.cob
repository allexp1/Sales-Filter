000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LEADANLZ.
000300 AUTHOR.        A NOWICKA.
000400 INSTALLATION.  MARKETING OPERATIONS - LEAD GENERATION UNIT.
000500 DATE-WRITTEN.  08/19/1996.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - MARKETING OPS ONLY.
000800*REMARKS.       "ENHANCED" LEAD-INTELLIGENCE ANALYZER.  RUNS
000900*                ALONGSIDE DIDWWENG WHEN UPSI-1 IN LEADSCOR IS
001000*                ON, PRODUCING A WIDER-RANGE COMPOSITE SCORE
001100*                (-50 TO +150) FROM E-MAIL PATTERN, NAME, AND
001200*                GEOGRAPHIC / INDUSTRY SIGNALS THAT DIDWWENG
001300*                DOES NOT LOOK AT.  CALLED ONCE PER ACCEPTED
001400*                LEAD BY LEADSCOR, SAME CALLING CONVENTION AS
001500*                DIDWWENG.
001600*
001700******************************************************************
001800* CHANGE LOG                                                     *
001900******************************************************************
002000* 08/19/1996 AN  ORIGINAL - E-MAIL PATTERN AND NAME/EMAIL
002100*                CONSISTENCY ANALYZERS ONLY, PILOT FOR THE
002200*                DIRECT-DIAL SALES DESK.
002300* 01/14/1997 AN  ADDED EXECUTIVE-INDICATOR AND TECHNICAL-
002400*                PROFESSIONAL ANALYZERS PER SALES DESK REQUEST
002500*                97-004.
002600* 09/02/1997 MO  ADDED B2B/B2C CLASSIFIER AND SUSPICIOUS-
002700*                PATTERN ANALYZER - REQUEST 97-061.
002800* 04/27/1998 MO  ADDED GEOGRAPHIC INTELLIGENCE AND INDUSTRY
002900*                VERTICAL ANALYZERS - REQUEST 98-019.
003000* 11/30/1998 SPT Y2K REMEDIATION - LEAD DATE WINDOW REMAINS
003100*                LEADSCOR'S JOB, NO 2-DIGIT YEAR LOGIC HERE.
003200* 07/15/1999 ANG ADDED BASE DOMAIN CLASS, TELECOM-FRIENDLY TLD,
003300*                DOMAIN-ALIVE, NAME-FORMAT AND SOCIAL-
003400*                VERIFICATION COMPONENTS TO MATCH THE ENHANCED
003500*                SCORER PILOT - REQUEST 99-133.
003600* 05/03/2001 TR  ADDED RUSSIA SHORT-CIRCUIT PER LEGAL/EXPORT
003700*                CONTROL MEMO 2001-02.  SEE 0105-RUSSIA-CHECK.    CHG02151
003800* 10/11/2002 TR  WIDENED CAP TO -50/+150 SO THE ENHANCED SCORE
003900*                CAN BE DISTINGUISHED FROM A DIDWWENG SCORE ON
004000*                THE OUTPUT FILE - REQUEST 2002-151.
004100* 03/04/2003 TR  0233-GITHUB-VERIFY WAS ONLY EVER TESTING THE
004200*                LOCAL PART - THE DOMAIN SCAN HAD BEEN STARTED
004300*                AGAINST THE WRONG TABLE AND NEVER FINISHED.
004400*                NOW SCANS LOCAL PART AND DOMAIN VIA THE NEW
004500*                0234-LOCAL-OR-DOMAIN - REQUEST 2003-009.
004600* 06/23/2003 TR  0160-SUSPICIOUS-PATTERNS - THE NAME/EMAIL
004700*                MISMATCH CHECK NESTED THREE IFS DEEP WITH NO
004800*                PERIOD TO CLOSE THEM, SO THE FINAL "SCAN-RESULT
004900*                = 'N'" TEST WAS BEING SWALLOWED BY THE INNER
005000*                LASTNAME IF INSTEAD OF RUNNING AT THE OUTER
005100*                LEVEL - THE -20 PENALTY COULD NEVER FIRE FOR A
005200*                ONE-WORD NAME.  REWORKED WITH GO TO 0160-EXIT
005300*                ON EITHER GATING TEST SO THE FINAL CHECK STANDS
005400*                ON ITS OWN - REQUEST 2003-041.  SAME DEFECT
005500*                FOUND IN 0450-COUNT-DIGITS-CONSEC - THE ELSE
005600*                WAS BINDING TO THE INNER BIRTH-YEAR-RANGE IF
005700*                INSTEAD OF THE DIGIT TEST, SO WS-CONSEC-DIGITS
005800*                WAS NEVER RESET ON A NON-DIGIT CHARACTER.
005900*                DIGIT TEST NEGATED AND BRANCHES SWAPPED SO THE
006000*                RESET IS THE PLAIN IF AND THE RUN-TRACKING
006100*                LOGIC IS THE LAST THING IN THE SENTENCE.
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.   IBM-370.
006600 OBJECT-COMPUTER.   IBM-370.
006700 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
006800 DATA DIVISION.
006900 WORKING-STORAGE SECTION.
007000 COPY SCTAB.
007100*
007200 01  WS-SWITCHES.
007300     05 WS-CATEGORY            PIC X(10).
007400     05 WS-FOUND-SW            PIC X(01).
007500         88 WS-FOUND           VALUE 'Y'.
007600         88 WS-NOT-FOUND       VALUE 'N'.
007700     05 WS-ALPHA-SW            PIC X(01).
007800         88 WS-ALL-ALPHA       VALUE 'Y'.
007900     05 WS-DIGIT-SW            PIC X(01).
008000         88 WS-HAS-DIGIT       VALUE 'Y'.
008100     05 WS-TIER-DONE-SW        PIC X(01).
008200         88 WS-TIER-DONE       VALUE 'Y'.
008300*
008400 01  WS-COUNTERS-COMP          COMP.
008500     05 WS-DOMAIN-LEN          PIC S9(4).
008600     05 WS-LOCAL-LEN           PIC S9(4).
008700     05 WS-NAME-LEN            PIC S9(4).
008800     05 WS-FIRST-DOT-POS       PIC S9(4).
008900     05 WS-LAST-DOT-POS        PIC S9(4).
009000     05 WS-PREV-DOT-POS        PIC S9(4).
009100     05 WS-DOT-COUNT           PIC S9(4).
009200     05 WS-DOT-POS             PIC S9(4).
009300     05 WS-WORD-COUNT          PIC S9(4).
009400     05 WS-SUB-IDX             PIC S9(4).
009500     05 WS-SP-IDX              PIC S9(4).
009600     05 WS-CONSEC-DIGITS       PIC S9(4).
009700     05 WS-MAX-CONSEC-DIGITS   PIC S9(4).
009800     05 WS-DISTINCT-COUNT      PIC S9(4).
009900     05 WS-COMPONENT           PIC S9(4).
010000*
010100 01  WS-STRING-WORK.
010200     05 WS-TLD                 PIC X(08).
010300     05 WS-TLD-LEN             PIC S9(4)  COMP.
010400     05 WS-PENULT-LABEL        PIC X(04).
010500     05 WS-DOMAIN-ROOT         PIC X(30).
010600     05 WS-ROOT-LEN            PIC S9(4)  COMP.
010700     05 WS-FIRSTNAME           PIC X(30).
010800     05 WS-LASTNAME            PIC X(30).
010900     05 WS-FIRSTNAME-LEN       PIC S9(4)  COMP.
011000     05 WS-LASTNAME-LEN        PIC S9(4)  COMP.
011100     05 WS-NAME-UPPER          PIC X(30).
011200     05 WS-LOCAL-PART-1        PIC X(30).
011300     05 WS-LOCAL-PART-2        PIC X(30).
011400     05 WS-LOCAL-PART-1-LEN    PIC S9(4)  COMP.
011500     05 WS-LOCAL-PART-2-LEN    PIC S9(4)  COMP.
011600     05 WS-BIRTHYR-TEXT        PIC X(04).
011700     05 WS-BIRTHYR-NUM         PIC 9(04)  COMP.
011800     05 WS-DISTINCT-SEEN       PIC X(40).
011900*
012000*    GENERIC SUBSTRING SCAN WORK AREA (REUSED FOR EVERY
012100*    "TARGET CONTAINS KEYWORD" TEST IN THIS PROGRAM)
012200 01  WS-SCAN-WORK.
012300     05 WS-SCAN-TARGET         PIC X(50).
012400     05 WS-SCAN-TARGET-LEN     PIC S9(4)  COMP.
012500     05 WS-SCAN-KEY            PIC X(20).
012600     05 WS-SCAN-KEY-LEN        PIC S9(4)  COMP.
012700     05 WS-SCAN-RESULT         PIC X(01).
012800         88 WS-SCAN-FOUND      VALUE 'Y'.
012900*
013000*    EXECUTIVE / MANAGEMENT / PROFESSIONAL NAME TITLE SETS
013100*    (RULE - EXECUTIVE INDICATORS, ON THE NAME, UPPER-CASED)
013200 01  WS-EXEC-TITLE-SEED.
013300     05 FILLER PIC X(18) VALUE 'CEO'.
013400     05 FILLER PIC X(18) VALUE 'CTO'.
013500     05 FILLER PIC X(18) VALUE 'CFO'.
013600     05 FILLER PIC X(18) VALUE 'CMO'.
013700     05 FILLER PIC X(18) VALUE 'COO'.
013800     05 FILLER PIC X(18) VALUE 'PRESIDENT'.
013900     05 FILLER PIC X(18) VALUE 'VP'.
014000     05 FILLER PIC X(18) VALUE 'VICE PRESIDENT'.
014100     05 FILLER PIC X(18) VALUE 'MANAGING DIRECTOR'.
014200     05 FILLER PIC X(18) VALUE 'EXECUTIVE DIRECTOR'.
014300     05 FILLER PIC X(18) VALUE 'CHAIRMAN'.
014400     05 FILLER PIC X(18) VALUE 'FOUNDER'.
014500 01  WS-EXEC-TITLE-TABLE REDEFINES WS-EXEC-TITLE-SEED.
014600     05 WS-ET-WORD              PIC X(18) OCCURS 12 TIMES.
014700*
014800 01  WS-MGMT-TITLE-SEED.
014900     05 FILLER PIC X(18) VALUE 'DIRECTOR'.
015000     05 FILLER PIC X(18) VALUE 'MANAGER'.
015100     05 FILLER PIC X(18) VALUE 'HEAD OF'.
015200     05 FILLER PIC X(18) VALUE 'LEAD'.
015300     05 FILLER PIC X(18) VALUE 'SENIOR'.
015400     05 FILLER PIC X(18) VALUE 'PRINCIPAL'.
015500 01  WS-MGMT-TITLE-TABLE REDEFINES WS-MGMT-TITLE-SEED.
015600     05 WS-MT-WORD              PIC X(18) OCCURS 6 TIMES.
015700*
015800 01  WS-PROF-TITLE-SEED.
015900     05 FILLER PIC X(12) VALUE 'DR.'.
016000     05 FILLER PIC X(12) VALUE 'DR'.
016100     05 FILLER PIC X(12) VALUE 'PROF.'.
016200     05 FILLER PIC X(12) VALUE 'PROFESSOR'.
016300     05 FILLER PIC X(12) VALUE 'MR.'.
016400     05 FILLER PIC X(12) VALUE 'MS.'.
016500     05 FILLER PIC X(12) VALUE 'MRS.'.
016600 01  WS-PROF-TITLE-TABLE REDEFINES WS-PROF-TITLE-SEED.
016700     05 WS-PT-WORD              PIC X(12) OCCURS 7 TIMES.
016800*
016900*    ROLE-WORD TIERS FOR THE E-MAIL PATTERN ANALYZER (ON THE
017000*    LOCAL PART, LOWER-CASED)
017100 01  WS-EXEC-ROLE-SEED.
017200     05 FILLER PIC X(18) VALUE 'ceo'.
017300     05 FILLER PIC X(18) VALUE 'president'.
017400     05 FILLER PIC X(18) VALUE 'director'.
017500     05 FILLER PIC X(18) VALUE 'vp'.
017600     05 FILLER PIC X(18) VALUE 'vice.president'.
017700     05 FILLER PIC X(18) VALUE 'managing.director'.
017800 01  WS-EXEC-ROLE-TABLE REDEFINES WS-EXEC-ROLE-SEED.
017900     05 WS-ER-WORD              PIC X(18) OCCURS 6 TIMES.
018000*
018100 01  WS-MGMT-ROLE-SEED.
018200     05 FILLER PIC X(12) VALUE 'manager'.
018300     05 FILLER PIC X(12) VALUE 'lead'.
018400     05 FILLER PIC X(12) VALUE 'head'.
018500     05 FILLER PIC X(12) VALUE 'supervisor'.
018600     05 FILLER PIC X(12) VALUE 'chief'.
018700 01  WS-MGMT-ROLE-TABLE REDEFINES WS-MGMT-ROLE-SEED.
018800     05 WS-MR-WORD              PIC X(12) OCCURS 5 TIMES.
018900*
019000 01  WS-TECH-ROLE-SEED.
019100     05 FILLER PIC X(12) VALUE 'admin'.
019200     05 FILLER PIC X(12) VALUE 'it'.
019300     05 FILLER PIC X(12) VALUE 'tech'.
019400     05 FILLER PIC X(12) VALUE 'developer'.
019500     05 FILLER PIC X(12) VALUE 'engineer'.
019600     05 FILLER PIC X(12) VALUE 'dev'.
019700 01  WS-TECH-ROLE-TABLE REDEFINES WS-TECH-ROLE-SEED.
019800     05 WS-TR-WORD              PIC X(12) OCCURS 6 TIMES.
019900*
020000 01  WS-GENERIC-LOCAL-SEED.
020100     05 FILLER PIC X(10) VALUE 'info'.
020200     05 FILLER PIC X(10) VALUE 'contact'.
020300     05 FILLER PIC X(10) VALUE 'sales'.
020400     05 FILLER PIC X(10) VALUE 'support'.
020500     05 FILLER PIC X(10) VALUE 'hello'.
020600     05 FILLER PIC X(10) VALUE 'enquiry'.
020700     05 FILLER PIC X(10) VALUE 'inquiry'.
020800 01  WS-GENERIC-LOCAL-TABLE REDEFINES WS-GENERIC-LOCAL-SEED.
020900     05 WS-GL-WORD              PIC X(10) OCCURS 7 TIMES.
021000*
021100 01  WS-AUTOMATED-SEED.
021200     05 FILLER PIC X(12) VALUE 'noreply'.
021300     05 FILLER PIC X(12) VALUE 'no.reply'.
021400     05 FILLER PIC X(12) VALUE 'donotreply'.
021500     05 FILLER PIC X(12) VALUE 'automated'.
021600     05 FILLER PIC X(12) VALUE 'bulk'.
021700     05 FILLER PIC X(12) VALUE 'marketing'.
021800 01  WS-AUTOMATED-TABLE REDEFINES WS-AUTOMATED-SEED.
021900     05 WS-AU-WORD              PIC X(12) OCCURS 6 TIMES.
022000*
022100*    TECHNICAL-PROFESSIONAL ANALYZER TABLES
022200 01  WS-TECH-LOCAL-SEED.
022300     05 FILLER PIC X(12) VALUE 'dev'.
022400     05 FILLER PIC X(12) VALUE 'developer'.
022500     05 FILLER PIC X(12) VALUE 'tech'.
022600     05 FILLER PIC X(12) VALUE 'engineer'.
022700     05 FILLER PIC X(12) VALUE 'eng'.
022800     05 FILLER PIC X(12) VALUE 'it'.
022900     05 FILLER PIC X(12) VALUE 'admin'.
023000     05 FILLER PIC X(12) VALUE 'sysadmin'.
023100     05 FILLER PIC X(12) VALUE 'devops'.
023200     05 FILLER PIC X(12) VALUE 'architect'.
023300     05 FILLER PIC X(12) VALUE 'programmer'.
023400     05 FILLER PIC X(12) VALUE 'coder'.
023500 01  WS-TECH-LOCAL-TABLE REDEFINES WS-TECH-LOCAL-SEED.
023600     05 WS-TL-WORD              PIC X(12) OCCURS 12 TIMES.
023700*
023800 01  WS-TECH-TLD-SEED.
023900     05 FILLER PIC X(08) VALUE '.io'.
024000     05 FILLER PIC X(08) VALUE '.dev'.
024100     05 FILLER PIC X(08) VALUE '.tech'.
024200     05 FILLER PIC X(08) VALUE '.ai'.
024300     05 FILLER PIC X(08) VALUE '.cloud'.
024400 01  WS-TECH-TLD-TABLE REDEFINES WS-TECH-TLD-SEED.
024500     05 WS-TT-TLD               PIC X(08) OCCURS 5 TIMES.
024600*
024700 01  WS-TECH-NAME-SEED.
024800     05 FILLER PIC X(12) VALUE 'DEVELOPER'.
024900     05 FILLER PIC X(12) VALUE 'ENGINEER'.
025000     05 FILLER PIC X(12) VALUE 'PROGRAMMER'.
025100     05 FILLER PIC X(12) VALUE 'ARCHITECT'.
025200     05 FILLER PIC X(12) VALUE 'DEVOPS'.
025300     05 FILLER PIC X(12) VALUE 'SYSADMIN'.
025400 01  WS-TECH-NAME-TABLE REDEFINES WS-TECH-NAME-SEED.
025500     05 WS-TN-WORD               PIC X(12) OCCURS 6 TIMES.
025600*
025700*    B2B/B2C AND SUSPICIOUS-PATTERN KEYWORD SETS
025800 01  WS-B2B-SEED.
025900     05 FILLER PIC X(10) VALUE 'corp'.
026000     05 FILLER PIC X(10) VALUE 'company'.
026100     05 FILLER PIC X(10) VALUE 'group'.
026200     05 FILLER PIC X(10) VALUE 'ltd'.
026300     05 FILLER PIC X(10) VALUE 'llc'.
026400     05 FILLER PIC X(10) VALUE 'inc'.
026500 01  WS-B2B-TABLE REDEFINES WS-B2B-SEED.
026600     05 WS-B2-WORD               PIC X(10) OCCURS 6 TIMES.
026700*
026800 01  WS-SUSPICIOUS-SEED.
026900     05 FILLER PIC X(10) VALUE 'test'.
027000     05 FILLER PIC X(10) VALUE 'temp'.
027100     05 FILLER PIC X(10) VALUE 'fake'.
027200     05 FILLER PIC X(10) VALUE 'dummy'.
027300     05 FILLER PIC X(10) VALUE 'sample'.
027400     05 FILLER PIC X(10) VALUE 'example'.
027500 01  WS-SUSPICIOUS-TABLE REDEFINES WS-SUSPICIOUS-SEED.
027600     05 WS-SU-WORD               PIC X(10) OCCURS 6 TIMES.
027700*
027800 01  WS-NEWSLETTER-SEED.
027900     05 FILLER PIC X(12) VALUE 'newsletter'.
028000     05 FILLER PIC X(12) VALUE 'marketing'.
028100     05 FILLER PIC X(12) VALUE 'bulk'.
028200     05 FILLER PIC X(12) VALUE 'mass'.
028300     05 FILLER PIC X(12) VALUE 'list'.
028400 01  WS-NEWSLETTER-TABLE REDEFINES WS-NEWSLETTER-SEED.
028500     05 WS-NL-WORD               PIC X(12) OCCURS 5 TIMES.
028600*
028700*    INDUSTRY-VERTICAL KEYWORD SETS (POINTS + LABEL, FIRST
028800*    MATCH WINS, TELECOM CHECKED FIRST)
028900 01  WS-TELECOM-VERT-SEED.
029000     05 FILLER PIC X(10) VALUE 'telecom'.
029100     05 FILLER PIC X(10) VALUE 'telco'.
029200     05 FILLER PIC X(10) VALUE 'mobile'.
029300     05 FILLER PIC X(10) VALUE 'cellular'.
029400     05 FILLER PIC X(10) VALUE 'wireless'.
029500     05 FILLER PIC X(10) VALUE 'network'.
029600     05 FILLER PIC X(10) VALUE 'isp'.
029700     05 FILLER PIC X(10) VALUE 'broadband'.
029800     05 FILLER PIC X(10) VALUE '5g'.
029900     05 FILLER PIC X(10) VALUE 'fiber'.
030000     05 FILLER PIC X(10) VALUE 'voip'.
030100     05 FILLER PIC X(10) VALUE 'pbx'.
030200 01  WS-TELECOM-VERT-TABLE REDEFINES WS-TELECOM-VERT-SEED.
030300     05 WS-TV-WORD                PIC X(10) OCCURS 12 TIMES.
030400*
030500 01  WS-TECH-VERT-SEED.
030600     05 FILLER PIC X(10) VALUE 'tech'.
030700     05 FILLER PIC X(10) VALUE 'technology'.
030800     05 FILLER PIC X(10) VALUE 'software'.
030900     05 FILLER PIC X(10) VALUE 'digital'.
031000     05 FILLER PIC X(10) VALUE 'computing'.
031100 01  WS-TECH-VERT-TABLE REDEFINES WS-TECH-VERT-SEED.
031200     05 WS-XV-WORD                PIC X(10) OCCURS 5 TIMES.
031300*
031400 01  WS-FIN-VERT-SEED.
031500     05 FILLER PIC X(12) VALUE 'finance'.
031600     05 FILLER PIC X(12) VALUE 'financial'.
031700     05 FILLER PIC X(12) VALUE 'bank'.
031800     05 FILLER PIC X(12) VALUE 'capital'.
031900     05 FILLER PIC X(12) VALUE 'investment'.
032000 01  WS-FIN-VERT-TABLE REDEFINES WS-FIN-VERT-SEED.
032100     05 WS-FV-WORD                PIC X(12) OCCURS 5 TIMES.
032200*
032300 01  WS-HEALTH-VERT-SEED.
032400     05 FILLER PIC X(10) VALUE 'health'.
032500     05 FILLER PIC X(10) VALUE 'healthcare'.
032600     05 FILLER PIC X(10) VALUE 'medical'.
032700     05 FILLER PIC X(10) VALUE 'clinic'.
032800     05 FILLER PIC X(10) VALUE 'pharma'.
032900 01  WS-HEALTH-VERT-TABLE REDEFINES WS-HEALTH-VERT-SEED.
033000     05 WS-HV-WORD                PIC X(10) OCCURS 5 TIMES.
033100*
033200 01  WS-MFG-VERT-SEED.
033300     05 FILLER PIC X(12) VALUE 'manufactur'.
033400     05 FILLER PIC X(12) VALUE 'industrial'.
033500     05 FILLER PIC X(12) VALUE 'factory'.
033600 01  WS-MFG-VERT-TABLE REDEFINES WS-MFG-VERT-SEED.
033700     05 WS-MV-WORD                PIC X(12) OCCURS 3 TIMES.
033800*
033900*    TELECOM-FRIENDLY TLD LIST (RULE - TELECOM-FRIENDLY TLD)
034000 01  WS-TELTLD-SEED.
034100     05 FILLER PIC X(08) VALUE '.net'.
034200     05 FILLER PIC X(08) VALUE '.tel'.
034300     05 FILLER PIC X(08) VALUE '.io'.
034400     05 FILLER PIC X(08) VALUE '.us'.
034500     05 FILLER PIC X(08) VALUE '.de'.
034600     05 FILLER PIC X(08) VALUE '.co.il'.
034700     05 FILLER PIC X(08) VALUE '.co.uk'.
034800     05 FILLER PIC X(08) VALUE '.fr'.
034900     05 FILLER PIC X(08) VALUE '.nl'.
035000     05 FILLER PIC X(08) VALUE '.be'.
035100     05 FILLER PIC X(08) VALUE '.ch'.
035200     05 FILLER PIC X(08) VALUE '.at'.
035300     05 FILLER PIC X(08) VALUE '.it'.
035400     05 FILLER PIC X(08) VALUE '.es'.
035500     05 FILLER PIC X(08) VALUE '.pt'.
035600     05 FILLER PIC X(08) VALUE '.pl'.
035700     05 FILLER PIC X(08) VALUE '.cz'.
035800     05 FILLER PIC X(08) VALUE '.sk'.
035900     05 FILLER PIC X(08) VALUE '.hu'.
036000     05 FILLER PIC X(08) VALUE '.ro'.
036100     05 FILLER PIC X(08) VALUE '.bg'.
036200     05 FILLER PIC X(08) VALUE '.hr'.
036300     05 FILLER PIC X(08) VALUE '.si'.
036400     05 FILLER PIC X(08) VALUE '.fi'.
036500     05 FILLER PIC X(08) VALUE '.se'.
036600     05 FILLER PIC X(08) VALUE '.no'.
036700     05 FILLER PIC X(08) VALUE '.dk'.
036800     05 FILLER PIC X(08) VALUE '.ee'.
036900     05 FILLER PIC X(08) VALUE '.lv'.
037000     05 FILLER PIC X(08) VALUE '.lt'.
037100 01  WS-TELTLD-TABLE REDEFINES WS-TELTLD-SEED.
037200     05 WS-TF-TLD                 PIC X(08) OCCURS 30 TIMES.
037300*
037400 LINKAGE SECTION.
037500 01  LK-NAME                    PIC X(30).
037600 01  LK-DOMAIN                  PIC X(30).
037700 01  LK-LOCAL                   PIC X(50).
037800 01  LK-SCORE                   PIC S9(3).
037900 01  LK-DOM-TYPE                PIC X(10).
038000 01  LK-INDUSTRY                PIC X(20).
038100*
038200 PROCEDURE DIVISION USING LK-NAME LK-DOMAIN LK-LOCAL
038300                          LK-SCORE LK-DOM-TYPE LK-INDUSTRY.
038400*
038500 0100-SCORE-LEAD.
038600     MOVE ZERO             TO LK-SCORE.
038700     MOVE SPACES           TO LK-DOM-TYPE LK-INDUSTRY.
038800     PERFORM 0400-MEASURE-STRINGS THRU 0400-EXIT.
038900     PERFORM 0410-FIND-TLD-AND-ROOT THRU 0410-EXIT.
039000     PERFORM 0105-RUSSIA-CHECK THRU 0105-EXIT.
039100     IF LK-SCORE = -50
039200         GO TO 0100-EXIT.
039300     PERFORM 0110-EMAIL-PATTERN THRU 0110-EXIT.
039400     PERFORM 0120-NAME-EMAIL-CONSIST THRU 0120-EXIT.
039500     PERFORM 0130-EXEC-INDICATORS THRU 0130-EXIT.
039600     PERFORM 0140-TECH-PROFESSIONAL THRU 0140-EXIT.
039700     PERFORM 0150-B2B-B2C THRU 0150-EXIT.
039800     PERFORM 0160-SUSPICIOUS-PATTERNS THRU 0160-EXIT.
039900     PERFORM 0170-GEOGRAPHIC THRU 0170-EXIT.
040000     PERFORM 0180-INDUSTRY-VERTICAL THRU 0180-EXIT.
040100     PERFORM 0190-BASE-DOMAIN-CLASS THRU 0190-EXIT.
040200     PERFORM 0200-TELECOM-TLD-BONUS THRU 0200-EXIT.
040300     PERFORM 0210-DOMAIN-ALIVE THRU 0210-EXIT.
040400     PERFORM 0220-NAME-FORMAT THRU 0220-EXIT.
040500     PERFORM 0230-SOCIAL-VERIFY THRU 0230-EXIT.
040600     MOVE WS-CATEGORY TO LK-DOM-TYPE.
040700     IF LK-INDUSTRY = SPACES
040800         PERFORM 0195-DEFAULT-INDUSTRY THRU 0195-EXIT.
040900 0100-EXIT.
041000     PERFORM 0290-CAP-SCORE THRU 0290-EXIT.
041100 0100-GOBACK.
041200     GOBACK.
041300*
041400 0105-RUSSIA-CHECK.                                               CHG02151
041500*    RUSSIA SHORT-CIRCUIT (LEGAL/EXPORT CONTROL MEMO 2001-02).
041600*    NO OTHER COMPONENT IS EVALUATED WHEN THE TLD IS .RU.
041700     IF WS-TLD = '.ru'
041800         MOVE -50 TO LK-SCORE.
041900 0105-EXIT.
042000     EXIT.
042100*
042200 0110-EMAIL-PATTERN.
042300*    E-MAIL PATTERN ANALYZER - DOTTED-LOCAL SHAPE, ROLE WORD,
042400*    GENERIC/AUTOMATED SENDER, LENGTH BAND, ALPHA/DIGIT MIX.
042500     PERFORM 0111-DOTTED-PATTERN THRU 0111-EXIT.
042600     PERFORM 0112-ROLE-WORD-TIER THRU 0112-EXIT.
042700     PERFORM 0113-GENERIC-AUTOMATED THRU 0113-EXIT.
042800     PERFORM 0114-LENGTH-BAND THRU 0114-EXIT.
042900     PERFORM 0115-ALPHA-DIGIT-TIER THRU 0115-EXIT.
043000 0110-EXIT.
043100     EXIT.
043200*
043300 0111-DOTTED-PATTERN.
043400     PERFORM 0440-SPLIT-LOCAL-DOTTED THRU 0440-EXIT.
043500     IF WS-DOT-COUNT NOT = 1
043600         GO TO 0111-EXIT.
043700     MOVE WS-LOCAL-PART-1     TO WS-SCAN-TARGET
043800     MOVE WS-LOCAL-PART-1-LEN TO WS-SCAN-TARGET-LEN
043900     PERFORM 0470-CHECK-ALL-ALPHA THRU 0470-EXIT
044000     MOVE WS-ALPHA-SW         TO WS-DIGIT-SW
044100     MOVE WS-LOCAL-PART-2     TO WS-SCAN-TARGET
044200     MOVE WS-LOCAL-PART-2-LEN TO WS-SCAN-TARGET-LEN
044300     PERFORM 0470-CHECK-ALL-ALPHA THRU 0470-EXIT
044400     IF WS-DIGIT-SW = 'Y' AND WS-ALL-ALPHA
044500         IF WS-LOCAL-PART-1-LEN >= 2 AND WS-LOCAL-PART-1-LEN <= 15
044600            AND WS-LOCAL-PART-2-LEN >= 2
044700            AND WS-LOCAL-PART-2-LEN <= 15
044800             ADD 15 TO LK-SCORE
044900         ELSE
045000         IF WS-LOCAL-PART-1-LEN = 1
045100             ADD 12 TO LK-SCORE
045200         ELSE
045300             ADD 8 TO LK-SCORE
045400     ELSE
045500         ADD 8 TO LK-SCORE.
045600 0111-EXIT.
045700     EXIT.
045800*
045900 0112-ROLE-WORD-TIER.
046000     MOVE LK-LOCAL          TO WS-SCAN-TARGET
046100     MOVE WS-LOCAL-LEN      TO WS-SCAN-TARGET-LEN
046200     MOVE 'N'               TO WS-TIER-DONE-SW
046300     MOVE 'N'               TO WS-SCAN-RESULT
046400     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 6
046500         MOVE WS-ER-WORD (WS-SUB-IDX) TO WS-SCAN-KEY
046600         PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
046700         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
046800         IF WS-SCAN-FOUND
046900             MOVE 'Y' TO WS-SCAN-RESULT.
047000     IF WS-SCAN-RESULT = 'Y'
047100         ADD 20 TO LK-SCORE
047200         MOVE 'Y' TO WS-TIER-DONE-SW
047300         GO TO 0112-EXIT.
047400     MOVE 'N' TO WS-SCAN-RESULT
047500     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 5
047600         MOVE WS-MR-WORD (WS-SUB-IDX) TO WS-SCAN-KEY
047700         PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
047800         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
047900         IF WS-SCAN-FOUND
048000             MOVE 'Y' TO WS-SCAN-RESULT.
048100     IF WS-SCAN-RESULT = 'Y'
048200         ADD 15 TO LK-SCORE
048300         GO TO 0112-EXIT.
048400     MOVE 'N' TO WS-SCAN-RESULT
048500     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 6
048600         MOVE WS-TR-WORD (WS-SUB-IDX) TO WS-SCAN-KEY
048700         PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
048800         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
048900         IF WS-SCAN-FOUND
049000             MOVE 'Y' TO WS-SCAN-RESULT.
049100     IF WS-SCAN-RESULT = 'Y'
049200         ADD 10 TO LK-SCORE.
049300 0112-EXIT.
049400     EXIT.
049500*
049600 0113-GENERIC-AUTOMATED.
049700     MOVE LK-LOCAL          TO WS-SCAN-TARGET
049800     MOVE WS-LOCAL-LEN      TO WS-SCAN-TARGET-LEN
049900     MOVE 'N'               TO WS-SCAN-RESULT
050000     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 7
050100         MOVE WS-GL-WORD (WS-SUB-IDX) TO WS-SCAN-KEY
050200         PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
050300         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
050400         IF WS-SCAN-FOUND
050500             MOVE 'Y' TO WS-SCAN-RESULT.
050600     IF WS-SCAN-RESULT = 'Y'
050700         SUBTRACT 5 FROM LK-SCORE
050800         GO TO 0113-EXIT.
050900     MOVE 'N' TO WS-SCAN-RESULT
051000     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 6
051100         MOVE WS-AU-WORD (WS-SUB-IDX) TO WS-SCAN-KEY
051200         PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
051300         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
051400         IF WS-SCAN-FOUND
051500             MOVE 'Y' TO WS-SCAN-RESULT.
051600     IF WS-SCAN-RESULT = 'Y'
051700         SUBTRACT 15 FROM LK-SCORE.
051800 0113-EXIT.
051900     EXIT.
052000*
052100 0114-LENGTH-BAND.
052200     IF WS-LOCAL-LEN >= 6 AND WS-LOCAL-LEN <= 12
052300         ADD 5 TO LK-SCORE
052400     ELSE
052500     IF WS-LOCAL-LEN < 4 OR WS-LOCAL-LEN > 20
052600         SUBTRACT 5 FROM LK-SCORE.
052700 0114-EXIT.
052800     EXIT.
052900*
053000 0115-ALPHA-DIGIT-TIER.
053100     MOVE LK-LOCAL          TO WS-SCAN-TARGET
053200     MOVE WS-LOCAL-LEN      TO WS-SCAN-TARGET-LEN
053300     PERFORM 0470-CHECK-ALL-ALPHA THRU 0470-EXIT.
053400     IF WS-ALL-ALPHA
053500         ADD 5 TO LK-SCORE
053600         GO TO 0115-EXIT.
053700     PERFORM 0450-COUNT-DIGITS-CONSEC THRU 0450-EXIT.
053800     IF WS-BIRTHYR-NUM NOT = 0
053900         SUBTRACT 3 FROM LK-SCORE
054000         GO TO 0115-EXIT.
054100     IF WS-MAX-CONSEC-DIGITS >= 3
054200         SUBTRACT 10 FROM LK-SCORE.
054300 0115-EXIT.
054400     EXIT.
054500*
054600 0120-NAME-EMAIL-CONSIST.
054700*    NAME-EMAIL CONSISTENCY - ONLY WHEN THE NAME HAS 2+ WORDS.
054800     PERFORM 0420-SPLIT-NAME THRU 0420-EXIT.
054900     IF WS-LASTNAME-LEN = 0
055000         GO TO 0120-EXIT.
055100     PERFORM 0440-SPLIT-LOCAL-DOTTED THRU 0440-EXIT.
055200     IF WS-DOT-COUNT = 1
055300         AND WS-LOCAL-PART-1 = WS-FIRSTNAME
055400         AND WS-LOCAL-PART-1-LEN = WS-FIRSTNAME-LEN
055500         AND WS-LOCAL-PART-2 = WS-LASTNAME
055600         AND WS-LOCAL-PART-2-LEN = WS-LASTNAME-LEN
055700         ADD 10 TO LK-SCORE
055800         GO TO 0120-EXIT.
055900     IF WS-DOT-COUNT = 1 AND WS-LOCAL-PART-1-LEN = 1
056000         AND WS-LOCAL-PART-1 (1:1) = WS-FIRSTNAME (1:1)
056100         AND WS-LOCAL-PART-2 = WS-LASTNAME
056200         AND WS-LOCAL-PART-2-LEN = WS-LASTNAME-LEN
056300         ADD 8 TO LK-SCORE
056400         GO TO 0120-EXIT.
056500     IF (LK-LOCAL (1:WS-LOCAL-LEN) =
056600             WS-FIRSTNAME (1:WS-FIRSTNAME-LEN)
056700         AND WS-LOCAL-LEN = WS-FIRSTNAME-LEN)
056800        OR (LK-LOCAL (1:WS-LOCAL-LEN) =
056900             WS-LASTNAME (1:WS-LASTNAME-LEN)
057000         AND WS-LOCAL-LEN = WS-LASTNAME-LEN)
057100         ADD 6 TO LK-SCORE
057200         GO TO 0120-EXIT.
057300     MOVE LK-LOCAL          TO WS-SCAN-TARGET
057400     MOVE WS-LOCAL-LEN      TO WS-SCAN-TARGET-LEN
057500     MOVE WS-FIRSTNAME      TO WS-SCAN-KEY
057600     MOVE WS-FIRSTNAME-LEN  TO WS-SCAN-KEY-LEN
057700     PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
057800     IF WS-SCAN-FOUND
057900         MOVE WS-LASTNAME      TO WS-SCAN-KEY
058000         MOVE WS-LASTNAME-LEN  TO WS-SCAN-KEY-LEN
058100         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
058200         IF WS-SCAN-FOUND
058300             ADD 5 TO LK-SCORE
058400             GO TO 0120-EXIT.
058500     MOVE WS-FIRSTNAME      TO WS-SCAN-KEY
058600     MOVE WS-FIRSTNAME-LEN  TO WS-SCAN-KEY-LEN
058700     PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
058800     IF WS-SCAN-FOUND
058900         ADD 3 TO LK-SCORE
059000         GO TO 0120-EXIT.
059100     MOVE WS-LASTNAME       TO WS-SCAN-KEY
059200     MOVE WS-LASTNAME-LEN   TO WS-SCAN-KEY-LEN
059300     PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
059400     IF WS-SCAN-FOUND
059500         ADD 3 TO LK-SCORE
059600         GO TO 0120-EXIT.
059700     PERFORM 0470-CHECK-ALL-ALPHA THRU 0470-EXIT.
059800     IF WS-ALL-ALPHA AND WS-LOCAL-LEN > 5
059900         SUBTRACT 5 FROM LK-SCORE.
060000 0120-EXIT.
060100     EXIT.
060200*
060300 0130-EXEC-INDICATORS.
060400*    EXECUTIVE INDICATORS - ON THE CONTACT NAME, UPPER-CASED.
060500     PERFORM 0430-UPCASE-NAME THRU 0430-UPCASE-EXIT.
060600     MOVE WS-NAME-UPPER     TO WS-SCAN-TARGET
060700     MOVE WS-NAME-LEN       TO WS-SCAN-TARGET-LEN
060800     MOVE 'N'               TO WS-SCAN-RESULT
060900     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 12
061000         MOVE WS-ET-WORD (WS-SUB-IDX) TO WS-SCAN-KEY
061100         PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
061200         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
061300         IF WS-SCAN-FOUND
061400             MOVE 'Y' TO WS-SCAN-RESULT.
061500     IF WS-SCAN-RESULT = 'Y'
061600         ADD 25 TO LK-SCORE
061700         GO TO 0130-EXIT.
061800     MOVE 'N' TO WS-SCAN-RESULT
061900     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 6
062000         MOVE WS-MT-WORD (WS-SUB-IDX) TO WS-SCAN-KEY
062100         PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
062200         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
062300         IF WS-SCAN-FOUND
062400             MOVE 'Y' TO WS-SCAN-RESULT.
062500     IF WS-SCAN-RESULT = 'Y'
062600         ADD 15 TO LK-SCORE
062700         GO TO 0130-EXIT.
062800     MOVE 'N' TO WS-SCAN-RESULT
062900     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 7
063000         MOVE WS-PT-WORD (WS-SUB-IDX) TO WS-SCAN-KEY
063100         PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
063200         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
063300         IF WS-SCAN-FOUND
063400             MOVE 'Y' TO WS-SCAN-RESULT.
063500     IF WS-SCAN-RESULT = 'Y'
063600         ADD 10 TO LK-SCORE.
063700 0130-EXIT.
063800     EXIT.
063900*
064000 0140-TECH-PROFESSIONAL.
064100*    TECHNICAL PROFESSIONAL - THREE INDEPENDENT CHECKS.
064200     MOVE LK-LOCAL          TO WS-SCAN-TARGET
064300     MOVE WS-LOCAL-LEN      TO WS-SCAN-TARGET-LEN
064400     MOVE 'N'               TO WS-SCAN-RESULT
064500     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 12
064600         MOVE WS-TL-WORD (WS-SUB-IDX) TO WS-SCAN-KEY
064700         PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
064800         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
064900         IF WS-SCAN-FOUND
065000             MOVE 'Y' TO WS-SCAN-RESULT.
065100     IF WS-SCAN-RESULT = 'Y'
065200         ADD 15 TO LK-SCORE.
065300     MOVE LK-DOMAIN         TO WS-SCAN-TARGET
065400     MOVE WS-DOMAIN-LEN     TO WS-SCAN-TARGET-LEN
065500     MOVE 'N'               TO WS-SCAN-RESULT
065600     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 5
065700         MOVE WS-TT-TLD (WS-SUB-IDX) TO WS-SCAN-KEY
065800         PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
065900         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
066000         IF WS-SCAN-FOUND
066100             MOVE 'Y' TO WS-SCAN-RESULT.
066200     IF WS-SCAN-RESULT = 'Y'
066300         ADD 10 TO LK-SCORE.
066400     PERFORM 0430-UPCASE-NAME THRU 0430-UPCASE-EXIT.
066500     MOVE WS-NAME-UPPER     TO WS-SCAN-TARGET
066600     MOVE WS-NAME-LEN       TO WS-SCAN-TARGET-LEN
066700     MOVE 'N'               TO WS-SCAN-RESULT
066800     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 6
066900         MOVE WS-TN-WORD (WS-SUB-IDX) TO WS-SCAN-KEY
067000         PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
067100         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
067200         IF WS-SCAN-FOUND
067300             MOVE 'Y' TO WS-SCAN-RESULT.
067400     IF WS-SCAN-RESULT = 'Y'
067500         ADD 12 TO LK-SCORE.
067600 0140-EXIT.
067700     EXIT.
067800*
067900 0150-B2B-B2C.
068000*    B2B/B2C CLASSIFIER - THREE INDEPENDENT CHECKS.
068100     MOVE LK-LOCAL          TO WS-SCAN-TARGET
068200     MOVE WS-LOCAL-LEN      TO WS-SCAN-TARGET-LEN
068300     PERFORM 0480-CHECK-HAS-DIGIT THRU 0480-EXIT.
068400     PERFORM 0440-SPLIT-LOCAL-DOTTED THRU 0440-EXIT.
068500     IF WS-DOT-COUNT >= 1 AND WS-DIGIT-SW = 'N'
068600         ADD 10 TO LK-SCORE.
068700     MOVE LK-DOMAIN         TO WS-SCAN-TARGET
068800     MOVE WS-DOMAIN-LEN     TO WS-SCAN-TARGET-LEN
068900     MOVE 'N'               TO WS-SCAN-RESULT
069000     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 6
069100         MOVE WS-B2-WORD (WS-SUB-IDX) TO WS-SCAN-KEY
069200         PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
069300         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
069400         IF WS-SCAN-FOUND
069500             MOVE 'Y' TO WS-SCAN-RESULT.
069600     IF WS-SCAN-RESULT = 'Y'
069700         ADD 8 TO LK-SCORE.
069800     PERFORM 0450-COUNT-DIGITS-CONSEC THRU 0450-EXIT.
069900     IF WS-BIRTHYR-NUM NOT = 0
070000         SUBTRACT 3 FROM LK-SCORE.
070100 0150-EXIT.
070200     EXIT.
070300*
070400 0160-SUSPICIOUS-PATTERNS.
070500*    SUSPICIOUS-PATTERN ANALYZER - FIVE INDEPENDENT CHECKS.
070600     IF WS-LOCAL-LEN >= 3
070700         IF LK-LOCAL (WS-LOCAL-LEN - 2:1) >= '0'
070800            AND LK-LOCAL (WS-LOCAL-LEN - 2:1) <= '9'
070900            AND LK-LOCAL (WS-LOCAL-LEN - 1:1) >= '0'
071000            AND LK-LOCAL (WS-LOCAL-LEN - 1:1) <= '9'
071100            AND LK-LOCAL (WS-LOCAL-LEN:1)     >= '0'
071200            AND LK-LOCAL (WS-LOCAL-LEN:1)     <= '9'
071300             SUBTRACT 10 FROM LK-SCORE.
071400     MOVE LK-LOCAL          TO WS-SCAN-TARGET
071500     MOVE WS-LOCAL-LEN      TO WS-SCAN-TARGET-LEN
071600     PERFORM 0460-COUNT-DISTINCT-CHARS THRU 0460-EXIT.
071700     IF WS-LOCAL-LEN > 0
071800         COMPUTE WS-COMPONENT = (WS-DISTINCT-COUNT * 100)
071900             / WS-LOCAL-LEN
072000         IF WS-COMPONENT < 70
072100             SUBTRACT 15 FROM LK-SCORE.
072200     MOVE 'N'               TO WS-SCAN-RESULT
072300     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 6
072400         MOVE WS-SU-WORD (WS-SUB-IDX) TO WS-SCAN-KEY
072500         PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
072600         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
072700         IF WS-SCAN-FOUND
072800             MOVE 'Y' TO WS-SCAN-RESULT.
072900     IF WS-SCAN-RESULT = 'Y'
073000         SUBTRACT 20 FROM LK-SCORE.
073100     MOVE 'N'               TO WS-SCAN-RESULT
073200     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 5
073300         MOVE WS-NL-WORD (WS-SUB-IDX) TO WS-SCAN-KEY
073400         PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
073500         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
073600         IF WS-SCAN-FOUND
073700             MOVE 'Y' TO WS-SCAN-RESULT.
073800     IF WS-SCAN-RESULT = 'Y'
073900         SUBTRACT 15 FROM LK-SCORE.
074000     PERFORM 0430-UPCASE-NAME THRU 0430-UPCASE-EXIT.
074100     PERFORM 0470-CHECK-ALL-ALPHA THRU 0470-EXIT.
074200*    SEVERE NAME/EMAIL MISMATCH - ONLY EVALUATED WHEN THE NAME IS
074300*    MORE THAN 3 LETTERS AND THE LOCAL PART IS ALL-ALPHABETIC AND
074400*    MORE THAN 6 CHARACTERS LONG.  EITHER GATE FAILING SKIPS THE
074500*    REST OF THE PARAGRAPH - SEE THE CHANGE LOG.
074600     IF WS-NAME-LEN NOT > 3 OR WS-LOCAL-LEN NOT > 6
074700         GO TO 0160-EXIT.
074800     MOVE LK-LOCAL          TO WS-SCAN-TARGET
074900     MOVE WS-LOCAL-LEN      TO WS-SCAN-TARGET-LEN
075000     PERFORM 0470-CHECK-ALL-ALPHA THRU 0470-EXIT.
075100     IF NOT WS-ALL-ALPHA
075200         GO TO 0160-EXIT.
075300     PERFORM 0420-SPLIT-NAME THRU 0420-EXIT.
075400     MOVE 'N' TO WS-SCAN-RESULT.
075500     MOVE WS-FIRSTNAME     TO WS-SCAN-KEY.
075600     MOVE WS-FIRSTNAME-LEN TO WS-SCAN-KEY-LEN.
075700     PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT.
075800     IF WS-SCAN-FOUND
075900         MOVE 'Y' TO WS-SCAN-RESULT
076000     ELSE
076100         IF WS-LASTNAME-LEN > 0
076200             MOVE WS-LASTNAME     TO WS-SCAN-KEY
076300             MOVE WS-LASTNAME-LEN TO WS-SCAN-KEY-LEN
076400             PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
076500             IF WS-SCAN-FOUND
076600                 MOVE 'Y' TO WS-SCAN-RESULT.
076700     IF WS-SCAN-RESULT = 'N'
076800         SUBTRACT 20 FROM LK-SCORE.
076900 0160-EXIT.
077000     EXIT.
077100*
077200 0170-GEOGRAPHIC.
077300*    GEOGRAPHIC INTELLIGENCE - ONE MATCH PER TIER, PREMIUM
077400*    TIER CHECKED FIRST.  .RU IS HANDLED BY 0105-RUSSIA-CHECK.    CHG02151
077500     IF WS-TLD = '.de' OR WS-TLD = '.nl' OR WS-TLD = '.ch'
077600        OR WS-TLD = '.at'
077700         ADD 15 TO LK-SCORE
077800         GO TO 0170-EXIT.
077900     IF WS-TLD = '.se' OR WS-TLD = '.no' OR WS-TLD = '.dk'
078000        OR WS-TLD = '.fi'
078100         ADD 12 TO LK-SCORE
078200         GO TO 0170-EXIT.
078300     IF WS-TLD = '.ca' OR WS-TLD = '.uk' OR WS-TLD = '.fr'
078400         ADD 12 TO LK-SCORE
078500         GO TO 0170-EXIT.
078600     IF WS-TLD = '.sg' OR WS-TLD = '.hk' OR WS-TLD = '.au'
078700         ADD 10 TO LK-SCORE
078800         GO TO 0170-EXIT.
078900     IF WS-TLD = '.jp' OR WS-TLD = '.kr'
079000         ADD 8 TO LK-SCORE
079100         GO TO 0170-EXIT.
079200     IF WS-TLD = '.cn'
079300         SUBTRACT 20 FROM LK-SCORE
079400         GO TO 0170-EXIT.
079500     IF WS-TLD = '.by'
079600         SUBTRACT 30 FROM LK-SCORE
079700         GO TO 0170-EXIT.
079800     IF WS-TLD = '.ir'
079900         SUBTRACT 40 FROM LK-SCORE
080000         GO TO 0170-EXIT.
080100     IF WS-TLD = '.kp'
080200         SUBTRACT 50 FROM LK-SCORE.
080300 0170-EXIT.
080400     EXIT.
080500*
080600 0180-INDUSTRY-VERTICAL.
080700*    INDUSTRY VERTICAL - POINTS PLUS LABEL, TELECOM FIRST.
080800     MOVE LK-DOMAIN         TO WS-SCAN-TARGET
080900     MOVE WS-DOMAIN-LEN     TO WS-SCAN-TARGET-LEN
081000     MOVE 'N'               TO WS-SCAN-RESULT
081100     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 12
081200         MOVE WS-TV-WORD (WS-SUB-IDX) TO WS-SCAN-KEY
081300         PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
081400         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
081500         IF WS-SCAN-FOUND
081600             MOVE 'Y' TO WS-SCAN-RESULT.
081700     IF WS-SCAN-RESULT = 'N'
081800         MOVE LK-LOCAL          TO WS-SCAN-TARGET
081900         MOVE WS-LOCAL-LEN      TO WS-SCAN-TARGET-LEN
082000         PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
082100                 UNTIL WS-SUB-IDX > 12
082200             MOVE WS-TV-WORD (WS-SUB-IDX) TO WS-SCAN-KEY
082300             PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
082400             PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
082500             IF WS-SCAN-FOUND
082600                 MOVE 'Y' TO WS-SCAN-RESULT.
082700     IF WS-SCAN-RESULT = 'Y'
082800         ADD 20 TO LK-SCORE
082900         MOVE 'Telecom' TO LK-INDUSTRY
083000         GO TO 0180-EXIT.
083100     MOVE LK-DOMAIN         TO WS-SCAN-TARGET
083200     MOVE WS-DOMAIN-LEN     TO WS-SCAN-TARGET-LEN
083300     MOVE 'N'               TO WS-SCAN-RESULT
083400     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 5
083500         MOVE WS-XV-WORD (WS-SUB-IDX) TO WS-SCAN-KEY
083600         PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
083700         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
083800         IF WS-SCAN-FOUND
083900             MOVE 'Y' TO WS-SCAN-RESULT.
084000     IF WS-SCAN-RESULT = 'Y'
084100         ADD 15 TO LK-SCORE
084200         MOVE 'Technology' TO LK-INDUSTRY
084300         GO TO 0180-EXIT.
084400     MOVE 'N'               TO WS-SCAN-RESULT
084500     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 5
084600         MOVE WS-FV-WORD (WS-SUB-IDX) TO WS-SCAN-KEY
084700         PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
084800         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
084900         IF WS-SCAN-FOUND
085000             MOVE 'Y' TO WS-SCAN-RESULT.
085100     IF WS-SCAN-RESULT = 'Y'
085200         ADD 12 TO LK-SCORE
085300         MOVE 'Financial Services' TO LK-INDUSTRY
085400         GO TO 0180-EXIT.
085500     MOVE 'N'               TO WS-SCAN-RESULT
085600     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 5
085700         MOVE WS-HV-WORD (WS-SUB-IDX) TO WS-SCAN-KEY
085800         PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
085900         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
086000         IF WS-SCAN-FOUND
086100             MOVE 'Y' TO WS-SCAN-RESULT.
086200     IF WS-SCAN-RESULT = 'Y'
086300         ADD 8 TO LK-SCORE
086400         MOVE 'Healthcare' TO LK-INDUSTRY
086500         GO TO 0180-EXIT.
086600     MOVE 'N'               TO WS-SCAN-RESULT
086700     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 3
086800         MOVE WS-MV-WORD (WS-SUB-IDX) TO WS-SCAN-KEY
086900         PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
087000         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
087100         IF WS-SCAN-FOUND
087200             MOVE 'Y' TO WS-SCAN-RESULT.
087300     IF WS-SCAN-RESULT = 'Y'
087400         ADD 10 TO LK-SCORE
087500         MOVE 'Manufacturing' TO LK-INDUSTRY.
087600 0180-EXIT.
087700     EXIT.
087800*
087900 0190-BASE-DOMAIN-CLASS.
088000*    BASE DOMAIN CLASSIFICATION - FREE / TELECOM / ENTERPRISE
088100*    / CORPORATE.  FREE-MAIL MATCHING REUSES THE U2 EXACT-
088200*    DOMAIN TABLE PLUS THE NARROW 3-PREFIX SET (SEE SCTAB
088300*    TABLE 2 REMARK).
088400     MOVE 'N' TO WS-FOUND-SW.
088500     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 5
088600         IF LK-DOMAIN (1:15) = SC-FE-DOMAIN (WS-SUB-IDX)
088700             MOVE 'Y' TO WS-FOUND-SW.
088800     IF WS-NOT-FOUND
088900         PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
089000                 UNTIL WS-SUB-IDX > 3
089100             MOVE SPACES TO WS-SCAN-KEY
089200             MOVE SC-FP-PREFIX (WS-SUB-IDX) TO WS-SCAN-KEY
089300             PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
089400             IF WS-SCAN-KEY-LEN > 0
089500                 IF LK-DOMAIN (1:WS-SCAN-KEY-LEN) =
089600                         WS-SCAN-KEY (1:WS-SCAN-KEY-LEN)
089700                     MOVE 'Y' TO WS-FOUND-SW.
089800     IF WS-FOUND
089900         MOVE 'FREE'        TO WS-CATEGORY
090000         ADD 5 TO LK-SCORE
090100         GO TO 0190-EXIT.
090200     SET SC-DM-IDX TO 1
090300     SEARCH ALL SC-DM-ENTRY
090400         AT END
090500             MOVE 'CORPORATE' TO WS-CATEGORY
090600             ADD 15 TO LK-SCORE
090700         WHEN SC-DM-DOMAIN (SC-DM-IDX) = LK-DOMAIN
090800             IF SC-DM-CLASS (SC-DM-IDX) = 'T'
090900                 MOVE 'TELECOM' TO WS-CATEGORY
091000                 ADD 40 TO LK-SCORE
091100             ELSE
091200                 MOVE 'ENTERPRISE' TO WS-CATEGORY
091300                 ADD 30 TO LK-SCORE.
091400 0190-EXIT.
091500     EXIT.
091600*
091700 0195-DEFAULT-INDUSTRY.
091800*    NO VERTICAL KEYWORD MATCHED - FALL BACK TO THE BASE
091900*    CLASSIFICATION FOR THE INDUSTRY LABEL.
092000     IF WS-CATEGORY = 'FREE'
092100         MOVE 'Personal' TO LK-INDUSTRY
092200         GO TO 0195-EXIT.
092300     IF WS-CATEGORY = 'TELECOM'
092400         MOVE 'Telecommunications' TO LK-INDUSTRY
092500         GO TO 0195-EXIT.
092600     IF WS-CATEGORY = 'ENTERPRISE'
092700         SET SC-DM-IDX TO 1
092800         SEARCH ALL SC-DM-ENTRY
092900             WHEN SC-DM-DOMAIN (SC-DM-IDX) = LK-DOMAIN
093000                 MOVE SC-DM-INDUSTRY (SC-DM-IDX) TO LK-INDUSTRY
093100         GO TO 0195-EXIT.
093200     MOVE 'Corporate' TO LK-INDUSTRY.
093300 0195-EXIT.
093400     EXIT.
093500*
093600 0200-TELECOM-TLD-BONUS.
093700*    TELECOM-FRIENDLY TLD BONUS.
093800     MOVE 'N' TO WS-FOUND-SW.
093900     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 30
094000         IF WS-TLD = WS-TF-TLD (WS-SUB-IDX)
094100             MOVE 'Y' TO WS-FOUND-SW.
094200     IF WS-FOUND
094300         ADD 10 TO LK-SCORE.
094400 0200-EXIT.
094500     EXIT.
094600*
094700 0210-DOMAIN-ALIVE.
094800*    DOMAIN-ALIVE BONUS - NON-FREE ONLY, LIVE PROBE OUT OF
094900*    SCOPE (SEE DIDWWENG RULE 3 REMARK).
095000     IF WS-CATEGORY NOT = 'FREE'
095100         ADD 20 TO LK-SCORE.
095200 0210-EXIT.
095300     EXIT.
095400*
095500 0220-NAME-FORMAT.
095600*    NAME FORMAT BONUS.
095700     PERFORM 0420-SPLIT-NAME THRU 0420-EXIT.
095800     IF WS-NAME-LEN = 0
095900         GO TO 0220-EXIT.
096000     IF WS-LASTNAME-LEN > 0
096100         ADD 10 TO LK-SCORE
096200     ELSE
096300         ADD 5 TO LK-SCORE.
096400 0220-EXIT.
096500     EXIT.
096600*
096700 0230-SOCIAL-VERIFY.                                              CHG02151
096800*    SOCIAL / PROFESSIONAL VERIFICATION SIMULATIONS.
096900     PERFORM 0231-LINKEDIN-VERIFY THRU 0231-EXIT.
097000     PERFORM 0232-FACEBOOK-VERIFY THRU 0232-EXIT.
097100     PERFORM 0233-GITHUB-VERIFY THRU 0233-EXIT.
097200 0230-EXIT.
097300     EXIT.
097400*
097500 0231-LINKEDIN-VERIFY.
097600     MOVE 'N' TO WS-FOUND-SW.
097700     IF WS-DOMAIN-LEN > 0 AND WS-NAME-LEN > 2
097800         PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
097900                 UNTIL WS-SUB-IDX > WS-DOMAIN-LEN
098000                 OR WS-FOUND
098100             IF LK-DOMAIN (WS-SUB-IDX:1) = '.'
098200                 MOVE 'Y' TO WS-FOUND-SW.
098300     IF WS-NOT-FOUND
098400         GO TO 0231-EXIT.
098500     PERFORM 0420-SPLIT-NAME THRU 0420-EXIT.
098600     IF WS-LASTNAME-LEN > 0
098700         ADD 10 TO LK-SCORE
098800     ELSE
098900         ADD 5 TO LK-SCORE.
099000 0231-EXIT.
099100     EXIT.
099200*
099300 0232-FACEBOOK-VERIFY.
099400     IF WS-NAME-LEN > 2
099500         IF LK-DOMAIN = 'gmail.com' OR LK-DOMAIN = 'yahoo.com'
099600            OR LK-DOMAIN = 'outlook.com'
099700            OR LK-DOMAIN = 'hotmail.com'
099800             ADD 10 TO LK-SCORE
099900         ELSE
100000             ADD 5 TO LK-SCORE.
100100 0232-EXIT.
100200     EXIT.
100300*
100400 0233-GITHUB-VERIFY.
100500*    GITHUB VERIFICATION - "VERIFIED" WHEN THE LOCAL PART OR THE
100600*    DOMAIN (TOGETHER STANDING IN FOR THE WHOLE E-MAIL ADDRESS)
100700*    SUGGESTS A TECHNICAL ROLE.  THE SOURCE HEURISTIC NEVER SETS
100800*    "MATCH" TRUE FOR GITHUB, SO ONLY THE VERIFIED-ONLY BONUS
100900*    (+10) CAN EVER APPLY HERE - THE +15 VERIFIED-AND-MATCH TIER
101000*    IS UNREACHABLE BY DESIGN, NOT AN OVERSIGHT.
101100     MOVE 'dev'             TO WS-SCAN-KEY
101200     MOVE 3                 TO WS-SCAN-KEY-LEN
101300     PERFORM 0234-LOCAL-OR-DOMAIN THRU 0234-EXIT.
101400     IF WS-SCAN-FOUND
101500         ADD 10 TO LK-SCORE
101600         GO TO 0233-EXIT.
101700     MOVE 'engineer'        TO WS-SCAN-KEY
101800     MOVE 8                 TO WS-SCAN-KEY-LEN
101900     PERFORM 0234-LOCAL-OR-DOMAIN THRU 0234-EXIT.
102000     IF WS-SCAN-FOUND
102100         ADD 10 TO LK-SCORE
102200         GO TO 0233-EXIT.
102300     MOVE 'tech'            TO WS-SCAN-KEY
102400     MOVE 4                 TO WS-SCAN-KEY-LEN
102500     PERFORM 0234-LOCAL-OR-DOMAIN THRU 0234-EXIT.
102600     IF WS-SCAN-FOUND
102700         ADD 10 TO LK-SCORE
102800         GO TO 0233-EXIT.
102900     MOVE 'code'            TO WS-SCAN-KEY
103000     MOVE 4                 TO WS-SCAN-KEY-LEN
103100     PERFORM 0234-LOCAL-OR-DOMAIN THRU 0234-EXIT.
103200     IF WS-SCAN-FOUND
103300         ADD 10 TO LK-SCORE
103400         GO TO 0233-EXIT.
103500     MOVE 'git'             TO WS-SCAN-KEY
103600     MOVE 3                 TO WS-SCAN-KEY-LEN
103700     PERFORM 0234-LOCAL-OR-DOMAIN THRU 0234-EXIT.
103800     IF WS-SCAN-FOUND
103900         ADD 10 TO LK-SCORE.
104000 0233-EXIT.
104100     EXIT.
104200*
104300 0234-LOCAL-OR-DOMAIN.
104400*    TESTS WS-SCAN-KEY AGAINST THE LOCAL PART FIRST, THEN THE
104500*    DOMAIN, SO EITHER HALF OF THE E-MAIL ADDRESS CAN SATISFY
104600*    THE CALLER'S "LOCAL OR EMAIL CONTAINS" TEST.  LEAVES THE
104700*    RESULT IN WS-SCAN-FOUND (88-LEVEL ON WS-SCAN-RESULT).
104800     MOVE LK-LOCAL          TO WS-SCAN-TARGET
104900     MOVE WS-LOCAL-LEN      TO WS-SCAN-TARGET-LEN
105000     PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT.
105100     IF WS-SCAN-FOUND
105200         GO TO 0234-EXIT.
105300     MOVE LK-DOMAIN         TO WS-SCAN-TARGET
105400     MOVE WS-DOMAIN-LEN     TO WS-SCAN-TARGET-LEN
105500     PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT.
105600 0234-EXIT.
105700     EXIT.
105800*
105900 0290-CAP-SCORE.
106000*    CAP TO -50 THROUGH +150 AFTER ALL COMPONENTS ARE SUMMED.
106100     IF LK-SCORE < -50
106200         MOVE -50 TO LK-SCORE.
106300     IF LK-SCORE > 150
106400         MOVE 150 TO LK-SCORE.
106500 0290-EXIT.
106600     EXIT.
106700*
106800 0400-MEASURE-STRINGS.
106900*    RIGHT-TRIM LENGTHS OF THE THREE PASSED STRINGS.
107000     MOVE 30 TO WS-DOMAIN-LEN.
107100     PERFORM VARYING WS-DOMAIN-LEN FROM 30 BY -1
107200             UNTIL WS-DOMAIN-LEN = 0
107300             OR LK-DOMAIN (WS-DOMAIN-LEN:1) NOT = SPACE
107400         CONTINUE.
107500     MOVE 50 TO WS-LOCAL-LEN.
107600     PERFORM VARYING WS-LOCAL-LEN FROM 50 BY -1
107700             UNTIL WS-LOCAL-LEN = 0
107800             OR LK-LOCAL (WS-LOCAL-LEN:1) NOT = SPACE
107900         CONTINUE.
108000     MOVE 30 TO WS-NAME-LEN.
108100     PERFORM VARYING WS-NAME-LEN FROM 30 BY -1
108200             UNTIL WS-NAME-LEN = 0
108300             OR LK-NAME (WS-NAME-LEN:1) NOT = SPACE
108400         CONTINUE.
108500 0400-EXIT.
108600     EXIT.
108700*
108800 0410-FIND-TLD-AND-ROOT.
108900*    DOMAIN ROOT = FIRST LABEL.  TLD = LAST LABEL, OR THE LAST
109000*    TWO LABELS WHEN THE PENULTIMATE LABEL IS A KNOWN
109100*    COUNTRY-TLD QUALIFIER (CO, COM, ORG, NET, GOV, EDU).
109200     MOVE SPACES TO WS-TLD WS-DOMAIN-ROOT.
109300     MOVE 0 TO WS-FIRST-DOT-POS WS-LAST-DOT-POS WS-PREV-DOT-POS.
109400     IF WS-DOMAIN-LEN = 0
109500         MOVE 0 TO WS-TLD-LEN WS-ROOT-LEN
109600         GO TO 0410-EXIT.
109700     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
109800             UNTIL WS-SUB-IDX > WS-DOMAIN-LEN
109900             OR WS-FIRST-DOT-POS NOT = 0
110000         IF LK-DOMAIN (WS-SUB-IDX:1) = '.'
110100             MOVE WS-SUB-IDX TO WS-FIRST-DOT-POS.
110200     PERFORM VARYING WS-SUB-IDX FROM WS-DOMAIN-LEN BY -1
110300             UNTIL WS-SUB-IDX < 1
110400             OR WS-LAST-DOT-POS NOT = 0
110500         IF LK-DOMAIN (WS-SUB-IDX:1) = '.'
110600             MOVE WS-SUB-IDX TO WS-LAST-DOT-POS.
110700     IF WS-LAST-DOT-POS = 0
110800         MOVE 0 TO WS-TLD-LEN WS-ROOT-LEN
110900         GO TO 0410-EXIT.
111000     IF WS-FIRST-DOT-POS > 0
111100         MOVE WS-FIRST-DOT-POS TO WS-ROOT-LEN
111200         SUBTRACT 1 FROM WS-ROOT-LEN
111300         IF WS-ROOT-LEN > 0
111400             MOVE LK-DOMAIN (1:WS-ROOT-LEN) TO WS-DOMAIN-ROOT.
111500     IF WS-LAST-DOT-POS > 1
111600         PERFORM VARYING WS-SUB-IDX FROM WS-LAST-DOT-POS - 1
111700                 BY -1 UNTIL WS-SUB-IDX < 1
111800                 OR WS-PREV-DOT-POS NOT = 0
111900             IF LK-DOMAIN (WS-SUB-IDX:1) = '.'
112000                 MOVE WS-SUB-IDX TO WS-PREV-DOT-POS.
112100     MOVE 'N' TO WS-FOUND-SW.
112200     IF WS-PREV-DOT-POS > 0
112300         MOVE SPACES TO WS-PENULT-LABEL
112400         MOVE LK-DOMAIN (WS-PREV-DOT-POS + 1:
112500             WS-LAST-DOT-POS - WS-PREV-DOT-POS - 1)
112600             TO WS-PENULT-LABEL
112700         IF WS-PENULT-LABEL (1:2) = 'co' OR
112800            WS-PENULT-LABEL (1:3) = 'com' OR
112900            WS-PENULT-LABEL (1:3) = 'org' OR
113000            WS-PENULT-LABEL (1:3) = 'net' OR
113100            WS-PENULT-LABEL (1:3) = 'gov' OR
113200            WS-PENULT-LABEL (1:3) = 'edu'
113300             MOVE 'Y' TO WS-FOUND-SW.
113400     IF WS-FOUND
113500         MOVE LK-DOMAIN (WS-PREV-DOT-POS:
113600             WS-DOMAIN-LEN - WS-PREV-DOT-POS + 1) TO WS-TLD
113700         COMPUTE WS-TLD-LEN =
113800             WS-DOMAIN-LEN - WS-PREV-DOT-POS + 1
113900     ELSE
114000         MOVE LK-DOMAIN (WS-LAST-DOT-POS:
114100             WS-DOMAIN-LEN - WS-LAST-DOT-POS + 1) TO WS-TLD
114200         COMPUTE WS-TLD-LEN =
114300             WS-DOMAIN-LEN - WS-LAST-DOT-POS + 1.
114400 0410-EXIT.
114500     EXIT.
114600*
114700 0420-SPLIT-NAME.
114800*    FIRST WORD / LAST WORD OF LK-NAME, SPLIT ON SPACES.
114900     MOVE SPACES TO WS-FIRSTNAME WS-LASTNAME.
115000     MOVE 0 TO WS-FIRSTNAME-LEN WS-LASTNAME-LEN.
115100     IF WS-NAME-LEN = 0
115200         GO TO 0420-EXIT.
115300     MOVE 0 TO WS-FIRST-DOT-POS.
115400     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
115500             UNTIL WS-SUB-IDX > WS-NAME-LEN
115600             OR WS-FIRST-DOT-POS NOT = 0
115700         IF LK-NAME (WS-SUB-IDX:1) = SPACE
115800             MOVE WS-SUB-IDX TO WS-FIRST-DOT-POS.
115900     IF WS-FIRST-DOT-POS = 0
116000         MOVE LK-NAME (1:WS-NAME-LEN) TO WS-FIRSTNAME
116100         MOVE WS-NAME-LEN TO WS-FIRSTNAME-LEN
116200         GO TO 0420-EXIT.
116300     COMPUTE WS-FIRSTNAME-LEN = WS-FIRST-DOT-POS - 1.
116400     MOVE LK-NAME (1:WS-FIRSTNAME-LEN) TO WS-FIRSTNAME.
116500     MOVE 0 TO WS-LAST-DOT-POS.
116600     PERFORM VARYING WS-SUB-IDX FROM WS-NAME-LEN BY -1
116700             UNTIL WS-SUB-IDX < 1
116800             OR WS-LAST-DOT-POS NOT = 0
116900         IF LK-NAME (WS-SUB-IDX:1) = SPACE
117000             MOVE WS-SUB-IDX TO WS-LAST-DOT-POS.
117100     COMPUTE WS-LASTNAME-LEN = WS-NAME-LEN - WS-LAST-DOT-POS.
117200     MOVE LK-NAME (WS-LAST-DOT-POS + 1:WS-LASTNAME-LEN)
117300         TO WS-LASTNAME.
117400 0420-EXIT.
117500     EXIT.
117600*
117700 0430-COMPUTE-KEY-LEN.
117800*    RIGHT-TRIM WS-SCAN-KEY, RESULT IN WS-SCAN-KEY-LEN.
117900     MOVE 20 TO WS-SCAN-KEY-LEN.
118000     PERFORM VARYING WS-SCAN-KEY-LEN FROM 20 BY -1
118100             UNTIL WS-SCAN-KEY-LEN = 0
118200             OR WS-SCAN-KEY (WS-SCAN-KEY-LEN:1) NOT = SPACE
118300         CONTINUE.
118400 0430-EXIT.
118500     EXIT.
118600*
118700 0430-UPCASE-NAME.
118800*    UPPER-CASE COPY OF THE CONTACT NAME (EXECUTIVE INDICATOR
118900*    AND TECHNICAL-PROFESSIONAL NAME CHECKS ARE CASE-BLIND).
119000     MOVE LK-NAME TO WS-NAME-UPPER.
119100     INSPECT WS-NAME-UPPER CONVERTING
119200         'abcdefghijklmnopqrstuvwxyz' TO
119300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
119400 0430-UPCASE-EXIT.
119500     EXIT.
119600*
119700 0440-SPLIT-LOCAL-DOTTED.
119800*    COUNTS DOTS IN THE LOCAL PART AND, WHEN THERE IS EXACTLY
119900*    ONE, SPLITS IT INTO WS-LOCAL-PART-1 / WS-LOCAL-PART-2.
120000     MOVE SPACES TO WS-LOCAL-PART-1 WS-LOCAL-PART-2.
120100     MOVE 0 TO WS-LOCAL-PART-1-LEN WS-LOCAL-PART-2-LEN
120200               WS-DOT-COUNT WS-DOT-POS.
120300     IF WS-LOCAL-LEN = 0
120400         GO TO 0440-EXIT.
120500     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
120600             UNTIL WS-SUB-IDX > WS-LOCAL-LEN
120700         IF LK-LOCAL (WS-SUB-IDX:1) = '.'
120800             ADD 1 TO WS-DOT-COUNT
120900             IF WS-DOT-POS = 0
121000                 MOVE WS-SUB-IDX TO WS-DOT-POS.
121100     IF WS-DOT-COUNT NOT = 1
121200         GO TO 0440-EXIT.
121300     COMPUTE WS-LOCAL-PART-1-LEN = WS-DOT-POS - 1.
121400     IF WS-LOCAL-PART-1-LEN > 0
121500         MOVE LK-LOCAL (1:WS-LOCAL-PART-1-LEN) TO WS-LOCAL-PART-1.
121600     COMPUTE WS-LOCAL-PART-2-LEN = WS-LOCAL-LEN - WS-DOT-POS.
121700     IF WS-LOCAL-PART-2-LEN > 0
121800         MOVE LK-LOCAL (WS-DOT-POS + 1:WS-LOCAL-PART-2-LEN)
121900             TO WS-LOCAL-PART-2.
122000 0440-EXIT.
122100     EXIT.
122200*
122300 0450-COUNT-DIGITS-CONSEC.
122400*    FINDS THE LONGEST RUN OF CONSECUTIVE DIGITS IN LK-LOCAL
122500*    AND, WHEN A RUN IS EXACTLY 4 LONG, WHETHER IT FALLS IN
122600*    THE BIRTH-YEAR WINDOW 1940-2019.
122700     MOVE 0 TO WS-CONSEC-DIGITS WS-MAX-CONSEC-DIGITS
122800               WS-BIRTHYR-NUM.
122900     IF WS-LOCAL-LEN = 0
123000         GO TO 0450-EXIT.
123100     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
123200             UNTIL WS-SUB-IDX > WS-LOCAL-LEN
123300         IF LK-LOCAL (WS-SUB-IDX:1) < '0'
123400            OR LK-LOCAL (WS-SUB-IDX:1) > '9'
123500             MOVE 0 TO WS-CONSEC-DIGITS
123600         ELSE
123700             ADD 1 TO WS-CONSEC-DIGITS
123800             IF WS-CONSEC-DIGITS > WS-MAX-CONSEC-DIGITS
123900                 MOVE WS-CONSEC-DIGITS TO WS-MAX-CONSEC-DIGITS
124000             IF WS-CONSEC-DIGITS = 4 AND WS-BIRTHYR-NUM = 0
124100                 MOVE LK-LOCAL (WS-SUB-IDX - 3:4)
124200                     TO WS-BIRTHYR-TEXT
124300                 MOVE WS-BIRTHYR-TEXT TO WS-BIRTHYR-NUM
124400                 IF WS-BIRTHYR-NUM < 1940 OR WS-BIRTHYR-NUM > 2019
124500                     MOVE 0 TO WS-BIRTHYR-NUM.
124600 0450-EXIT.
124700     EXIT.
124800*
124900 0460-COUNT-DISTINCT-CHARS.
125000*    COUNTS DISTINCT CHARACTERS IN WS-SCAN-TARGET
125100*    (WS-SCAN-TARGET-LEN BYTES).  USED FOR THE SUSPICIOUS-
125200*    PATTERN CHARACTER-VARIETY CHECK.
125300     MOVE SPACES TO WS-DISTINCT-SEEN.
125400     MOVE 0 TO WS-DISTINCT-COUNT.
125500     IF WS-SCAN-TARGET-LEN = 0
125600         GO TO 0460-EXIT.
125700     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
125800             UNTIL WS-SUB-IDX > WS-SCAN-TARGET-LEN
125900         MOVE 'N' TO WS-FOUND-SW
126000         PERFORM VARYING WS-SP-IDX FROM 1 BY 1
126100                 UNTIL WS-SP-IDX > 40 OR WS-FOUND
126200             IF WS-DISTINCT-SEEN (WS-SP-IDX:1) =
126300                     WS-SCAN-TARGET (WS-SUB-IDX:1)
126400                 MOVE 'Y' TO WS-FOUND-SW.
126500         IF WS-NOT-FOUND AND WS-DISTINCT-COUNT < 40
126600             ADD 1 TO WS-DISTINCT-COUNT
126700             MOVE WS-SCAN-TARGET (WS-SUB-IDX:1)
126800                 TO WS-DISTINCT-SEEN (WS-DISTINCT-COUNT:1).
126900 0460-EXIT.
127000     EXIT.
127100*
127200 0470-CHECK-ALL-ALPHA.
127300*    SETS WS-ALPHA-SW = 'Y' WHEN WS-SCAN-TARGET (LENGTH
127400*    WS-SCAN-TARGET-LEN) IS ENTIRELY ALPHABETIC.
127500     MOVE 'Y' TO WS-ALPHA-SW.
127600     IF WS-SCAN-TARGET-LEN = 0
127700         MOVE 'N' TO WS-ALPHA-SW
127800         GO TO 0470-EXIT.
127900     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
128000             UNTIL WS-SUB-IDX > WS-SCAN-TARGET-LEN
128100         IF NOT (WS-SCAN-TARGET (WS-SUB-IDX:1) >= 'a'
128200                 AND WS-SCAN-TARGET (WS-SUB-IDX:1) <= 'z')
128300            AND NOT (WS-SCAN-TARGET (WS-SUB-IDX:1) >= 'A'
128400                 AND WS-SCAN-TARGET (WS-SUB-IDX:1) <= 'Z')
128500             MOVE 'N' TO WS-ALPHA-SW.
128600 0470-EXIT.
128700     EXIT.
128800*
128900 0480-CHECK-HAS-DIGIT.
129000*    SETS WS-DIGIT-SW = 'Y' WHEN WS-SCAN-TARGET (LENGTH
129100*    WS-SCAN-TARGET-LEN) CONTAINS ANY DIGIT.
129200     MOVE 'N' TO WS-DIGIT-SW.
129300     IF WS-SCAN-TARGET-LEN = 0
129400         GO TO 0480-EXIT.
129500     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
129600             UNTIL WS-SUB-IDX > WS-SCAN-TARGET-LEN
129700         IF WS-SCAN-TARGET (WS-SUB-IDX:1) >= '0'
129800            AND WS-SCAN-TARGET (WS-SUB-IDX:1) <= '9'
129900             MOVE 'Y' TO WS-DIGIT-SW.
130000 0480-EXIT.
130100     EXIT.
130200*
130300 0700-SUBSTR-SCAN.
130400*    GENERAL-PURPOSE "TARGET CONTAINS KEY" TEST.  CALLER SETS
130500*    WS-SCAN-TARGET(-LEN) AND WS-SCAN-KEY(-LEN) FIRST.
130600     MOVE 'N' TO WS-SCAN-RESULT.
130700     IF WS-SCAN-KEY-LEN = 0 OR WS-SCAN-TARGET-LEN = 0
130800         GO TO 0700-EXIT.
130900     IF WS-SCAN-KEY-LEN > WS-SCAN-TARGET-LEN
131000         GO TO 0700-EXIT.
131100     PERFORM VARYING WS-SP-IDX FROM 1 BY 1
131200             UNTIL WS-SP-IDX >
131300                 (WS-SCAN-TARGET-LEN - WS-SCAN-KEY-LEN + 1)
131400             OR WS-SCAN-FOUND
131500         IF WS-SCAN-TARGET (WS-SP-IDX:WS-SCAN-KEY-LEN) =
131600                 WS-SCAN-KEY (1:WS-SCAN-KEY-LEN)
131700             MOVE 'Y' TO WS-SCAN-RESULT.
131800 0700-EXIT.
131900     EXIT.
