000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CLSCSCOR.
000300 AUTHOR.        R KOWALCZYK.
000400 INSTALLATION.  MARKETING OPERATIONS - LEAD GENERATION UNIT.
000500 DATE-WRITTEN.  05/14/1993.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - MARKETING OPS ONLY.
000800*REMARKS.       ORIGINAL, PRE-DIDWW LEAD SCORER.  KEPT ALIVE AS
000900*                THE "CLASSIC" ENGINE FOR THE BUSINESS-DOMAIN
001000*                AND INDUSTRY STATISTICS THAT DRIVE THE TOP-10
001100*                SECTIONS OF THE LEADSCOR CONTROL REPORT.  ITS
001200*                OWN 0-100 SCORE IS USED ONLY FOR THOSE
001300*                STATISTICS - IT NEVER OVERWRITES LO-SCORE.
001400*
001500******************************************************************
001600* CHANGE LOG                                                     *
001700******************************************************************
001800* 05/14/1993 RK  ORIGINAL - TABLE-DRIVEN DOMAIN CLASSIFICATION,
001900*                TLD BONUS, CAP 0-100.
002000* 02/09/1994 RK  ADDED FREE-MAIL NAME-MATCH BONUS PER SALES DESK
002100*                REQUEST 94-011.
002200* 03/17/1995 MO  DOMAIN TABLE MOVED TO SCTAB SO DIDWWENG COULD
002300*                SHARE THE MASTER LIST - REQUEST 95-028.
002400* 11/30/1998 SPT Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN
002500*                THIS PROGRAM, VERIFIED CLEAN.
002600* 06/06/2000 ANG SUPERSEDED AS THE PRIMARY SCORER BY DIDWWENG;
002700*                RETAINED HERE FOR THE BUSINESS-DOMAIN AND
002800*                INDUSTRY STATISTICS REPORT - REQUEST 2000-077.
002900*                ADDED WS-STAT-DOMAIN-TABLE / WS-STAT-INDUS-
003000*                TABLE ACCUMULATORS AND 0500-BUILD-TOP-N.         CHG00077
003100* 09/25/2002 TR  ADDED LINKAGE PARAMETERS FOR THE TOP-10 REPORT
003200*                ARRAYS SO LEADSCOR CAN PRINT THEM DIRECTLY -
003300*                REQUEST 2002-151.
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-370.
003800 OBJECT-COMPUTER.   IBM-370.
003900 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200 COPY SCTAB.
004300*
004400 01  WS-SWITCHES.
004500     05 WS-CATEGORY            PIC X(10).
004600     05 WS-FOUND-SW            PIC X(01).
004700         88 WS-FOUND           VALUE 'Y'.
004800         88 WS-NOT-FOUND       VALUE 'N'.
004900     05 WS-ALPHA-SW            PIC X(01).
005000         88 WS-ALL-ALPHA       VALUE 'Y'.
005100     05 WS-CALL-MODE           PIC X(01).
005200         88 WS-SCORE-CALL      VALUE 'S'.
005300         88 WS-REPORT-CALL     VALUE 'R'.
005400*
005500 01  WS-COUNTERS-COMP          COMP.
005600     05 WS-DOMAIN-LEN          PIC S9(4).
005700     05 WS-LOCAL-LEN           PIC S9(4).
005800     05 WS-NAME-LEN            PIC S9(4).
005900     05 WS-FIRST-DOT-POS       PIC S9(4).
006000     05 WS-LAST-DOT-POS        PIC S9(4).
006100     05 WS-PREV-DOT-POS        PIC S9(4).
006200     05 WS-SUB-IDX             PIC S9(4).
006300     05 WS-SP-IDX              PIC S9(4).
006400     05 WS-STAT-IDX            PIC S9(4).
006500     05 WS-SORT-IDX            PIC S9(4).
006600     05 WS-COMPARE-IDX         PIC S9(4).
006700*
006800 01  WS-STRING-WORK.
006900     05 WS-TLD                 PIC X(08).
007000     05 WS-TLD-LEN             PIC S9(4)  COMP.
007100     05 WS-PENULT-LABEL        PIC X(04).
007200     05 WS-DOMAIN-ROOT         PIC X(30).
007300     05 WS-ROOT-LEN            PIC S9(4)  COMP.
007400     05 WS-FIRSTNAME           PIC X(30).
007500     05 WS-LASTNAME            PIC X(30).
007600     05 WS-FIRSTNAME-LEN       PIC S9(4)  COMP.
007700     05 WS-LASTNAME-LEN        PIC S9(4)  COMP.
007800     05 WS-NAME-LETTERS        PIC X(30).
007900     05 WS-NAME-LETTERS-LEN    PIC S9(4)  COMP.
008000     05 WS-LOCAL-LETTERS       PIC X(50).
008100     05 WS-LOCAL-LETTERS-LEN   PIC S9(4)  COMP.
008200*
008300 01  WS-SCAN-WORK.
008400     05 WS-SCAN-TARGET         PIC X(50).
008500     05 WS-SCAN-TARGET-LEN     PIC S9(4)  COMP.
008600     05 WS-SCAN-KEY            PIC X(20).
008700     05 WS-SCAN-KEY-LEN        PIC S9(4)  COMP.
008800     05 WS-SCAN-RESULT         PIC X(01).
008900         88 WS-SCAN-FOUND      VALUE 'Y'.
009000*
009100*    UNKNOWN-DOMAIN FALLBACK KEYWORD SET (RULE - CLASSIFICATION
009200*    TABLE MISS)
009300 01  WS-TELECOM-KW-SEED.
009400     05 FILLER PIC X(10) VALUE 'telecom'.
009500     05 FILLER PIC X(10) VALUE 'telco'.
009600     05 FILLER PIC X(10) VALUE 'mobile'.
009700     05 FILLER PIC X(10) VALUE 'wireless'.
009800     05 FILLER PIC X(10) VALUE 'phone'.
009900     05 FILLER PIC X(10) VALUE 'cellular'.
010000 01  WS-TELECOM-KW-TABLE REDEFINES WS-TELECOM-KW-SEED.
010100     05 WS-TK-WORD              PIC X(10) OCCURS 6 TIMES.
010200*
010300*    TLD BONUS TABLES (RULE - TLD BONUS)
010400 01  WS-TLD-TEN-SEED.
010500     05 FILLER PIC X(06) VALUE '.tel'.
010600     05 FILLER PIC X(06) VALUE '.net'.
010700     05 FILLER PIC X(06) VALUE '.org'.
010800 01  WS-TLD-TEN-TABLE REDEFINES WS-TLD-TEN-SEED.
010900     05 WS-TT10-TLD              PIC X(06) OCCURS 3 TIMES.
011000*
011100 01  WS-TLD-FIVE-SEED.
011200     05 FILLER PIC X(06) VALUE '.com'.
011300     05 FILLER PIC X(06) VALUE '.edu'.
011400     05 FILLER PIC X(06) VALUE '.gov'.
011500     05 FILLER PIC X(06) VALUE '.mil'.
011600 01  WS-TLD-FIVE-TABLE REDEFINES WS-TLD-FIVE-SEED.
011700     05 WS-TT05-TLD               PIC X(06) OCCURS 4 TIMES.
011800*
011900 01  WS-COUNTRY-TLD-SEED.
012000     05 FILLER PIC X(06) VALUE '.co.il'.
012100     05 FILLER PIC X(06) VALUE '.de'.
012200     05 FILLER PIC X(06) VALUE '.us'.
012300     05 FILLER PIC X(06) VALUE '.uk'.
012400     05 FILLER PIC X(06) VALUE '.fr'.
012500     05 FILLER PIC X(06) VALUE '.it'.
012600     05 FILLER PIC X(06) VALUE '.es'.
012700     05 FILLER PIC X(06) VALUE '.ca'.
012800     05 FILLER PIC X(06) VALUE '.au'.
012900     05 FILLER PIC X(06) VALUE '.jp'.
013000     05 FILLER PIC X(06) VALUE '.kr'.
013100     05 FILLER PIC X(06) VALUE '.cn'.
013200     05 FILLER PIC X(06) VALUE '.in'.
013300     05 FILLER PIC X(06) VALUE '.br'.
013400     05 FILLER PIC X(06) VALUE '.mx'.
013500 01  WS-COUNTRY-TLD-TABLE REDEFINES WS-COUNTRY-TLD-SEED.
013600     05 WS-CT-TLD10               PIC X(06) OCCURS 15 TIMES.
013700*
013800*    BUSINESS-DOMAIN / INDUSTRY STATISTICS ACCUMULATORS.
013900*    LOADED BY LEADSCOR AND UPDATED ONE ENTRY PER NON-FREE LEAD;
014000*    0500-BUILD-TOP-N SORTS AND PRESENTS THE TOP 10 OF EACH.
014100 01  WS-STAT-DOMAIN-TABLE.
014200     05 WS-SD-ENTRY OCCURS 200 TIMES INDEXED BY WS-SD-IDX.
014300         10 WS-SD-DOMAIN         PIC X(30).
014400         10 WS-SD-INDUSTRY       PIC X(20).
014500         10 WS-SD-COUNT          PIC 9(05) COMP.
014600         10 WS-SD-TOTAL-SCORE    PIC S9(07) COMP.
014700 01  WS-STAT-DOMAIN-COUNT       PIC 9(05) COMP VALUE ZERO.
014800*
014900 01  WS-STAT-INDUS-TABLE.
015000     05 WS-SI-ENTRY OCCURS 50 TIMES INDEXED BY WS-SI-IDX.
015100         10 WS-SI-INDUSTRY       PIC X(20).
015200         10 WS-SI-COUNT          PIC 9(05) COMP.
015300         10 WS-SI-TOTAL-SCORE    PIC S9(07) COMP.
015400 01  WS-STAT-INDUS-COUNT        PIC 9(05) COMP VALUE ZERO.
015500*
015600 01  WS-SORT-WORK.
015700     05 WS-SORT-TEMP-DOMAIN.
015800         10 WS-SWD-DOMAIN        PIC X(30).
015900         10 WS-SWD-INDUSTRY      PIC X(20).
016000         10 WS-SWD-COUNT         PIC 9(05) COMP.
016100         10 WS-SWD-TOTAL-SCORE   PIC S9(07) COMP.
016200     05 WS-SORT-TEMP-INDUS.
016300         10 WS-SWI-INDUSTRY      PIC X(20).
016400         10 WS-SWI-COUNT         PIC 9(05) COMP.
016500         10 WS-SWI-TOTAL-SCORE   PIC S9(07) COMP.
016600*
016700 LINKAGE SECTION.
016800 01  LK-CALL-MODE               PIC X(01).
016900 01  LK-NAME                    PIC X(30).
017000 01  LK-DOMAIN                  PIC X(30).
017100 01  LK-LOCAL                   PIC X(50).
017200 01  LK-SCORE                   PIC S9(3).
017300 01  LK-DOM-TYPE                PIC X(10).
017400 01  LK-INDUSTRY                PIC X(20).
017500*
017600*    TOP-10 REPORT ARRAYS, PASSED BACK TO LEADSCOR ON A
017700*    CALL-MODE = 'R' (REPORT) CALL.
017800 01  LK-TOP-DOMAIN-TABLE.
017900     05 LK-TD-ENTRY OCCURS 10 TIMES.
018000         10 LK-TD-DOMAIN         PIC X(30).
018100         10 LK-TD-INDUSTRY       PIC X(20).
018200         10 LK-TD-COUNT          PIC 9(04).
018300         10 LK-TD-AVG-SCORE      PIC S9(03)V99.
018400 01  LK-TOP-DOMAIN-LINES        PIC 9(02).
018500 01  LK-TOP-INDUS-TABLE.
018600     05 LK-TI-ENTRY OCCURS 10 TIMES.
018700         10 LK-TI-INDUSTRY       PIC X(20).
018800         10 LK-TI-COUNT          PIC 9(04).
018900         10 LK-TI-AVG-SCORE      PIC S9(03)V99.
019000 01  LK-TOP-INDUS-LINES         PIC 9(02).
019100*
019200 PROCEDURE DIVISION USING LK-CALL-MODE LK-NAME LK-DOMAIN
019300                          LK-LOCAL LK-SCORE LK-DOM-TYPE
019400                          LK-INDUSTRY LK-TOP-DOMAIN-TABLE
019500                          LK-TOP-DOMAIN-LINES LK-TOP-INDUS-TABLE
019600                          LK-TOP-INDUS-LINES.
019700*
019800 0090-MAIN-ROUTE.                                                 CHG00077
019900     MOVE LK-CALL-MODE TO WS-CALL-MODE.
020000     IF WS-SCORE-CALL
020100         PERFORM 0100-SCORE-LEAD THRU 0100-EXIT
020200     ELSE
020300         PERFORM 0500-BUILD-TOP-N THRU 0500-EXIT.
020400 0090-GOBACK.
020500     GOBACK.
020600*
020700 0100-SCORE-LEAD.
020800     MOVE ZERO TO LK-SCORE.
020900     MOVE SPACES TO LK-DOM-TYPE LK-INDUSTRY.
021000     PERFORM 0400-MEASURE-STRINGS THRU 0400-EXIT.
021100     PERFORM 0410-FIND-TLD-AND-ROOT THRU 0410-EXIT.
021200     PERFORM 0110-DOMAIN-CLASS THRU 0110-EXIT.
021300     PERFORM 0120-TLD-BONUS THRU 0120-EXIT.
021400     PERFORM 0130-NAME-MATCH-BONUS THRU 0130-EXIT.
021500     PERFORM 0195-CAP-SCORE THRU 0195-EXIT.
021600     PERFORM 0140-ACCUM-STATS THRU 0140-EXIT.
021700 0100-EXIT.
021800     EXIT.
021900*
022000 0110-DOMAIN-CLASS.
022100*    RULE - CLASSIFICATION TABLE LOOKUP, WITH THE FALLBACK
022200*    RULES WHEN THE DOMAIN IS NOT ON THE MASTER LIST.
022300     SET SC-DM-IDX TO 1.
022400     SEARCH ALL SC-DM-ENTRY
022500         AT END
022600             PERFORM 0111-FALLBACK-CLASS THRU 0111-EXIT
022700         WHEN SC-DM-DOMAIN (SC-DM-IDX) = LK-DOMAIN
022800             MOVE SC-DM-INDUSTRY (SC-DM-IDX) TO LK-INDUSTRY
022900             IF SC-DM-CLASS (SC-DM-IDX) = 'T'
023000                 MOVE 'TELECOM' TO WS-CATEGORY LK-DOM-TYPE
023100                 ADD 50 TO LK-SCORE
023200             ELSE
023300                 MOVE 'ENTERPRISE' TO WS-CATEGORY LK-DOM-TYPE
023400                 ADD 30 TO LK-SCORE.
023500 0110-EXIT.
023600     EXIT.
023700*
023800 0111-FALLBACK-CLASS.
023900     MOVE 'N' TO WS-FOUND-SW.
024000     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 5
024100         IF LK-DOMAIN (1:15) = SC-FE-DOMAIN (WS-SUB-IDX)
024200             MOVE 'Y' TO WS-FOUND-SW.
024300     IF WS-NOT-FOUND
024400         PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
024500                 UNTIL WS-SUB-IDX > 8
024600             MOVE SPACES TO WS-SCAN-KEY
024700             MOVE SC-FP-PREFIX (WS-SUB-IDX) TO WS-SCAN-KEY
024800             PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
024900             IF WS-SCAN-KEY-LEN > 0
025000                 IF LK-DOMAIN (1:WS-SCAN-KEY-LEN) =
025100                         WS-SCAN-KEY (1:WS-SCAN-KEY-LEN)
025200                     MOVE 'Y' TO WS-FOUND-SW.
025300     IF WS-FOUND
025400         MOVE 'FREE' TO WS-CATEGORY LK-DOM-TYPE
025500         MOVE 'Personal' TO LK-INDUSTRY
025600         SUBTRACT 30 FROM LK-SCORE
025700         GO TO 0111-EXIT.
025800     MOVE LK-DOMAIN         TO WS-SCAN-TARGET
025900     MOVE WS-DOMAIN-LEN     TO WS-SCAN-TARGET-LEN
026000     MOVE 'N'               TO WS-SCAN-RESULT
026100     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 6
026200         MOVE WS-TK-WORD (WS-SUB-IDX) TO WS-SCAN-KEY
026300         PERFORM 0430-COMPUTE-KEY-LEN THRU 0430-EXIT
026400         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
026500         IF WS-SCAN-FOUND
026600             MOVE 'Y' TO WS-SCAN-RESULT.
026700     IF WS-SCAN-RESULT = 'Y'
026800         MOVE 'TELECOM' TO WS-CATEGORY LK-DOM-TYPE
026900         MOVE 'Telecommunications' TO LK-INDUSTRY
027000         ADD 50 TO LK-SCORE
027100         GO TO 0111-EXIT.
027200     MOVE 'CORPORATE' TO WS-CATEGORY LK-DOM-TYPE
027300     MOVE 'Corporate' TO LK-INDUSTRY
027400     ADD 10 TO LK-SCORE.
027500 0111-EXIT.
027600     EXIT.
027700*
027800 0120-TLD-BONUS.
027900*    RULE - TLD BONUS.
028000     MOVE 'N' TO WS-FOUND-SW.
028100     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 3
028200         IF WS-TLD = WS-TT10-TLD (WS-SUB-IDX)
028300             MOVE 'Y' TO WS-FOUND-SW.
028400     IF WS-NOT-FOUND
028500         PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
028600                 UNTIL WS-SUB-IDX > 15
028700             IF WS-TLD = WS-CT-TLD10 (WS-SUB-IDX)
028800                 MOVE 'Y' TO WS-FOUND-SW.
028900     IF WS-FOUND
029000         ADD 10 TO LK-SCORE
029100         GO TO 0120-EXIT.
029200     MOVE 'N' TO WS-FOUND-SW.
029300     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1 UNTIL WS-SUB-IDX > 4
029400         IF WS-TLD = WS-TT05-TLD (WS-SUB-IDX)
029500             MOVE 'Y' TO WS-FOUND-SW.
029600     IF WS-FOUND
029700         ADD 5 TO LK-SCORE.
029800 0120-EXIT.
029900     EXIT.
030000*
030100 0130-NAME-MATCH-BONUS.
030200*    RULE - NAME-MATCH BONUS, FREE TYPE ONLY.  LETTERS-ONLY
030300*    NORMALISATION OF NAME AND LOCAL PART, EITHER A SUBSTRING
030400*    OF THE OTHER.
030500     IF WS-CATEGORY NOT = 'FREE'
030600         GO TO 0130-EXIT.
030700     PERFORM 0450-STRIP-NON-ALPHA THRU 0450-EXIT.
030800     IF WS-NAME-LETTERS-LEN = 0 OR WS-LOCAL-LETTERS-LEN = 0
030900         GO TO 0130-EXIT.
031000     MOVE WS-LOCAL-LETTERS     TO WS-SCAN-TARGET
031100     MOVE WS-LOCAL-LETTERS-LEN TO WS-SCAN-TARGET-LEN
031200     MOVE WS-NAME-LETTERS      TO WS-SCAN-KEY
031300     MOVE WS-NAME-LETTERS-LEN  TO WS-SCAN-KEY-LEN
031400     IF WS-SCAN-KEY-LEN <= 20
031500         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
031600         IF WS-SCAN-FOUND
031700             ADD 5 TO LK-SCORE
031800             GO TO 0130-EXIT.
031900     MOVE WS-NAME-LETTERS      TO WS-SCAN-TARGET
032000     MOVE WS-NAME-LETTERS-LEN  TO WS-SCAN-TARGET-LEN
032100     MOVE WS-LOCAL-LETTERS     TO WS-SCAN-KEY
032200     MOVE WS-LOCAL-LETTERS-LEN TO WS-SCAN-KEY-LEN
032300     IF WS-SCAN-KEY-LEN <= 20
032400         PERFORM 0700-SUBSTR-SCAN THRU 0700-EXIT
032500         IF WS-SCAN-FOUND
032600             ADD 5 TO LK-SCORE.
032700 0130-EXIT.
032800     EXIT.
032900*
033000 0140-ACCUM-STATS.
033100*    ACCUMULATE COUNT AND TOTAL SCORE PER BUSINESS (NON-FREE)
033200*    DOMAIN AND PER INDUSTRY, FOR THE END-OF-BATCH TOP-10
033300*    SECTIONS OF THE CONTROL REPORT.
033400     IF WS-CATEGORY = 'FREE'
033500         GO TO 0140-EXIT.
033600     MOVE 'N' TO WS-FOUND-SW.
033700     PERFORM VARYING WS-STAT-IDX FROM 1 BY 1
033800             UNTIL WS-STAT-IDX > WS-STAT-DOMAIN-COUNT
033900             OR WS-FOUND
034000         IF WS-SD-DOMAIN (WS-STAT-IDX) = LK-DOMAIN
034100             ADD 1 TO WS-SD-COUNT (WS-STAT-IDX)
034200             ADD LK-SCORE TO WS-SD-TOTAL-SCORE (WS-STAT-IDX)
034300             MOVE 'Y' TO WS-FOUND-SW.
034400     IF WS-NOT-FOUND AND WS-STAT-DOMAIN-COUNT < 200
034500         ADD 1 TO WS-STAT-DOMAIN-COUNT
034600         MOVE LK-DOMAIN   TO WS-SD-DOMAIN (WS-STAT-DOMAIN-COUNT)
034700         MOVE LK-INDUSTRY TO WS-SD-INDUSTRY (WS-STAT-DOMAIN-COUNT)
034800         MOVE 1           TO WS-SD-COUNT (WS-STAT-DOMAIN-COUNT)
034900         MOVE LK-SCORE    TO
035000             WS-SD-TOTAL-SCORE (WS-STAT-DOMAIN-COUNT).
035100     MOVE 'N' TO WS-FOUND-SW.
035200     PERFORM VARYING WS-STAT-IDX FROM 1 BY 1
035300             UNTIL WS-STAT-IDX > WS-STAT-INDUS-COUNT
035400             OR WS-FOUND
035500         IF WS-SI-INDUSTRY (WS-STAT-IDX) = LK-INDUSTRY
035600             ADD 1 TO WS-SI-COUNT (WS-STAT-IDX)
035700             ADD LK-SCORE TO WS-SI-TOTAL-SCORE (WS-STAT-IDX)
035800             MOVE 'Y' TO WS-FOUND-SW.
035900     IF WS-NOT-FOUND AND WS-STAT-INDUS-COUNT < 50
036000         ADD 1 TO WS-STAT-INDUS-COUNT
036100         MOVE LK-INDUSTRY TO WS-SI-INDUSTRY (WS-STAT-INDUS-COUNT)
036200         MOVE 1           TO WS-SI-COUNT (WS-STAT-INDUS-COUNT)
036300         MOVE LK-SCORE    TO
036400             WS-SI-TOTAL-SCORE (WS-STAT-INDUS-COUNT).
036500 0140-EXIT.
036600     EXIT.
036700*
036800 0195-CAP-SCORE.
036900     IF LK-SCORE < 0
037000         MOVE 0 TO LK-SCORE.
037100     IF LK-SCORE > 100
037200         MOVE 100 TO LK-SCORE.
037300 0195-EXIT.
037400     EXIT.
037500*
037600 0400-MEASURE-STRINGS.
037700     MOVE 30 TO WS-DOMAIN-LEN.
037800     PERFORM VARYING WS-DOMAIN-LEN FROM 30 BY -1
037900             UNTIL WS-DOMAIN-LEN = 0
038000             OR LK-DOMAIN (WS-DOMAIN-LEN:1) NOT = SPACE
038100         CONTINUE.
038200     MOVE 50 TO WS-LOCAL-LEN.
038300     PERFORM VARYING WS-LOCAL-LEN FROM 50 BY -1
038400             UNTIL WS-LOCAL-LEN = 0
038500             OR LK-LOCAL (WS-LOCAL-LEN:1) NOT = SPACE
038600         CONTINUE.
038700     MOVE 30 TO WS-NAME-LEN.
038800     PERFORM VARYING WS-NAME-LEN FROM 30 BY -1
038900             UNTIL WS-NAME-LEN = 0
039000             OR LK-NAME (WS-NAME-LEN:1) NOT = SPACE
039100         CONTINUE.
039200 0400-EXIT.
039300     EXIT.
039400*
039500 0410-FIND-TLD-AND-ROOT.
039600*    SAME DOMAIN-PARSING RULE AS THE OTHER SCORING ENGINES -
039700*    LAST LABEL IS THE TLD, OR THE LAST TWO LABELS WHEN THE
039800*    PENULTIMATE LABEL IS A KNOWN COUNTRY-TLD QUALIFIER.
039900     MOVE SPACES TO WS-TLD WS-DOMAIN-ROOT.
040000     MOVE 0 TO WS-FIRST-DOT-POS WS-LAST-DOT-POS WS-PREV-DOT-POS.
040100     IF WS-DOMAIN-LEN = 0
040200         MOVE 0 TO WS-TLD-LEN WS-ROOT-LEN
040300         GO TO 0410-EXIT.
040400     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
040500             UNTIL WS-SUB-IDX > WS-DOMAIN-LEN
040600             OR WS-FIRST-DOT-POS NOT = 0
040700         IF LK-DOMAIN (WS-SUB-IDX:1) = '.'
040800             MOVE WS-SUB-IDX TO WS-FIRST-DOT-POS.
040900     PERFORM VARYING WS-SUB-IDX FROM WS-DOMAIN-LEN BY -1
041000             UNTIL WS-SUB-IDX < 1
041100             OR WS-LAST-DOT-POS NOT = 0
041200         IF LK-DOMAIN (WS-SUB-IDX:1) = '.'
041300             MOVE WS-SUB-IDX TO WS-LAST-DOT-POS.
041400     IF WS-LAST-DOT-POS = 0
041500         MOVE 0 TO WS-TLD-LEN WS-ROOT-LEN
041600         GO TO 0410-EXIT.
041700     IF WS-FIRST-DOT-POS > 0
041800         MOVE WS-FIRST-DOT-POS TO WS-ROOT-LEN
041900         SUBTRACT 1 FROM WS-ROOT-LEN
042000         IF WS-ROOT-LEN > 0
042100             MOVE LK-DOMAIN (1:WS-ROOT-LEN) TO WS-DOMAIN-ROOT.
042200     IF WS-LAST-DOT-POS > 1
042300         PERFORM VARYING WS-SUB-IDX FROM WS-LAST-DOT-POS - 1
042400                 BY -1 UNTIL WS-SUB-IDX < 1
042500                 OR WS-PREV-DOT-POS NOT = 0
042600             IF LK-DOMAIN (WS-SUB-IDX:1) = '.'
042700                 MOVE WS-SUB-IDX TO WS-PREV-DOT-POS.
042800     MOVE 'N' TO WS-FOUND-SW.
042900     IF WS-PREV-DOT-POS > 0
043000         MOVE SPACES TO WS-PENULT-LABEL
043100         MOVE LK-DOMAIN (WS-PREV-DOT-POS + 1:
043200             WS-LAST-DOT-POS - WS-PREV-DOT-POS - 1)
043300             TO WS-PENULT-LABEL
043400         IF WS-PENULT-LABEL (1:2) = 'co' OR
043500            WS-PENULT-LABEL (1:3) = 'com' OR
043600            WS-PENULT-LABEL (1:3) = 'org' OR
043700            WS-PENULT-LABEL (1:3) = 'net' OR
043800            WS-PENULT-LABEL (1:3) = 'gov' OR
043900            WS-PENULT-LABEL (1:3) = 'edu'
044000             MOVE 'Y' TO WS-FOUND-SW.
044100     IF WS-FOUND
044200         MOVE LK-DOMAIN (WS-PREV-DOT-POS:
044300             WS-DOMAIN-LEN - WS-PREV-DOT-POS + 1) TO WS-TLD
044400         COMPUTE WS-TLD-LEN =
044500             WS-DOMAIN-LEN - WS-PREV-DOT-POS + 1
044600     ELSE
044700         MOVE LK-DOMAIN (WS-LAST-DOT-POS:
044800             WS-DOMAIN-LEN - WS-LAST-DOT-POS + 1) TO WS-TLD
044900         COMPUTE WS-TLD-LEN =
045000             WS-DOMAIN-LEN - WS-LAST-DOT-POS + 1.
045100 0410-EXIT.
045200     EXIT.
045300*
045400 0430-COMPUTE-KEY-LEN.
045500     MOVE 20 TO WS-SCAN-KEY-LEN.
045600     PERFORM VARYING WS-SCAN-KEY-LEN FROM 20 BY -1
045700             UNTIL WS-SCAN-KEY-LEN = 0
045800             OR WS-SCAN-KEY (WS-SCAN-KEY-LEN:1) NOT = SPACE
045900         CONTINUE.
046000 0430-EXIT.
046100     EXIT.
046200*
046300 0450-STRIP-NON-ALPHA.
046400*    LETTERS-ONLY NORMALISATION OF LK-NAME AND LK-LOCAL FOR
046500*    THE NAME-MATCH BONUS.
046600     MOVE SPACES TO WS-NAME-LETTERS WS-LOCAL-LETTERS.
046700     MOVE 0 TO WS-NAME-LETTERS-LEN WS-LOCAL-LETTERS-LEN.
046800     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
046900             UNTIL WS-SUB-IDX > WS-NAME-LEN
047000         IF (LK-NAME (WS-SUB-IDX:1) >= 'A'
047100                 AND LK-NAME (WS-SUB-IDX:1) <= 'Z')
047200            OR (LK-NAME (WS-SUB-IDX:1) >= 'a'
047300                 AND LK-NAME (WS-SUB-IDX:1) <= 'z')
047400             IF WS-NAME-LETTERS-LEN < 30
047500                 ADD 1 TO WS-NAME-LETTERS-LEN
047600                 MOVE LK-NAME (WS-SUB-IDX:1)
047700                     TO WS-NAME-LETTERS (WS-NAME-LETTERS-LEN:1).
047800     PERFORM VARYING WS-SUB-IDX FROM 1 BY 1
047900             UNTIL WS-SUB-IDX > WS-LOCAL-LEN
048000         IF (LK-LOCAL (WS-SUB-IDX:1) >= 'A'
048100                 AND LK-LOCAL (WS-SUB-IDX:1) <= 'Z')
048200            OR (LK-LOCAL (WS-SUB-IDX:1) >= 'a'
048300                 AND LK-LOCAL (WS-SUB-IDX:1) <= 'z')
048400             IF WS-LOCAL-LETTERS-LEN < 50
048500                 ADD 1 TO WS-LOCAL-LETTERS-LEN
048600                 MOVE LK-LOCAL (WS-SUB-IDX:1)
048700                     TO WS-LOCAL-LETTERS (WS-LOCAL-LETTERS-LEN:1).
048800 0450-EXIT.
048900     EXIT.
049000*
049100 0500-BUILD-TOP-N.                                                CHG00077
049200*    END-OF-BATCH: SORT THE ACCUMULATED DOMAIN AND INDUSTRY
049300*    STATISTICS DESCENDING BY COUNT (SIMPLE BUBBLE SORT - THE
049400*    TABLES ARE SMALL) AND HAND BACK THE TOP 10 OF EACH WITH
049500*    THE 2-DECIMAL ROUNDED AVERAGE SCORE.
049600     IF WS-STAT-DOMAIN-COUNT > 1
049700         PERFORM VARYING WS-SORT-IDX FROM 1 BY 1
049800                 UNTIL WS-SORT-IDX >= WS-STAT-DOMAIN-COUNT
049900             PERFORM VARYING WS-COMPARE-IDX FROM 1 BY 1
050000                     UNTIL WS-COMPARE-IDX >
050100                         (WS-STAT-DOMAIN-COUNT - WS-SORT-IDX)
050200                 IF WS-SD-COUNT (WS-COMPARE-IDX) <
050300                         WS-SD-COUNT (WS-COMPARE-IDX + 1)
050400                     MOVE WS-SD-ENTRY (WS-COMPARE-IDX)
050500                         TO WS-SORT-TEMP-DOMAIN
050600                     MOVE WS-SD-ENTRY (WS-COMPARE-IDX + 1)
050700                         TO WS-SD-ENTRY (WS-COMPARE-IDX)
050800                     MOVE WS-SORT-TEMP-DOMAIN
050900                         TO WS-SD-ENTRY (WS-COMPARE-IDX + 1).
051000     IF WS-STAT-INDUS-COUNT > 1
051100         PERFORM VARYING WS-SORT-IDX FROM 1 BY 1
051200                 UNTIL WS-SORT-IDX >= WS-STAT-INDUS-COUNT
051300             PERFORM VARYING WS-COMPARE-IDX FROM 1 BY 1
051400                     UNTIL WS-COMPARE-IDX >
051500                         (WS-STAT-INDUS-COUNT - WS-SORT-IDX)
051600                 IF WS-SI-COUNT (WS-COMPARE-IDX) <
051700                         WS-SI-COUNT (WS-COMPARE-IDX + 1)
051800                     MOVE WS-SI-ENTRY (WS-COMPARE-IDX)
051900                         TO WS-SORT-TEMP-INDUS
052000                     MOVE WS-SI-ENTRY (WS-COMPARE-IDX + 1)
052100                         TO WS-SI-ENTRY (WS-COMPARE-IDX)
052200                     MOVE WS-SORT-TEMP-INDUS
052300                         TO WS-SI-ENTRY (WS-COMPARE-IDX + 1).
052400     MOVE 0 TO LK-TOP-DOMAIN-LINES.
052500     PERFORM VARYING WS-STAT-IDX FROM 1 BY 1
052600             UNTIL WS-STAT-IDX > WS-STAT-DOMAIN-COUNT
052700             OR WS-STAT-IDX > 10
052800         ADD 1 TO LK-TOP-DOMAIN-LINES
052900         MOVE WS-SD-DOMAIN (WS-STAT-IDX)
053000             TO LK-TD-DOMAIN (LK-TOP-DOMAIN-LINES)
053100         MOVE WS-SD-INDUSTRY (WS-STAT-IDX)
053200             TO LK-TD-INDUSTRY (LK-TOP-DOMAIN-LINES)
053300         MOVE WS-SD-COUNT (WS-STAT-IDX)
053400             TO LK-TD-COUNT (LK-TOP-DOMAIN-LINES)
053500         COMPUTE LK-TD-AVG-SCORE (LK-TOP-DOMAIN-LINES) ROUNDED =
053600             WS-SD-TOTAL-SCORE (WS-STAT-IDX) /
053700             WS-SD-COUNT (WS-STAT-IDX).
053800     MOVE 0 TO LK-TOP-INDUS-LINES.
053900     PERFORM VARYING WS-STAT-IDX FROM 1 BY 1
054000             UNTIL WS-STAT-IDX > WS-STAT-INDUS-COUNT
054100             OR WS-STAT-IDX > 10
054200         ADD 1 TO LK-TOP-INDUS-LINES
054300         MOVE WS-SI-INDUSTRY (WS-STAT-IDX)
054400             TO LK-TI-INDUSTRY (LK-TOP-INDUS-LINES)
054500         MOVE WS-SI-COUNT (WS-STAT-IDX)
054600             TO LK-TI-COUNT (LK-TOP-INDUS-LINES)
054700         COMPUTE LK-TI-AVG-SCORE (LK-TOP-INDUS-LINES) ROUNDED =
054800             WS-SI-TOTAL-SCORE (WS-STAT-IDX) /
054900             WS-SI-COUNT (WS-STAT-IDX).
055000 0500-EXIT.
055100     EXIT.
055200*
055300 0700-SUBSTR-SCAN.
055400*    GENERAL-PURPOSE "TARGET CONTAINS KEY" TEST.  CALLER SETS
055500*    WS-SCAN-TARGET(-LEN) AND WS-SCAN-KEY(-LEN) FIRST.
055600     MOVE 'N' TO WS-SCAN-RESULT.
055700     IF WS-SCAN-KEY-LEN = 0 OR WS-SCAN-TARGET-LEN = 0
055800         GO TO 0700-EXIT.
055900     IF WS-SCAN-KEY-LEN > WS-SCAN-TARGET-LEN
056000         GO TO 0700-EXIT.
056100     PERFORM VARYING WS-SP-IDX FROM 1 BY 1
056200             UNTIL WS-SP-IDX >
056300                 (WS-SCAN-TARGET-LEN - WS-SCAN-KEY-LEN + 1)
056400             OR WS-SCAN-FOUND
056500         IF WS-SCAN-TARGET (WS-SP-IDX:WS-SCAN-KEY-LEN) =
056600                 WS-SCAN-KEY (1:WS-SCAN-KEY-LEN)
056700             MOVE 'Y' TO WS-SCAN-RESULT.
056800 0700-EXIT.
056900     EXIT.
